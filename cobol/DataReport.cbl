000100******************************************************************
000200* THIS PROGRAM IS TO PRINT THE WEEKLY SUMMARY, ERROR ANALYSIS,
000300*    AND CUSTOMER STATISTICS REPORTS, AND TO EXPORT A NAMED
000400*    DATASET TO A DELIMITED FILE.  ONE REPORT RUNS PER EXECUTION,
000500*    CHOSEN BY THE REPORT CONTROL CARD.
000600*
000700* USED FILE
000800*    - REPORT CONTROL CARD: REPTCARD
000900*    - FILE/RUN STATUS MASTER (INDEXED): FILESTAT
001000*    - VALIDATION ERROR DATASET: ERRDS
001100*    - CUSTOMER MASTER (INDEXED): CUSTMSTR
001200*    - ORDER MASTER (INDEXED): ORDRMSTR
001300*    - PRINT REPORT FILE: PRTOUT
001400*    - DELIMITED EXPORT FILE: EXPORTDS
001500*
001600******************************************************************
001700 IDENTIFICATION              DIVISION.
001800*-----------------------------------------------------------------
001900 PROGRAM-ID.                 DATA-REPORT.
002000 AUTHOR.                     Aradhita Mohanty.
002100 INSTALLATION.               ENTERPRISE DATA SERVICES.
002200 DATE-WRITTEN.               February 15, 1989.
002300 DATE-COMPILED.
002400 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
002500*-----------------------------------------------------------------
002600* CHANGE LOG
002700*-----------------------------------------------------------------
002800*    02/15/89 AM   REQ 4410  ORIGINAL REPORT PROGRAM - WEEKLY       CR4410
002900*    02/15/89 AM   REQ 4410  SUMMARY AND ERROR ANALYSIS ONLY.       CR4410
003000*    07/02/89 AM   REQ 4490  ADD CUSTOMER STATISTICS SECTION        CR4490
003100*    07/02/89 AM   REQ 4490  WITH COUNTRY AND SEGMENT BREAKS.       CR4490
003200*    03/11/91 TLB  REQ 4560  ADD DELIMITED DATA EXPORT REPORT       CR4560
003300*    03/11/91 TLB  REQ 4560  TYPE FOR DOWNSTREAM RECONCILIATION.    CR4560
003400*    01/06/99 PNR  REQ 4901  Y2K - CENTURY WINDOW ON THE WEEKLY     CR4901
003500*    01/06/99 PNR  REQ 4901  SUMMARY'S SEVEN-DAY CUTOFF DATE.       CR4901
003600*    09/23/03 KLS  REQ 5160  TOP-10 ERROR FIELD TABLE WAS ONLY      CR5160
003700*    09/23/03 KLS  REQ 5160  HOLDING 6 SLOTS - WIDENED TO 10.       CR5160
003800******************************************************************
003900 ENVIRONMENT                 DIVISION.
004000*-----------------------------------------------------------------
004100 CONFIGURATION               SECTION.
004200 SOURCE-COMPUTER.            ENTERPRISE-3090.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 IS RPT-DEBUG-SWITCH.
004600*-----------------------------------------------------------------
004700 INPUT-OUTPUT                SECTION.
004800 FILE-CONTROL.
004900     SELECT  REPTCARD
005000             ASSIGN TO "REPTCARD"
005100             ORGANIZATION IS LINE SEQUENTIAL.
005200
005300     SELECT  PRTOUT
005400             ASSIGN TO "PRTOUT"
005500             ORGANIZATION IS LINE SEQUENTIAL.
005600
005700     SELECT  EXPORTDS
005800             ASSIGN TO "EXPORTDS"
005900             ORGANIZATION IS LINE SEQUENTIAL.
006000
006100     SELECT  FILESTAT
006200             ASSIGN TO "FILESTAT"
006300             ORGANIZATION IS INDEXED
006400             ACCESS MODE IS DYNAMIC
006500             RECORD KEY IS FR-FILE-ID
006600             FILE STATUS IS WS-FILESTAT-STATUS.
006700
006800     SELECT  ERRDS
006900             ASSIGN TO "ERRDS"
007000             ORGANIZATION IS LINE SEQUENTIAL
007100             FILE STATUS IS WS-ERRDS-STATUS.
007200
007300     SELECT  CUSTMSTR
007400             ASSIGN TO "CUSTMSTR"
007500             ORGANIZATION IS INDEXED
007600             ACCESS MODE IS SEQUENTIAL
007700             RECORD KEY IS CR-CUSTOMER-CODE
007800             FILE STATUS IS WS-CUSTMSTR-STATUS.
007900
008000     SELECT  ORDRMSTR
008100             ASSIGN TO "ORDRMSTR"
008200             ORGANIZATION IS INDEXED
008300             ACCESS MODE IS SEQUENTIAL
008400             RECORD KEY IS OR-ORDER-NUMBER
008500             FILE STATUS IS WS-ORDRMSTR-STATUS.
008600******************************************************************
008700 DATA                        DIVISION.
008800*-----------------------------------------------------------------
008900 FILE                        SECTION.
009000 FD  REPTCARD
009100     RECORD CONTAINS 80 CHARACTERS
009200     DATA RECORD IS RC-CONTROL-CARD.
009300 01  RC-CONTROL-CARD.
009400     05  RC-REPORT-TYPE          PIC X(10).
009500     05  RC-EXPORT-DATASET       PIC X(10).
009600     05  RC-FILTER-FIELD         PIC X(15).
009700     05  RC-FILTER-VALUE         PIC X(40).
009800     05  FILLER                  PIC X(05).
009900
010000 FD  PRTOUT
010100     RECORD CONTAINS 132 CHARACTERS
010200     DATA RECORD IS PR-PRINT-LINE.
010300 01  PR-PRINT-LINE.
010400     05  PR-LINE-TEXT            PIC X(128).
010500     05  FILLER                  PIC X(004).
010600
010700 FD  EXPORTDS
010800     RECORD CONTAINS 200 CHARACTERS
010900     DATA RECORD IS EX-EXPORT-LINE.
011000 01  EX-EXPORT-LINE.
011100     05  EX-LINE-TEXT            PIC X(195).
011200     05  FILLER                  PIC X(005).
011300
011350 FD  FILESTAT
011360     RECORD CONTAINS 144 CHARACTERS
011370     DATA RECORD IS FR-FILE-RECORD.
011400     COPY "C:\Copybooks\FileRec.cpy".
011405
011410 FD  ERRDS
011420     RECORD CONTAINS 154 CHARACTERS
011430     DATA RECORD IS ER-ERROR-RECORD.
011500     COPY "C:\Copybooks\ErrRec.cpy".
011505
011510 FD  CUSTMSTR
011520     RECORD CONTAINS 136 CHARACTERS
011530     DATA RECORD IS CR-CUSTOMER-RECORD.
011600     COPY "C:\Copybooks\CustRec.cpy".
011605
011610 FD  ORDRMSTR
011620     RECORD CONTAINS 63 CHARACTERS
011630     DATA RECORD IS OR-ORDER-RECORD.
011700     COPY "C:\Copybooks\OrdRec.cpy".
011800*-----------------------------------------------------------------
011900 WORKING-STORAGE             SECTION.
012000*-----------------------------------------------------------------
012100*    TABLE FOR THE WEEKDAY NAME STAMPED ON EVERY REPORT'S TITLE
012200*    LINE - SEE 800-BUILD-AND-WRITE-TITLE, WHICH LOOKS UP
012300*    WEEKDAY(WS-DAY-IN) OFF OF ACCEPT ... FROM DAY-OF-WEEK.
012400*-----------------------------------------------------------------
012500 01  DAY-RECORD.
012600     05  FILLER                  PIC X(09) VALUE "Monday".
012700     05  FILLER                  PIC X(09) VALUE "Tuesday".
012800     05  FILLER                  PIC X(09) VALUE "Wednesday".
012900     05  FILLER                  PIC X(09) VALUE "Thursday".
013000     05  FILLER                  PIC X(09) VALUE "Friday".
013100     05  FILLER                  PIC X(09) VALUE "Saturday".
013200     05  FILLER                  PIC X(09) VALUE "Sunday".
013300 01  DAY-TABLE REDEFINES DAY-RECORD.
013400     05  WEEKDAY                 PIC X(09) OCCURS 7 TIMES.
013500
013600 01  WS-FILE-STATUS-FIELDS.
013700     05  WS-FILESTAT-STATUS      PIC X(02).
013800     05  WS-ERRDS-STATUS         PIC X(02).
013900     05  WS-CUSTMSTR-STATUS      PIC X(02).
014000     05  WS-ORDRMSTR-STATUS      PIC X(02).
014100     05  FILLER                  PIC X(04).
014200
014300 01  WS-SWITCHES.
014400     05  WS-FILESTAT-EOF-SW      PIC X(01) VALUE "N".
014500         88  WS-FILESTAT-EOF         VALUE "Y".
014600     05  WS-ERRDS-EOF-SW         PIC X(01) VALUE "N".
014700         88  WS-ERRDS-EOF             VALUE "Y".
014800     05  WS-CUSTMSTR-EOF-SW      PIC X(01) VALUE "N".
014900         88  WS-CUSTMSTR-EOF          VALUE "Y".
015000     05  WS-ORDRMSTR-EOF-SW      PIC X(01) VALUE "N".
015100         88  WS-ORDRMSTR-EOF          VALUE "Y".
015200     05  WS-REPTCARD-EOF-SW      PIC X(01) VALUE "N".
015300         88  WS-REPTCARD-EOF          VALUE "Y".
015400     05  FILLER                  PIC X(05).
015500
015600*-----------------------------------------------------------------
015700*    TODAY'S DATE, AND A SEVEN-DAYS-AGO CUTOFF COMPUTED BY
015800*    WALKING THE CALENDAR BACK ONE DAY AT A TIME.
015900*-----------------------------------------------------------------
016000 01  WS-TODAY-DATE.
016100     05  WS-TODAY-YYYY           PIC 9(04).
016200     05  WS-TODAY-MM             PIC 9(02).
016300     05  WS-TODAY-DD             PIC 9(02).
016400     05  FILLER                  PIC X(02).
016500 01  WS-TODAY-TEXT                PIC X(10).
016600 01  WS-CUTOFF-DATE.
016700     05  WS-CUTOFF-YYYY          PIC 9(04).
016800     05  WS-CUTOFF-MM            PIC 9(02).
016900     05  WS-CUTOFF-DD            PIC 9(02).
017000     05  FILLER                  PIC X(02).
017100 01  WS-CUTOFF-TEXT               PIC X(10).
017200 01  WS-BACKUP-CONTROL           COMP.
017300     05  WS-DAYS-TO-BACK-UP      PIC S9(03) VALUE 7.
017400     05  WS-BACKUP-INDEX         PIC S9(03).
017500     05  FILLER                  PIC S9(03).
017600
017700 01  WS-DAYS-IN-MONTH-TABLE.
017800     05  FILLER                  PIC 9(02) VALUE 31.
017900     05  FILLER                  PIC 9(02) VALUE 28.
018000     05  FILLER                  PIC 9(02) VALUE 31.
018100     05  FILLER                  PIC 9(02) VALUE 30.
018200     05  FILLER                  PIC 9(02) VALUE 31.
018300     05  FILLER                  PIC 9(02) VALUE 30.
018400     05  FILLER                  PIC 9(02) VALUE 31.
018500     05  FILLER                  PIC 9(02) VALUE 31.
018600     05  FILLER                  PIC 9(02) VALUE 30.
018700     05  FILLER                  PIC 9(02) VALUE 31.
018800     05  FILLER                  PIC 9(02) VALUE 30.
018900     05  FILLER                  PIC 9(02) VALUE 31.
019000 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.
019100     05  WS-MONTH-MAX-DAY        PIC 9(02) OCCURS 12 TIMES.
019200
019300 01  WS-LEAP-TEST-FIELDS          COMP.
019400     05  WS-LEAP-QUOTIENT        PIC S9(07).
019500     05  WS-REM-BY-4             PIC S9(03).
019600     05  WS-REM-BY-100           PIC S9(03).
019700     05  WS-REM-BY-400           PIC S9(03).
019800     05  FILLER                  PIC S9(03).
019900 01  WS-LEAP-SW                  PIC X(01).
020000     88  WS-IS-LEAP-YEAR             VALUE "Y".
020100
020200*-----------------------------------------------------------------
020300*    WEEKLY SUMMARY WORKING STORAGE.
020400*-----------------------------------------------------------------
020500 01  WS-WEEKLY-TOTALS            COMP.
020600     05  WS-WK-TOTAL-FILES       PIC S9(07).
020700     05  WS-WK-COMPLETED         PIC S9(07).
020800     05  WS-WK-FAILED            PIC S9(07).
020900     05  WS-WK-ROWS-LOADED       PIC S9(09).
021000     05  FILLER                  PIC S9(07).
021100 01  WS-WEEKLY-TOTALS-EDIT REDEFINES WS-WEEKLY-TOTALS.
021200     05  WS-WK-TOTAL-FILES-E     PIC S9(07).
021300     05  WS-WK-COMPLETED-E       PIC S9(07).
021400     05  WS-WK-FAILED-E          PIC S9(07).
021500     05  WS-WK-ROWS-LOADED-E     PIC S9(09).
021600     05  FILLER                  PIC S9(07).
021700
021800*-----------------------------------------------------------------
021900*    UP TO 50 DISTINCT FILE-IDS SEEN IN THE SEVEN-DAY WINDOW -
022000*    USED BOTH TO BUILD THE DAILY-UPLOAD TABLE AND TO TEST
022100*    WHETHER AN ERROR RECORD BELONGS TO A RUN INSIDE THE WINDOW.
022200*-----------------------------------------------------------------
022300 01  WS-WEEK-FILE-CONTROL        COMP.
022400     05  WS-WEEK-FILE-COUNT      PIC S9(03) VALUE ZERO.
022500     05  FILLER                  PIC S9(03).
022600 01  WS-WEEK-FILE-TABLE.
022700     05  WS-WEEK-FILE-ENTRY OCCURS 50 TIMES
022800                             INDEXED BY WS-WF-X.
022900         10  WF-FILE-ID          PIC 9(06) COMP.
023000         10  WF-UPLOAD-DATE      PIC X(10).
023100         10  FILLER              PIC X(04).
023200
023300 01  WS-DAILY-CONTROL            COMP.
023400     05  WS-DAILY-COUNT          PIC S9(03) VALUE ZERO.
023500     05  FILLER                  PIC S9(03).
023600 01  WS-DAILY-TABLE.
023700     05  WS-DAILY-ENTRY OCCURS 7 TIMES
023800                             INDEXED BY WS-DY-X.
023900         10  DY-UPLOAD-DATE      PIC X(10).
024000         10  DY-UPLOAD-COUNT     PIC S9(05) COMP.
024100         10  FILLER              PIC X(03).
024200
024300*-----------------------------------------------------------------
024400*    ERROR-TYPE TABLE - THE SIX VALID ERROR TYPES ARE A CLOSED
024500*    SET, SO THE TABLE IS FIXED SIZE AND PRE-LOADED.
024600*-----------------------------------------------------------------
024700 01  WS-ERRTYPE-TABLE.
024800     05  WS-ERRTYPE-ENTRY OCCURS 6 TIMES
024900                             INDEXED BY WS-ET-X.
025000         10  ET-TYPE-NAME        PIC X(10).
025100         10  ET-TYPE-COUNT       PIC S9(07) COMP.
025200         10  ET-FILE-COUNT       PIC S9(03) COMP.
025300         10  ET-FILE-LIST OCCURS 50 TIMES PIC 9(06) COMP.
025400         10  FILLER              PIC X(05).
025500
025600 01  WS-ERRTYPE-LOAD-SW          PIC X(01) VALUE "N".
025700     88  WS-ERRTYPE-TABLE-LOADED     VALUE "Y".
025710*-----------------------------------------------------------------
025720*    GRAND-TOTAL ACCUMULATORS FOR THE DAILY-UPLOADS TABLE (WEEKLY
025730*    SUMMARY) AND THE ERROR-TYPE TABLE (ERROR ANALYSIS).
025740*-----------------------------------------------------------------
025750 01  WS-RPT-GRAND-TOTALS          COMP.
025760     05  WS-DAILY-GRAND-TOTAL    PIC S9(07).
025770     05  WS-ERRTYPE-GRAND-TOTAL  PIC S9(07).
025780     05  FILLER                  PIC S9(07).
025800
025900*-----------------------------------------------------------------
026000*    TOP FIELD-NAME TABLE - TEN KNOWN VALIDATEABLE FIELDS.
026100*-----------------------------------------------------------------
026200 01  WS-FIELD-TABLE.
026300     05  WS-FIELD-ENTRY OCCURS 10 TIMES
026400                             INDEXED BY WS-FD-X.
026500         10  FD-FIELD-NAME       PIC X(15).
026600         10  FD-FIELD-COUNT      PIC S9(07) COMP.
026700         10  FILLER              PIC X(05).
026800
026900 01  WS-FIELD-LOAD-SW            PIC X(01) VALUE "N".
027000     88  WS-FIELD-TABLE-LOADED       VALUE "Y".
027100
027200*-----------------------------------------------------------------
027300*    TWO-PASS COUNT OF ERRDS, USED TO FIND WHERE THE LAST 50
027400*    SAMPLE ROWS BEGIN.
027500*-----------------------------------------------------------------
027600 01  WS-ERRDS-PASS-CONTROL        COMP.
027700     05  WS-ERRDS-TOTAL-ROWS     PIC S9(09).
027800     05  WS-ERRDS-ROW-NBR        PIC S9(09).
027900     05  WS-ERRDS-SAMPLE-START   PIC S9(09).
028000     05  WS-ERRDS-SAMPLE-SHOWN   PIC S9(03).
028100     05  FILLER                  PIC S9(03).
028200
028300*-----------------------------------------------------------------
028400*    CUSTOMER STATISTICS WORKING STORAGE.
028500*-----------------------------------------------------------------
028600 01  WS-COUNTRY-CONTROL           COMP.
028700     05  WS-COUNTRY-COUNT        PIC S9(03) VALUE ZERO.
028800     05  FILLER                  PIC S9(03).
028900 01  WS-COUNTRY-TABLE.
029000     05  WS-COUNTRY-ENTRY OCCURS 30 TIMES
029100                             INDEXED BY WS-CY-X.
029200         10  CY-COUNTRY-CODE     PIC X(03).
029300         10  CY-COUNTRY-COUNT    PIC S9(07) COMP.
029400         10  FILLER              PIC X(05).
029500
029600 01  WS-SEGMENT-CONTROL           COMP.
029700     05  WS-SEGMENT-COUNT        PIC S9(03) VALUE ZERO.
029800     05  FILLER                  PIC S9(03).
029900 01  WS-SEGMENT-TABLE.
030000     05  WS-SEGMENT-ENTRY OCCURS 20 TIMES
030100                             INDEXED BY WS-SG-X.
030200         10  SG-SEGMENT-NAME     PIC X(10).
030300         10  SG-SEGMENT-COUNT    PIC S9(07) COMP.
030400         10  FILLER              PIC X(05).
030500
030600 01  WS-CREDIT-STATS              COMP.
030700     05  WS-CR-COUNT             PIC S9(07).
030800     05  WS-CR-MAX               PIC S9(09)V99.
030900     05  WS-CR-MIN               PIC S9(09)V99.
031000     05  FILLER                  PIC S9(07).
031100 01  WS-CREDIT-TOTAL-SUM          PIC S9(11)V99.
031200 01  WS-CREDIT-AVERAGE            PIC S9(09)V99.
031300
031400*-----------------------------------------------------------------
031500*    MISCELLANEOUS SORT/SEARCH WORK AREAS AND EXPORT WORK AREAS.
031600*-----------------------------------------------------------------
031700 01  WS-SORT-WORK                 COMP.
031800     05  WS-SORT-OUTER           PIC S9(03).
031900     05  WS-SORT-INNER           PIC S9(03).
032000     05  WS-SORT-LIMIT           PIC S9(03).
032100     05  FILLER                  PIC S9(03).
032200 01  WS-SWAP-NUMERIC              PIC S9(07) COMP.
032300 01  WS-SWAP-TEXT-15              PIC X(15).
032400 01  WS-SWAP-TEXT-10              PIC X(10).
032500 01  WS-SWAP-TEXT-03              PIC X(03).
032600
032700 01  WS-EXPORT-COUNTS             COMP.
032800     05  WS-EXPORT-ROW-COUNT     PIC S9(07).
032900     05  FILLER                  PIC S9(07).
033000
033100 01  WS-EXPORT-FOUND-SW           PIC X(01).
033200     88  WS-EXPORT-ROW-QUALIFIES      VALUE "Y".
033300
033400 01  WS-LINE-COUNT                 COMP.
033500     05  WS-PRT-LINE-COUNT       PIC S9(03).
033600     05  FILLER                  PIC S9(03).
033700
033800 01  WS-REPORT-TITLE-TEXT.
033900     05  FILLER                  PIC X(10) VALUE SPACES.
034000     05  RT-TITLE                PIC X(40).
034100     05  FILLER                  PIC X(12) VALUE " GENERATED (".
034200     05  RT-DAY-NAME             PIC X(10).
034300     05  RT-DSP-DATE.
034400         10  RT-YEAR             PIC 9(04).
034500         10  FILLER              PIC X(01) VALUE "/".
034600         10  RT-MONTH            PIC 9(02).
034700         10  FILLER              PIC X(01) VALUE "/".
034800         10  RT-DAY              PIC 9(02).
034900     05  FILLER                  PIC X(01) VALUE ")".
035000     05  FILLER                  PIC X(41) VALUE SPACES.
035100
035200 01  WS-DAY-IN                    PIC 9(01).
035300******************************************************************
035400 PROCEDURE                   DIVISION.
035500*-----------------------------------------------------------------
035600* MAIN PROCEDURE - ONE REPORT TYPE PER RUN.
035700*-----------------------------------------------------------------
035800 100-PRINT-REPORT.
035900     PERFORM 200-INITIATE-REPORT-RUN.
036000     EVALUATE RC-REPORT-TYPE
036050         WHEN "RUNSUM"
036060             PERFORM 250-RUN-RUN-SUMMARY
036100         WHEN "WEEKLY"
036200             PERFORM 300-RUN-WEEKLY-SUMMARY
036300         WHEN "ERRORS"
036400             PERFORM 400-RUN-ERROR-ANALYSIS
036500         WHEN "CUSTAT"
036600             PERFORM 500-RUN-CUSTOMER-STATS
036700         WHEN "EXPORT"
036800             PERFORM 600-RUN-DATA-EXPORT
036900         WHEN OTHER
037000             DISPLAY "DATA-REPORT: UNKNOWN REPORT TYPE ON CARD"
037100     END-EVALUATE.
037200     PERFORM 900-TERMINATE-REPORT-RUN.
037300     STOP RUN.
037400
037500*-----------------------------------------------------------------
037600* READ THE CONTROL CARD, BUILD TODAY'S DATE AND THE SEVEN-DAY
037700*    CUTOFF, OPEN THE PRINT FILE AND STAMP ITS TITLE LINE.
037800*-----------------------------------------------------------------
037900 200-INITIATE-REPORT-RUN.
038000     OPEN INPUT  REPTCARD.
038100     READ REPTCARD
038200         AT END MOVE "WEEKLY" TO RC-REPORT-TYPE.
038300     CLOSE REPTCARD.
038400     OPEN OUTPUT PRTOUT.
038500     PERFORM 210-LOAD-MONTH-TABLE.
038600     PERFORM 220-GET-TODAY-AND-CUTOFF.
038700
038800*-----------------------------------------------------------------
038900*    THE MONTH TABLE IS BUILT WITH VALUE CLAUSES ABOVE; THIS
039000*    PARAGRAPH ONLY EXISTS SO THE LEAP-YEAR TEST CAN ADJUST
039100*    FEBRUARY WITHOUT DISTURBING THE VALUE-LOADED TABLE.
039200*-----------------------------------------------------------------
039300 210-LOAD-MONTH-TABLE.
039400     CONTINUE.
039500
039550*-----------------------------------------------------------------
039551*    GET TODAY'S DATE AND BACK UP TO THE 7-DAY CUTOFF.
039552*-----------------------------------------------------------------
039600 220-GET-TODAY-AND-CUTOFF.
039700     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
039800     MOVE WS-TODAY-YYYY TO WS-TODAY-TEXT (1:4).
039900     MOVE "-"           TO WS-TODAY-TEXT (5:1).
040000     MOVE WS-TODAY-MM   TO WS-TODAY-TEXT (6:2).
040100     MOVE "-"           TO WS-TODAY-TEXT (8:1).
040200     MOVE WS-TODAY-DD   TO WS-TODAY-TEXT (9:2).
040300     MOVE WS-TODAY-YYYY TO WS-CUTOFF-YYYY.
040400     MOVE WS-TODAY-MM   TO WS-CUTOFF-MM.
040500     MOVE WS-TODAY-DD   TO WS-CUTOFF-DD.
040600     PERFORM 221-BACK-UP-ONE-DAY
040700         VARYING WS-BACKUP-INDEX FROM 1 BY 1
040800         UNTIL WS-BACKUP-INDEX > WS-DAYS-TO-BACK-UP.
040900     MOVE WS-CUTOFF-YYYY TO WS-CUTOFF-TEXT (1:4).
041000     MOVE "-"            TO WS-CUTOFF-TEXT (5:1).
041100     MOVE WS-CUTOFF-MM   TO WS-CUTOFF-TEXT (6:2).
041200     MOVE "-"            TO WS-CUTOFF-TEXT (8:1).
041300     MOVE WS-CUTOFF-DD   TO WS-CUTOFF-TEXT (9:2).
041400
041500*-----------------------------------------------------------------
041600*    WALK THE CUTOFF DATE BACK ONE CALENDAR DAY, BORROWING FROM
041700*    THE MONTH AND YEAR AS NEEDED.
041800*-----------------------------------------------------------------
041900 221-BACK-UP-ONE-DAY.
042000     IF WS-CUTOFF-DD > 1
042100         SUBTRACT 1 FROM WS-CUTOFF-DD
042200     ELSE
042300         IF WS-CUTOFF-MM > 1
042400             SUBTRACT 1 FROM WS-CUTOFF-MM
042500         ELSE
042600             MOVE 12 TO WS-CUTOFF-MM
042700             SUBTRACT 1 FROM WS-CUTOFF-YYYY
042800         END-IF
042900         PERFORM 222-TEST-LEAP-YEAR
043000         MOVE WS-MONTH-MAX-DAY (WS-CUTOFF-MM) TO WS-CUTOFF-DD
043100         IF WS-CUTOFF-MM = 2 AND WS-IS-LEAP-YEAR
043200             ADD 1 TO WS-CUTOFF-DD
043300         END-IF
043400     END-IF.
043500
043600*-----------------------------------------------------------------
043700*    DIVISIBLE BY 400, OR BY 4 BUT NOT BY 100 - NO INTRINSIC
043800*    FUNCTION, JUST THE REMAINDERS OF THREE DIVIDES.
043900*-----------------------------------------------------------------
044000 222-TEST-LEAP-YEAR.
044100     MOVE "N" TO WS-LEAP-SW.
044200     DIVIDE WS-CUTOFF-YYYY BY 400
044300         GIVING WS-LEAP-QUOTIENT REMAINDER WS-REM-BY-400.
044400     IF WS-REM-BY-400 = 0
044500         MOVE "Y" TO WS-LEAP-SW
044600     ELSE
044700         DIVIDE WS-CUTOFF-YYYY BY 100
044800             GIVING WS-LEAP-QUOTIENT REMAINDER WS-REM-BY-100
044900         IF WS-REM-BY-100 NOT = 0
045000             DIVIDE WS-CUTOFF-YYYY BY 4
045100                 GIVING WS-LEAP-QUOTIENT REMAINDER WS-REM-BY-4
045200             IF WS-REM-BY-4 = 0
045300                 MOVE "Y" TO WS-LEAP-SW
045400             END-IF
045500         END-IF
045600     END-IF.
045700
045701******************************************************************
045702* SECTION 250 - RUN SUMMARY (ONE DETAIL LINE PER FILE ON FILESTAT)
045703*-----------------------------------------------------------------
045704 250-RUN-RUN-SUMMARY.
045705     MOVE "N" TO WS-FILESTAT-EOF-SW.
045706     MOVE "RUN SUMMARY REPORT" TO RT-TITLE.
045707     PERFORM 800-BUILD-AND-WRITE-TITLE.
045708     MOVE SPACES TO PR-PRINT-LINE.
045709     STRING "FILE-ID FILENAME             TYPE       "
045710            "  TOTAL  VALID  ERROR  RATE%  INSERT   SKIP"
045711            DELIMITED BY SIZE INTO PR-PRINT-LINE.
045712     WRITE PR-PRINT-LINE AFTER ADVANCING 2 LINES.
045713     OPEN INPUT FILESTAT.
045714     PERFORM 251-SCAN-FILESTAT-FOR-SUMMARY
045715         UNTIL WS-FILESTAT-EOF.
045716     CLOSE FILESTAT.
045717     PERFORM 810-WRITE-END-OF-REPORT.
045718
045719*-----------------------------------------------------------------
045720*    START AT THE LOWEST KEY AND READ FORWARD, PRINTING ONE
045721*    DETAIL LINE PER FILESTAT ROW - NO WEEK-WINDOW FILTER HERE,
045722*    THIS REPORT COVERS EVERY FILE EVER PROCESSED.
045723*-----------------------------------------------------------------
045724 251-SCAN-FILESTAT-FOR-SUMMARY.
045725     IF WS-FILESTAT-STATUS = SPACES AND FR-FILE-ID = ZERO
045726         MOVE LOW-VALUES TO FR-FILE-ID
045727         START FILESTAT KEY IS NOT LESS THAN FR-FILE-ID
045728             INVALID KEY MOVE "Y" TO WS-FILESTAT-EOF-SW
045729     END-IF.
045730     IF NOT WS-FILESTAT-EOF
045731         READ FILESTAT NEXT RECORD
045732             AT END MOVE "Y" TO WS-FILESTAT-EOF-SW
045733         NOT AT END
045734             PERFORM 252-PRINT-ONE-FILE-SUMMARY-LINE
045735     END-IF.
045736
045737*-----------------------------------------------------------------
045738*    PRINT ONE FILE'S ROW AND ERROR COUNTS, ERROR RATE, AND THE
045739*    LOAD STEP'S INSERTED/SKIPPED TOTALS.
045740*-----------------------------------------------------------------
045741 252-PRINT-ONE-FILE-SUMMARY-LINE.
045742     MOVE SPACES TO PR-PRINT-LINE.
045743     STRING FR-FILE-ID           " "
045744            FR-FILENAME (1:20)   " "
045745            FR-DATA-TYPE         " "
045746            FR-TOTAL-ROWS        " "
045747            FR-ROW-COUNT         " "
045748            FR-ERROR-ROWS        " "
045749            FR-ERROR-RATE        " "
045750            FR-INSERTED-COUNT    " "
045751            FR-SKIPPED-COUNT
045752            DELIMITED BY SIZE INTO PR-PRINT-LINE.
045753     WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINES.
045754
045800******************************************************************
045900* SECTION 300 - WEEKLY SUMMARY
046000*-----------------------------------------------------------------
046100 300-RUN-WEEKLY-SUMMARY.
046200     INITIALIZE WS-WEEKLY-TOTALS WS-WEEK-FILE-TABLE
046300                WS-DAILY-TABLE.
046400     MOVE ZERO TO WS-WEEK-FILE-COUNT WS-DAILY-COUNT.
046500     PERFORM 310-LOAD-ERRTYPE-TABLE.
046600     OPEN INPUT FILESTAT.
046700     PERFORM 320-SCAN-FILESTAT-FOR-WEEK
046800         UNTIL WS-FILESTAT-EOF.
046900     CLOSE FILESTAT.
047000     PERFORM 330-SORT-DAILY-TABLE-BY-DATE.
047100     OPEN INPUT ERRDS.
047200     PERFORM 340-SCAN-ERRDS-FOR-WEEK
047300         UNTIL WS-ERRDS-EOF.
047400     CLOSE ERRDS.
047500     PERFORM 350-SORT-ERRTYPE-BY-COUNT.
047600     PERFORM 360-PRINT-WEEKLY-REPORT.
047700
047750*-----------------------------------------------------------------
047751*    CLEAR THE ERROR-TYPE WORK TABLE FOR THIS REPORT.
047752*-----------------------------------------------------------------
047800 310-LOAD-ERRTYPE-TABLE.
047900     MOVE "REQUIRED"  TO ET-TYPE-NAME (1).
048000     MOVE "FORMAT"    TO ET-TYPE-NAME (2).
048100     MOVE "RANGE"     TO ET-TYPE-NAME (3).
048200     MOVE "DUPLICATE" TO ET-TYPE-NAME (4).
048300     MOVE "TYPE"      TO ET-TYPE-NAME (5).
048400     MOVE "CUSTOM"    TO ET-TYPE-NAME (6).
048500     PERFORM 311-CLEAR-ONE-ERRTYPE-ENTRY
048600         VARYING WS-ET-X FROM 1 BY 1 UNTIL WS-ET-X > 6.
048700
048750*-----------------------------------------------------------------
048751*    CLEAR ONE SLOT OF THE ERROR-TYPE WORK TABLE.
048752*-----------------------------------------------------------------
048800 311-CLEAR-ONE-ERRTYPE-ENTRY.
048900     MOVE ZERO TO ET-TYPE-COUNT (WS-ET-X) ET-FILE-COUNT (WS-ET-X).
049000
049100*-----------------------------------------------------------------
049200*    STARTS AT THE LOWEST KEY AND READS FORWARD; A RUN WHOSE
049300*    UPLOAD DATE FALLS IN THE WINDOW IS TALLIED AND REMEMBERED
049400*    IN THE WEEK-FILE TABLE FOR THE LATER ERROR PASS.
049500*-----------------------------------------------------------------
049600 320-SCAN-FILESTAT-FOR-WEEK.
049700     IF WS-FILESTAT-STATUS = SPACES AND FR-FILE-ID = ZERO
049800         MOVE LOW-VALUES TO FR-FILE-ID
049900         START FILESTAT KEY IS NOT LESS THAN FR-FILE-ID
050000             INVALID KEY MOVE "Y" TO WS-FILESTAT-EOF-SW.
050100     END-IF.
050200     IF NOT WS-FILESTAT-EOF
050300         READ FILESTAT NEXT RECORD
050400             AT END MOVE "Y" TO WS-FILESTAT-EOF-SW
050500         NOT AT END
050600             IF FR-UPLOADED-DATE NOT LESS THAN WS-CUTOFF-TEXT
050700                 PERFORM 321-TALLY-ONE-WEEKLY-FILE
050800             END-IF
050900     END-IF.
051000
051050*-----------------------------------------------------------------
051051*    TALLY ONE FILESTAT ROW INTO THE WEEKLY TOTALS.
051052*-----------------------------------------------------------------
051100 321-TALLY-ONE-WEEKLY-FILE.
051200     ADD 1 TO WS-WK-TOTAL-FILES.
051300     IF FR-STATUS-COMPLETED
051400         ADD 1 TO WS-WK-COMPLETED
051500     END-IF.
051600     IF FR-STATUS-FAILED
051700         ADD 1 TO WS-WK-FAILED
051800     END-IF.
051900     ADD FR-ROW-COUNT TO WS-WK-ROWS-LOADED.
052000     IF WS-WEEK-FILE-COUNT < 50
052100         ADD 1 TO WS-WEEK-FILE-COUNT
052200         MOVE FR-FILE-ID       TO WF-FILE-ID (WS-WEEK-FILE-COUNT)
052300         MOVE FR-UPLOADED-DATE TO WF-UPLOAD-DATE
052400                                   (WS-WEEK-FILE-COUNT)
052500     END-IF.
052600     PERFORM 322-POST-DAILY-UPLOAD-COUNT.
052700
052800*-----------------------------------------------------------------
052900*    FIND OR ADD THE UPLOAD DATE IN THE DAILY TABLE AND BUMP
053000*    ITS COUNT.
053100*-----------------------------------------------------------------
053200 322-POST-DAILY-UPLOAD-COUNT.
053300     SET WS-DY-X TO 1.
053400     MOVE "N" TO WS-EXPORT-FOUND-SW.
053500     PERFORM 323-SEARCH-ONE-DAILY-SLOT
053600         VARYING WS-DY-X FROM 1 BY 1
053700         UNTIL WS-DY-X > WS-DAILY-COUNT
053800            OR WS-EXPORT-ROW-QUALIFIES.
053900     IF NOT WS-EXPORT-ROW-QUALIFIES
054000         IF WS-DAILY-COUNT < 7
054100             ADD 1 TO WS-DAILY-COUNT
054200             MOVE FR-UPLOADED-DATE TO
054300                             DY-UPLOAD-DATE (WS-DAILY-COUNT)
054400             MOVE 1 TO DY-UPLOAD-COUNT (WS-DAILY-COUNT)
054500         END-IF
054600     END-IF.
054700
054750*-----------------------------------------------------------------
054751*    FIND OR CLAIM A DAILY-UPLOAD TABLE SLOT.
054752*-----------------------------------------------------------------
054800 323-SEARCH-ONE-DAILY-SLOT.
054900     IF DY-UPLOAD-DATE (WS-DY-X) = FR-UPLOADED-DATE
055000         ADD 1 TO DY-UPLOAD-COUNT (WS-DY-X)
055100         MOVE "Y" TO WS-EXPORT-FOUND-SW
055200     END-IF.
055300
055400*-----------------------------------------------------------------
055500*    SIMPLE BUBBLE SORT, ASCENDING BY DATE - THE TABLE NEVER
055600*    HOLDS MORE THAN SEVEN ENTRIES.
055700*-----------------------------------------------------------------
055800 330-SORT-DAILY-TABLE-BY-DATE.
055900     IF WS-DAILY-COUNT > 1
056000         PERFORM 331-DAILY-SORT-PASS
056100             VARYING WS-SORT-OUTER FROM 1 BY 1
056200             UNTIL WS-SORT-OUTER >= WS-DAILY-COUNT
056300     END-IF.
056400
056450*-----------------------------------------------------------------
056451*    ONE BUBBLE PASS OVER THE DAILY-UPLOAD TABLE.
056452*-----------------------------------------------------------------
056500 331-DAILY-SORT-PASS.
056600     PERFORM 332-DAILY-SORT-COMPARE
056700         VARYING WS-SORT-INNER FROM 1 BY 1
056800         UNTIL WS-SORT-INNER > WS-DAILY-COUNT - WS-SORT-OUTER.
056900
056950*-----------------------------------------------------------------
056951*    COMPARE AND SWAP TWO ADJACENT DAILY-UPLOAD SLOTS.
056952*-----------------------------------------------------------------
057000 332-DAILY-SORT-COMPARE.
057100     SET WS-DY-X TO WS-SORT-INNER.
057200     IF DY-UPLOAD-DATE (WS-DY-X) > DY-UPLOAD-DATE (WS-DY-X + 1)
057300         MOVE DY-UPLOAD-DATE (WS-DY-X)   TO WS-SWAP-TEXT-10
057400         MOVE DY-UPLOAD-COUNT (WS-DY-X)  TO WS-SWAP-NUMERIC
057500         MOVE DY-UPLOAD-DATE (WS-DY-X + 1)
057600                                 TO DY-UPLOAD-DATE (WS-DY-X)
057700         MOVE DY-UPLOAD-COUNT (WS-DY-X + 1)
057800                                 TO DY-UPLOAD-COUNT (WS-DY-X)
057900         MOVE WS-SWAP-TEXT-10    TO DY-UPLOAD-DATE (WS-DY-X + 1)
058000         MOVE WS-SWAP-NUMERIC    TO DY-UPLOAD-COUNT (WS-DY-X + 1)
058100     END-IF.
058200
058300*-----------------------------------------------------------------
058400*    ANY ERROR WHOSE SOURCE FILE IS IN THE WEEK-FILE TABLE IS
058500*    COUNTED AGAINST ITS ERROR TYPE.
058600*-----------------------------------------------------------------
058700 340-SCAN-ERRDS-FOR-WEEK.
058800     READ ERRDS
058900         AT END MOVE "Y" TO WS-ERRDS-EOF-SW
059000         NOT AT END PERFORM 341-CHECK-ONE-WEEKLY-ERROR.
059100
059150*-----------------------------------------------------------------
059151*    TEST ONE ERROR ROW AGAINST THE WEEKLY WINDOW.
059152*-----------------------------------------------------------------
059200 341-CHECK-ONE-WEEKLY-ERROR.
059300     MOVE "N" TO WS-EXPORT-FOUND-SW.
059400     PERFORM 342-SEARCH-WEEK-FILE-TABLE
059500         VARYING WS-WF-X FROM 1 BY 1
059600         UNTIL WS-WF-X > WS-WEEK-FILE-COUNT
059700            OR WS-EXPORT-ROW-QUALIFIES.
059800     IF WS-EXPORT-ROW-QUALIFIES
059900         PERFORM 343-BUMP-ERRTYPE-COUNT
060000     END-IF.
060100
060150*-----------------------------------------------------------------
060151*    FIND OR CLAIM A WEEKLY-FILE TABLE SLOT.
060152*-----------------------------------------------------------------
060200 342-SEARCH-WEEK-FILE-TABLE.
060300     IF WF-FILE-ID (WS-WF-X) = ER-SOURCE-FILE-ID
060400         MOVE "Y" TO WS-EXPORT-FOUND-SW
060500     END-IF.
060600
060650*-----------------------------------------------------------------
060651*    BUMP THE COUNT FOR THIS ERROR'S TYPE.
060652*-----------------------------------------------------------------
060700 343-BUMP-ERRTYPE-COUNT.
060800     SET WS-ET-X TO 1.
060900     MOVE "N" TO WS-EXPORT-FOUND-SW.
061000     PERFORM 344-SEARCH-ERRTYPE-SLOT
061100         VARYING WS-ET-X FROM 1 BY 1
061200         UNTIL WS-ET-X > 6 OR WS-EXPORT-ROW-QUALIFIES.
061300
061350*-----------------------------------------------------------------
061351*    FIND OR CLAIM AN ERROR-TYPE TABLE SLOT.
061352*-----------------------------------------------------------------
061400 344-SEARCH-ERRTYPE-SLOT.
061500     IF ET-TYPE-NAME (WS-ET-X) = ER-ERROR-TYPE
061600         ADD 1 TO ET-TYPE-COUNT (WS-ET-X)
061700         MOVE "Y" TO WS-EXPORT-FOUND-SW
061800     END-IF.
061900
062000*-----------------------------------------------------------------
062100*    BUBBLE SORT THE SIX-ENTRY ERROR-TYPE TABLE DESCENDING BY
062200*    COUNT.
062300*-----------------------------------------------------------------
062400 350-SORT-ERRTYPE-BY-COUNT.
062500     PERFORM 351-ERRTYPE-SORT-PASS
062600         VARYING WS-SORT-OUTER FROM 1 BY 1
062700         UNTIL WS-SORT-OUTER >= 6.
062800
062850*-----------------------------------------------------------------
062851*    ONE BUBBLE PASS OVER THE ERROR-TYPE TABLE.
062852*-----------------------------------------------------------------
062900 351-ERRTYPE-SORT-PASS.
063000     PERFORM 352-ERRTYPE-SORT-COMPARE
063100         VARYING WS-SORT-INNER FROM 1 BY 1
063200         UNTIL WS-SORT-INNER > 6 - WS-SORT-OUTER.
063300
063350*-----------------------------------------------------------------
063351*    COMPARE AND SWAP TWO ADJACENT ERROR-TYPE SLOTS.
063352*-----------------------------------------------------------------
063400 352-ERRTYPE-SORT-COMPARE.
063500     SET WS-ET-X TO WS-SORT-INNER.
063600     IF ET-TYPE-COUNT (WS-ET-X) < ET-TYPE-COUNT (WS-ET-X + 1)
063700         MOVE ET-TYPE-NAME (WS-ET-X)  TO WS-SWAP-TEXT-10
063800         MOVE ET-TYPE-COUNT (WS-ET-X) TO WS-SWAP-NUMERIC
063900         MOVE ET-TYPE-NAME (WS-ET-X + 1) TO ET-TYPE-NAME (WS-ET-X)
064000         MOVE ET-TYPE-COUNT (WS-ET-X + 1)
064100                                      TO ET-TYPE-COUNT (WS-ET-X)
064200         MOVE WS-SWAP-TEXT-10   TO ET-TYPE-NAME (WS-ET-X + 1)
064300         MOVE WS-SWAP-NUMERIC   TO ET-TYPE-COUNT (WS-ET-X + 1)
064400     END-IF.
064500
064600*-----------------------------------------------------------------
064700*    WRITE OUT THE TITLE, THE FILE-TOTALS BLOCK, THE ERRORS-BY-
064800*    TYPE TABLE, AND THE DAILY-UPLOADS TABLE.
064900*-----------------------------------------------------------------
065000 360-PRINT-WEEKLY-REPORT.
065100     MOVE "WEEKLY SUMMARY REPORT" TO RT-TITLE.
065200     PERFORM 800-BUILD-AND-WRITE-TITLE.
065300     MOVE SPACES TO PR-PRINT-LINE.
065400     STRING "FILES SINCE " WS-CUTOFF-TEXT " : TOTAL "
065500            WS-WK-TOTAL-FILES-E " COMPLETED " WS-WK-COMPLETED-E
065600            " FAILED " WS-WK-FAILED-E " ROWS LOADED "
065700            WS-WK-ROWS-LOADED-E
065800            DELIMITED BY SIZE INTO PR-PRINT-LINE.
065900     WRITE PR-PRINT-LINE AFTER ADVANCING 2 LINES.
066000     MOVE SPACES TO PR-PRINT-LINE.
066100     MOVE "ERROR TYPE       COUNT" TO PR-PRINT-LINE.
066200     WRITE PR-PRINT-LINE AFTER ADVANCING 2 LINES.
066300     PERFORM 361-PRINT-ONE-ERRTYPE-LINE
066400         VARYING WS-ET-X FROM 1 BY 1 UNTIL WS-ET-X > 6.
066500     MOVE SPACES TO PR-PRINT-LINE.
066600     MOVE "DATE          COUNT" TO PR-PRINT-LINE.
066700     WRITE PR-PRINT-LINE AFTER ADVANCING 2 LINES.
066710     MOVE ZERO TO WS-DAILY-GRAND-TOTAL.
066800     PERFORM 362-PRINT-ONE-DAILY-LINE
066900         VARYING WS-DY-X FROM 1 BY 1
067000         UNTIL WS-DY-X > WS-DAILY-COUNT.
067010     MOVE SPACES TO PR-PRINT-LINE.
067020     STRING "TOTAL         " WS-DAILY-GRAND-TOTAL
067030            DELIMITED BY SIZE INTO PR-PRINT-LINE.
067040     WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINES.
067100     PERFORM 810-WRITE-END-OF-REPORT.
067200
067250*-----------------------------------------------------------------
067251*    PRINT ONE LINE OF THE ERRORS-BY-TYPE TABLE.
067252*-----------------------------------------------------------------
067300 361-PRINT-ONE-ERRTYPE-LINE.
067400     IF ET-TYPE-COUNT (WS-ET-X) > 0
067500         MOVE SPACES TO PR-PRINT-LINE
067600         STRING ET-TYPE-NAME (WS-ET-X) "     "
067700                ET-TYPE-COUNT (WS-ET-X)
067800                DELIMITED BY SIZE INTO PR-PRINT-LINE
067900         WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINES
068000     END-IF.
068100
068150*-----------------------------------------------------------------
068151*    PRINT ONE LINE OF THE DAILY-UPLOADS TABLE.
068152*-----------------------------------------------------------------
068200 362-PRINT-ONE-DAILY-LINE.
068300     MOVE SPACES TO PR-PRINT-LINE.
068400     STRING DY-UPLOAD-DATE (WS-DY-X) "    "
068500            DY-UPLOAD-COUNT (WS-DY-X)
068600            DELIMITED BY SIZE INTO PR-PRINT-LINE.
068650     ADD DY-UPLOAD-COUNT (WS-DY-X) TO WS-DAILY-GRAND-TOTAL.
068700     WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINES.
068800
068900******************************************************************
069000* SECTION 400 - ERROR ANALYSIS
069100*-----------------------------------------------------------------
069200 400-RUN-ERROR-ANALYSIS.
069300     PERFORM 310-LOAD-ERRTYPE-TABLE.
069400     PERFORM 410-LOAD-FIELD-TABLE.
069500     OPEN INPUT ERRDS.
069600     PERFORM 420-FIRST-PASS-COUNT-ERRDS
069700         UNTIL WS-ERRDS-EOF.
069800     CLOSE ERRDS.
069900     COMPUTE WS-ERRDS-SAMPLE-START =
070000             WS-ERRDS-TOTAL-ROWS - 50.
070100     IF WS-ERRDS-SAMPLE-START < 0
070200         MOVE 0 TO WS-ERRDS-SAMPLE-START
070300     END-IF.
070400     OPEN INPUT ERRDS.
070500     MOVE "N" TO WS-ERRDS-EOF-SW.
070600     MOVE ZERO TO WS-ERRDS-ROW-NBR WS-ERRDS-SAMPLE-SHOWN.
070700     MOVE "ERROR ANALYSIS REPORT" TO RT-TITLE.
070800     PERFORM 800-BUILD-AND-WRITE-TITLE.
070900     MOVE SPACES TO PR-PRINT-LINE.
071000     MOVE "ERROR TYPE       COUNT  AFFECTED FILES"
071100                                     TO PR-PRINT-LINE.
071200     WRITE PR-PRINT-LINE AFTER ADVANCING 2 LINES.
071300     PERFORM 430-SECOND-PASS-ERRDS
071400         UNTIL WS-ERRDS-EOF.
071500     CLOSE ERRDS.
071600     PERFORM 350-SORT-ERRTYPE-BY-COUNT.
071700     PERFORM 440-PRINT-ERRTYPE-SECTION.
071800     PERFORM 450-SORT-FIELD-TABLE-BY-COUNT.
071900     PERFORM 460-PRINT-FIELD-SECTION.
072000     PERFORM 810-WRITE-END-OF-REPORT.
072100
072150*-----------------------------------------------------------------
072151*    CLEAR THE FIELD WORK TABLE FOR THIS REPORT.
072152*-----------------------------------------------------------------
072200 410-LOAD-FIELD-TABLE.
072300     MOVE "CUSTOMER_CODE"  TO FD-FIELD-NAME (1).
072400     MOVE "NAME"           TO FD-FIELD-NAME (2).
072500     MOVE "EMAIL"          TO FD-FIELD-NAME (3).
072600     MOVE "PHONE"          TO FD-FIELD-NAME (4).
072700     MOVE "CREDIT_LIMIT"   TO FD-FIELD-NAME (5).
072800     MOVE "ORDER_NUMBER"   TO FD-FIELD-NAME (6).
072900     MOVE "CUSTOMER_ID"    TO FD-FIELD-NAME (7).
073000     MOVE "ORDER_DATE"     TO FD-FIELD-NAME (8).
073100     MOVE "TOTAL_AMOUNT"   TO FD-FIELD-NAME (9).
073200     MOVE "STATUS"         TO FD-FIELD-NAME (10).
073300     PERFORM 411-CLEAR-ONE-FIELD-ENTRY
073400         VARYING WS-FD-X FROM 1 BY 1 UNTIL WS-FD-X > 10.
073500
073550*-----------------------------------------------------------------
073551*    CLEAR ONE SLOT OF THE FIELD WORK TABLE.
073552*-----------------------------------------------------------------
073600 411-CLEAR-ONE-FIELD-ENTRY.
073700     MOVE ZERO TO FD-FIELD-COUNT (WS-FD-X).
073800
073850*-----------------------------------------------------------------
073851*    FIRST PASS OVER ERRDS - COUNT BY ERROR TYPE.
073852*-----------------------------------------------------------------
073900 420-FIRST-PASS-COUNT-ERRDS.
074000     READ ERRDS
074100         AT END MOVE "Y" TO WS-ERRDS-EOF-SW
074200         NOT AT END ADD 1 TO WS-ERRDS-TOTAL-ROWS.
074300
074400*-----------------------------------------------------------------
074500*    SECOND PASS - TALLY TYPE, DISTINCT FILE AND FIELD COUNTS
074600*    FOR EVERY ROW, AND PRINT A SAMPLE LINE FOR EVERY ROW AT OR
074700*    PAST THE SAMPLE-START POINT.
074800*-----------------------------------------------------------------
074900 430-SECOND-PASS-ERRDS.
075000     READ ERRDS
075100         AT END MOVE "Y" TO WS-ERRDS-EOF-SW
075200         NOT AT END PERFORM 431-PROCESS-ONE-ERROR-ROW.
075300
075350*-----------------------------------------------------------------
075351*    PROCESS ONE ERROR ROW ON THE SECOND ERRDS PASS.
075352*-----------------------------------------------------------------
075400 431-PROCESS-ONE-ERROR-ROW.
075500     ADD 1 TO WS-ERRDS-ROW-NBR.
075600     PERFORM 432-TALLY-TYPE-AND-FILE.
075700     PERFORM 433-TALLY-FIELD-COUNT.
075800     IF WS-ERRDS-ROW-NBR > WS-ERRDS-SAMPLE-START
075900         PERFORM 470-PRINT-ONE-SAMPLE-LINE
076000     END-IF.
076100
076150*-----------------------------------------------------------------
076151*    TALLY THIS ROW'S TYPE AND AFFECTED-FILE COUNT.
076152*-----------------------------------------------------------------
076200 432-TALLY-TYPE-AND-FILE.
076300     SET WS-ET-X TO 1.
076400     MOVE "N" TO WS-EXPORT-FOUND-SW.
076500     PERFORM 344-SEARCH-ERRTYPE-SLOT
076600         VARYING WS-ET-X FROM 1 BY 1
076700         UNTIL WS-ET-X > 6 OR WS-EXPORT-ROW-QUALIFIES.
076800     IF WS-EXPORT-ROW-QUALIFIES
076900         SET WS-ET-X DOWN BY 1
077000         PERFORM 434-NOTE-AFFECTED-FILE
077100     END-IF.
077200
077250*-----------------------------------------------------------------
077251*    NOTE THIS SOURCE FILE AS AFFECTED BY THE ERROR TYPE.
077252*-----------------------------------------------------------------
077300 434-NOTE-AFFECTED-FILE.
077400     MOVE "N" TO WS-EXPORT-FOUND-SW.
077500     IF ET-FILE-COUNT (WS-ET-X) > 0
077600         PERFORM 435-SEARCH-ONE-FILE-SLOT
077700             VARYING WS-SORT-INNER FROM 1 BY 1
077800             UNTIL WS-SORT-INNER > ET-FILE-COUNT (WS-ET-X)
077900                OR WS-EXPORT-ROW-QUALIFIES
078000     END-IF.
078100     IF NOT WS-EXPORT-ROW-QUALIFIES
078200         IF ET-FILE-COUNT (WS-ET-X) < 50
078300             ADD 1 TO ET-FILE-COUNT (WS-ET-X)
078400             MOVE ER-SOURCE-FILE-ID TO
078500                  ET-FILE-LIST (WS-ET-X ET-FILE-COUNT (WS-ET-X))
078600         END-IF
078700     END-IF.
078800
078850*-----------------------------------------------------------------
078851*    FIND OR CLAIM AN AFFECTED-FILE TABLE SLOT.
078852*-----------------------------------------------------------------
078900 435-SEARCH-ONE-FILE-SLOT.
079000     IF ET-FILE-LIST (WS-ET-X WS-SORT-INNER) = ER-SOURCE-FILE-ID
079100         MOVE "Y" TO WS-EXPORT-FOUND-SW
079200     END-IF.
079300
079350*-----------------------------------------------------------------
079351*    TALLY THIS ROW'S FIELD INTO THE FIELD TABLE.
079352*-----------------------------------------------------------------
079400 433-TALLY-FIELD-COUNT.
079500     SET WS-FD-X TO 1.
079600     MOVE "N" TO WS-EXPORT-FOUND-SW.
079700     PERFORM 436-SEARCH-FIELD-SLOT
079800         VARYING WS-FD-X FROM 1 BY 1
079900         UNTIL WS-FD-X > 10 OR WS-EXPORT-ROW-QUALIFIES.
080000
080050*-----------------------------------------------------------------
080051*    FIND OR CLAIM A FIELD TABLE SLOT.
080052*-----------------------------------------------------------------
080100 436-SEARCH-FIELD-SLOT.
080200     IF FD-FIELD-NAME (WS-FD-X) = ER-FIELD-NAME
080300         ADD 1 TO FD-FIELD-COUNT (WS-FD-X)
080400         MOVE "Y" TO WS-EXPORT-FOUND-SW
080500     END-IF.
080600
080650*-----------------------------------------------------------------
080651*    PRINT THE ERROR-TYPE SECTION OF THE REPORT.
080652*-----------------------------------------------------------------
080700 440-PRINT-ERRTYPE-SECTION.
080750     MOVE ZERO TO WS-ERRTYPE-GRAND-TOTAL.
080800     PERFORM 441-PRINT-ONE-ERRTYPE-DETAIL
080900         VARYING WS-ET-X FROM 1 BY 1 UNTIL WS-ET-X > 6.
080950     MOVE SPACES TO PR-PRINT-LINE.
080960     STRING "TOTAL         " WS-ERRTYPE-GRAND-TOTAL
080970            DELIMITED BY SIZE INTO PR-PRINT-LINE.
080980     WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINES.
081000
081050*-----------------------------------------------------------------
081051*    PRINT ONE DETAIL LINE OF THE ERROR-TYPE SECTION.
081052*-----------------------------------------------------------------
081100 441-PRINT-ONE-ERRTYPE-DETAIL.
081200     IF ET-TYPE-COUNT (WS-ET-X) > 0
081300         MOVE SPACES TO PR-PRINT-LINE
081400         STRING ET-TYPE-NAME (WS-ET-X) "     "
081500                ET-TYPE-COUNT (WS-ET-X) "      "
081600                ET-FILE-COUNT (WS-ET-X)
081700                DELIMITED BY SIZE INTO PR-PRINT-LINE
081800         WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINES
081900         ADD ET-TYPE-COUNT (WS-ET-X) TO WS-ERRTYPE-GRAND-TOTAL
081950     END-IF.
082000
082050*-----------------------------------------------------------------
082051*    SORT THE FIELD TABLE DESCENDING BY ERROR COUNT.
082052*-----------------------------------------------------------------
082100 450-SORT-FIELD-TABLE-BY-COUNT.
082200     PERFORM 451-FIELD-SORT-PASS
082300         VARYING WS-SORT-OUTER FROM 1 BY 1
082400         UNTIL WS-SORT-OUTER >= 10.
082500
082550*-----------------------------------------------------------------
082551*    ONE BUBBLE PASS OVER THE FIELD TABLE.
082552*-----------------------------------------------------------------
082600 451-FIELD-SORT-PASS.
082700     PERFORM 452-FIELD-SORT-COMPARE
082800         VARYING WS-SORT-INNER FROM 1 BY 1
082900         UNTIL WS-SORT-INNER > 10 - WS-SORT-OUTER.
083000
083050*-----------------------------------------------------------------
083051*    COMPARE AND SWAP TWO ADJACENT FIELD TABLE SLOTS.
083052*-----------------------------------------------------------------
083100 452-FIELD-SORT-COMPARE.
083200     SET WS-FD-X TO WS-SORT-INNER.
083300     IF FD-FIELD-COUNT (WS-FD-X) < FD-FIELD-COUNT (WS-FD-X + 1)
083400         MOVE FD-FIELD-NAME (WS-FD-X)  TO WS-SWAP-TEXT-15
083500         MOVE FD-FIELD-COUNT (WS-FD-X) TO WS-SWAP-NUMERIC
083600         MOVE FD-FIELD-NAME (WS-FD-X + 1)
083700                                 TO FD-FIELD-NAME (WS-FD-X)
083800         MOVE FD-FIELD-COUNT (WS-FD-X + 1)
083900                                       TO FD-FIELD-COUNT (WS-FD-X)
084000         MOVE WS-SWAP-TEXT-15   TO FD-FIELD-NAME (WS-FD-X + 1)
084100         MOVE WS-SWAP-NUMERIC   TO FD-FIELD-COUNT (WS-FD-X + 1)
084200     END-IF.
084300
084350*-----------------------------------------------------------------
084351*    PRINT THE TOP-FIELDS SECTION OF THE REPORT.
084352*-----------------------------------------------------------------
084400 460-PRINT-FIELD-SECTION.
084500     MOVE SPACES TO PR-PRINT-LINE.
084600     MOVE "FIELD              COUNT" TO PR-PRINT-LINE.
084700     WRITE PR-PRINT-LINE AFTER ADVANCING 2 LINES.
084800     PERFORM 461-PRINT-ONE-FIELD-LINE
084900         VARYING WS-FD-X FROM 1 BY 1 UNTIL WS-FD-X > 10.
085000
085050*-----------------------------------------------------------------
085051*    PRINT ONE DETAIL LINE OF THE TOP-FIELDS SECTION.
085052*-----------------------------------------------------------------
085100 461-PRINT-ONE-FIELD-LINE.
085200     IF FD-FIELD-COUNT (WS-FD-X) > 0
085300         MOVE SPACES TO PR-PRINT-LINE
085400         STRING FD-FIELD-NAME (WS-FD-X) "     "
085500                FD-FIELD-COUNT (WS-FD-X)
085600                DELIMITED BY SIZE INTO PR-PRINT-LINE
085700         WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINES
085800     END-IF.
085900
085950*-----------------------------------------------------------------
085951*    PRINT ONE RECENT-SAMPLE DETAIL LINE.
085952*-----------------------------------------------------------------
086000 470-PRINT-ONE-SAMPLE-LINE.
086100     MOVE SPACES TO PR-PRINT-LINE.
086200     STRING ER-ERROR-TYPE "  " ER-FIELD-NAME "  "
086300            ER-FIELD-VALUE "  " ER-ERROR-MESSAGE
086400            DELIMITED BY SIZE INTO PR-PRINT-LINE.
086500     WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINES.
086600     ADD 1 TO WS-ERRDS-SAMPLE-SHOWN.
086700
086800******************************************************************
086900* SECTION 500 - CUSTOMER STATISTICS
087000*-----------------------------------------------------------------
087100 500-RUN-CUSTOMER-STATS.
087200     INITIALIZE WS-COUNTRY-TABLE WS-SEGMENT-TABLE.
087300     MOVE ZERO TO WS-COUNTRY-COUNT WS-SEGMENT-COUNT.
087400     MOVE ZERO TO WS-CR-COUNT.
087500     MOVE ZERO TO WS-CREDIT-TOTAL-SUM.
087600     MOVE ZERO TO WS-CR-MAX.
087700     MOVE 999999999.99 TO WS-CR-MIN.
087800     OPEN INPUT CUSTMSTR.
087900     PERFORM 510-READ-NEXT-CUSTOMER.
088000     PERFORM 520-PROCESS-ONE-CUSTOMER
088100         UNTIL WS-CUSTMSTR-EOF.
088200     CLOSE CUSTMSTR.
088300     PERFORM 530-SORT-COUNTRY-TABLE.
088400     PERFORM 540-SORT-SEGMENT-TABLE.
088500     IF WS-CR-COUNT > 0
088600         COMPUTE WS-CREDIT-AVERAGE ROUNDED =
088700                 WS-CREDIT-TOTAL-SUM / WS-CR-COUNT
088800     ELSE
088900         MOVE ZERO TO WS-CREDIT-AVERAGE WS-CR-MIN
089000     END-IF.
089100     PERFORM 550-PRINT-CUSTOMER-STATS-REPORT.
089200
089250*-----------------------------------------------------------------
089251*    READ THE NEXT ROW OFF THE CUSTOMER MASTER.
089252*-----------------------------------------------------------------
089300 510-READ-NEXT-CUSTOMER.
089400     READ CUSTMSTR
089500         AT END MOVE "Y" TO WS-CUSTMSTR-EOF-SW.
089600
089650*-----------------------------------------------------------------
089651*    TALLY ONE CUSTOMER ROW INTO THE STATISTICS TABLES.
089652*-----------------------------------------------------------------
089700 520-PROCESS-ONE-CUSTOMER.
089800     IF CR-COUNTRY-CODE NOT = SPACES
089900         PERFORM 521-POST-COUNTRY-COUNT
090000     END-IF.
090100     IF CR-MARKET-SEGMENT NOT = SPACES
090200         PERFORM 522-POST-SEGMENT-COUNT
090300     END-IF.
090400     IF CR-CREDIT-LIMIT > 0
090500         ADD 1 TO WS-CR-COUNT
090600         ADD CR-CREDIT-LIMIT TO WS-CREDIT-TOTAL-SUM
090700         IF CR-CREDIT-LIMIT > WS-CR-MAX
090800             MOVE CR-CREDIT-LIMIT TO WS-CR-MAX
090900         END-IF
091000         IF CR-CREDIT-LIMIT < WS-CR-MIN
091100             MOVE CR-CREDIT-LIMIT TO WS-CR-MIN
091200         END-IF
091300     END-IF.
091400     PERFORM 510-READ-NEXT-CUSTOMER.
091500
091550*-----------------------------------------------------------------
091551*    POST THIS CUSTOMER'S COUNTRY INTO THE COUNTRY TABLE.
091552*-----------------------------------------------------------------
091600 521-POST-COUNTRY-COUNT.
091700     MOVE "N" TO WS-EXPORT-FOUND-SW.
091800     PERFORM 523-SEARCH-COUNTRY-SLOT
091900         VARYING WS-CY-X FROM 1 BY 1
092000         UNTIL WS-CY-X > WS-COUNTRY-COUNT
092100            OR WS-EXPORT-ROW-QUALIFIES.
092200     IF NOT WS-EXPORT-ROW-QUALIFIES AND WS-COUNTRY-COUNT < 30
092300         ADD 1 TO WS-COUNTRY-COUNT
092400         MOVE CR-COUNTRY-CODE
092500                          TO CY-COUNTRY-CODE (WS-COUNTRY-COUNT)
092600         MOVE 1 TO CY-COUNTRY-COUNT (WS-COUNTRY-COUNT)
092700     END-IF.
092800
092850*-----------------------------------------------------------------
092851*    FIND OR CLAIM A COUNTRY TABLE SLOT.
092852*-----------------------------------------------------------------
092900 523-SEARCH-COUNTRY-SLOT.
093000     IF CY-COUNTRY-CODE (WS-CY-X) = CR-COUNTRY-CODE
093100         ADD 1 TO CY-COUNTRY-COUNT (WS-CY-X)
093200         MOVE "Y" TO WS-EXPORT-FOUND-SW
093300     END-IF.
093400
093450*-----------------------------------------------------------------
093451*    POST THIS CUSTOMER'S SEGMENT INTO THE SEGMENT TABLE.
093452*-----------------------------------------------------------------
093500 522-POST-SEGMENT-COUNT.
093600     MOVE "N" TO WS-EXPORT-FOUND-SW.
093700     PERFORM 524-SEARCH-SEGMENT-SLOT
093800         VARYING WS-SG-X FROM 1 BY 1
093900         UNTIL WS-SG-X > WS-SEGMENT-COUNT
094000            OR WS-EXPORT-ROW-QUALIFIES.
094100     IF NOT WS-EXPORT-ROW-QUALIFIES AND WS-SEGMENT-COUNT < 20
094200         ADD 1 TO WS-SEGMENT-COUNT
094300         MOVE CR-MARKET-SEGMENT TO
094400                             SG-SEGMENT-NAME (WS-SEGMENT-COUNT)
094500         MOVE 1 TO SG-SEGMENT-COUNT (WS-SEGMENT-COUNT)
094600     END-IF.
094700
094750*-----------------------------------------------------------------
094751*    FIND OR CLAIM A SEGMENT TABLE SLOT.
094752*-----------------------------------------------------------------
094800 524-SEARCH-SEGMENT-SLOT.
094900     IF SG-SEGMENT-NAME (WS-SG-X) = CR-MARKET-SEGMENT
095000         ADD 1 TO SG-SEGMENT-COUNT (WS-SG-X)
095100         MOVE "Y" TO WS-EXPORT-FOUND-SW
095200     END-IF.
095300
095350*-----------------------------------------------------------------
095351*    SORT THE COUNTRY TABLE DESCENDING BY COUNT.
095352*-----------------------------------------------------------------
095400 530-SORT-COUNTRY-TABLE.
095500     IF WS-COUNTRY-COUNT > 1
095600         PERFORM 531-COUNTRY-SORT-PASS
095700             VARYING WS-SORT-OUTER FROM 1 BY 1
095800             UNTIL WS-SORT-OUTER >= WS-COUNTRY-COUNT
095900     END-IF.
096000
096050*-----------------------------------------------------------------
096051*    ONE BUBBLE PASS OVER THE COUNTRY TABLE.
096052*-----------------------------------------------------------------
096100 531-COUNTRY-SORT-PASS.
096200     PERFORM 532-COUNTRY-SORT-COMPARE
096300         VARYING WS-SORT-INNER FROM 1 BY 1
096400         UNTIL WS-SORT-INNER > WS-COUNTRY-COUNT - WS-SORT-OUTER.
096500
096550*-----------------------------------------------------------------
096551*    COMPARE AND SWAP TWO ADJACENT COUNTRY TABLE SLOTS.
096552*-----------------------------------------------------------------
096600 532-COUNTRY-SORT-COMPARE.
096700     SET WS-CY-X TO WS-SORT-INNER.
096800     IF CY-COUNTRY-COUNT (WS-CY-X) <
096900                                 CY-COUNTRY-COUNT (WS-CY-X + 1)
097000         MOVE CY-COUNTRY-CODE (WS-CY-X)  TO WS-SWAP-TEXT-03
097100         MOVE CY-COUNTRY-COUNT (WS-CY-X) TO WS-SWAP-NUMERIC
097200         MOVE CY-COUNTRY-CODE (WS-CY-X + 1)
097300                                    TO CY-COUNTRY-CODE (WS-CY-X)
097400         MOVE CY-COUNTRY-COUNT (WS-CY-X + 1)
097500                                    TO CY-COUNTRY-COUNT (WS-CY-X)
097600         MOVE WS-SWAP-TEXT-03   TO CY-COUNTRY-CODE (WS-CY-X + 1)
097700         MOVE WS-SWAP-NUMERIC   TO CY-COUNTRY-COUNT (WS-CY-X + 1)
097800     END-IF.
097900
097950*-----------------------------------------------------------------
097951*    SORT THE SEGMENT TABLE DESCENDING BY COUNT.
097952*-----------------------------------------------------------------
098000 540-SORT-SEGMENT-TABLE.
098100     IF WS-SEGMENT-COUNT > 1
098200         PERFORM 541-SEGMENT-SORT-PASS
098300             VARYING WS-SORT-OUTER FROM 1 BY 1
098400             UNTIL WS-SORT-OUTER >= WS-SEGMENT-COUNT
098500     END-IF.
098600
098650*-----------------------------------------------------------------
098651*    ONE BUBBLE PASS OVER THE SEGMENT TABLE.
098652*-----------------------------------------------------------------
098700 541-SEGMENT-SORT-PASS.
098800     PERFORM 542-SEGMENT-SORT-COMPARE
098900         VARYING WS-SORT-INNER FROM 1 BY 1
099000         UNTIL WS-SORT-INNER > WS-SEGMENT-COUNT - WS-SORT-OUTER.
099100
099150*-----------------------------------------------------------------
099151*    COMPARE AND SWAP TWO ADJACENT SEGMENT TABLE SLOTS.
099152*-----------------------------------------------------------------
099200 542-SEGMENT-SORT-COMPARE.
099300     SET WS-SG-X TO WS-SORT-INNER.
099400     IF SG-SEGMENT-COUNT (WS-SG-X) <
099500                                 SG-SEGMENT-COUNT (WS-SG-X + 1)
099600         MOVE SG-SEGMENT-NAME (WS-SG-X)  TO WS-SWAP-TEXT-10
099700         MOVE SG-SEGMENT-COUNT (WS-SG-X) TO WS-SWAP-NUMERIC
099800         MOVE SG-SEGMENT-NAME (WS-SG-X + 1)
099900                                    TO SG-SEGMENT-NAME (WS-SG-X)
100000         MOVE SG-SEGMENT-COUNT (WS-SG-X + 1)
100100                                    TO SG-SEGMENT-COUNT (WS-SG-X)
100200         MOVE WS-SWAP-TEXT-10   TO SG-SEGMENT-NAME (WS-SG-X + 1)
100300         MOVE WS-SWAP-NUMERIC   TO SG-SEGMENT-COUNT (WS-SG-X + 1)
100400     END-IF.
100500
100550*-----------------------------------------------------------------
100551*    PRINT THE CUSTOMER-STATISTICS REPORT BODY.
100552*-----------------------------------------------------------------
100600 550-PRINT-CUSTOMER-STATS-REPORT.
100700     MOVE "CUSTOMER STATISTICS REPORT" TO RT-TITLE.
100800     PERFORM 800-BUILD-AND-WRITE-TITLE.
100900     MOVE SPACES TO PR-PRINT-LINE.
101000     MOVE "COUNTRY   COUNT" TO PR-PRINT-LINE.
101100     WRITE PR-PRINT-LINE AFTER ADVANCING 2 LINES.
101200     PERFORM 551-PRINT-ONE-COUNTRY-LINE
101300         VARYING WS-CY-X FROM 1 BY 1
101400         UNTIL WS-CY-X > WS-COUNTRY-COUNT.
101500     MOVE SPACES TO PR-PRINT-LINE.
101600     MOVE "SEGMENT       COUNT" TO PR-PRINT-LINE.
101700     WRITE PR-PRINT-LINE AFTER ADVANCING 2 LINES.
101800     PERFORM 552-PRINT-ONE-SEGMENT-LINE
101900         VARYING WS-SG-X FROM 1 BY 1
102000         UNTIL WS-SG-X > WS-SEGMENT-COUNT.
102100     MOVE SPACES TO PR-PRINT-LINE.
102200     STRING "TOTAL CUSTOMERS WITH CREDIT LIMIT: " WS-CR-COUNT
102300            DELIMITED BY SIZE INTO PR-PRINT-LINE.
102400     WRITE PR-PRINT-LINE AFTER ADVANCING 2 LINES.
102500     MOVE SPACES TO PR-PRINT-LINE.
102600     STRING "AVG CREDIT LIMIT: " WS-CREDIT-AVERAGE
102700            DELIMITED BY SIZE INTO PR-PRINT-LINE.
102800     WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINES.
102900     MOVE SPACES TO PR-PRINT-LINE.
103000     STRING "MAX CREDIT LIMIT: " WS-CR-MAX
103100            DELIMITED BY SIZE INTO PR-PRINT-LINE.
103200     WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINES.
103300     MOVE SPACES TO PR-PRINT-LINE.
103400     STRING "MIN CREDIT LIMIT: " WS-CR-MIN
103500            DELIMITED BY SIZE INTO PR-PRINT-LINE.
103600     WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINES.
103700     PERFORM 810-WRITE-END-OF-REPORT.
103800
103850*-----------------------------------------------------------------
103851*    PRINT ONE DETAIL LINE OF THE COUNTRY SECTION.
103852*-----------------------------------------------------------------
103900 551-PRINT-ONE-COUNTRY-LINE.
104000     MOVE SPACES TO PR-PRINT-LINE.
104100     STRING CY-COUNTRY-CODE (WS-CY-X) "       "
104200            CY-COUNTRY-COUNT (WS-CY-X)
104300            DELIMITED BY SIZE INTO PR-PRINT-LINE.
104400     WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINES.
104500
104550*-----------------------------------------------------------------
104551*    PRINT ONE DETAIL LINE OF THE SEGMENT SECTION.
104552*-----------------------------------------------------------------
104600 552-PRINT-ONE-SEGMENT-LINE.
104700     MOVE SPACES TO PR-PRINT-LINE.
104800     STRING SG-SEGMENT-NAME (WS-SG-X) "   "
104900            SG-SEGMENT-COUNT (WS-SG-X)
105000            DELIMITED BY SIZE INTO PR-PRINT-LINE.
105100     WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINES.
105200
105300******************************************************************
105400* SECTION 600 - DATA EXPORT
105500*-----------------------------------------------------------------
105600 600-RUN-DATA-EXPORT.
105700     MOVE ZERO TO WS-EXPORT-ROW-COUNT.
105800     OPEN OUTPUT EXPORTDS.
105900     EVALUATE RC-EXPORT-DATASET
106000         WHEN "CUSTOMERS"
106100             PERFORM 610-EXPORT-CUSTOMERS
106200         WHEN "ORDERS"
106300             PERFORM 620-EXPORT-ORDERS
106400         WHEN "FILES"
106500             PERFORM 630-EXPORT-FILES
106600         WHEN "ERRORS"
106700             PERFORM 640-EXPORT-ERRORS
106800         WHEN OTHER
106900             DISPLAY "DATA-REPORT: UNKNOWN EXPORT DATASET"
107000     END-EVALUATE.
107100     CLOSE EXPORTDS.
107200     MOVE "DATA EXPORT REPORT" TO RT-TITLE.
107300     PERFORM 800-BUILD-AND-WRITE-TITLE.
107400     MOVE SPACES TO PR-PRINT-LINE.
107500     STRING "ROWS EXPORTED: " WS-EXPORT-ROW-COUNT
107600            DELIMITED BY SIZE INTO PR-PRINT-LINE.
107700     WRITE PR-PRINT-LINE AFTER ADVANCING 2 LINES.
107800     PERFORM 810-WRITE-END-OF-REPORT.
107900
107950*-----------------------------------------------------------------
107951*    DRIVE THE CUSTOMER-MASTER EXPORT PASS.
107952*-----------------------------------------------------------------
108000 610-EXPORT-CUSTOMERS.
108100     OPEN INPUT CUSTMSTR.
108200     PERFORM 611-READ-NEXT-CUSTOMER-EXPORT.
108300     PERFORM 612-EXPORT-ONE-CUSTOMER
108400         UNTIL WS-CUSTMSTR-EOF.
108500     CLOSE CUSTMSTR.
108600
108650*-----------------------------------------------------------------
108651*    READ THE NEXT CUSTOMER ROW FOR EXPORT.
108652*-----------------------------------------------------------------
108700 611-READ-NEXT-CUSTOMER-EXPORT.
108800     READ CUSTMSTR
108900         AT END MOVE "Y" TO WS-CUSTMSTR-EOF-SW.
109000
109050*-----------------------------------------------------------------
109051*    WRITE ONE CUSTOMER ROW TO THE EXPORT FILE.
109052*-----------------------------------------------------------------
109100 612-EXPORT-ONE-CUSTOMER.
109200     MOVE "Y" TO WS-EXPORT-FOUND-SW.
109300     IF RC-FILTER-FIELD NOT = SPACES
109400         PERFORM 613-APPLY-CUSTOMER-FILTER
109500     END-IF.
109600     IF WS-EXPORT-ROW-QUALIFIES
109700         MOVE SPACES TO EX-EXPORT-LINE
109800         STRING CR-CUSTOMER-CODE "|" CR-CUSTOMER-NAME "|"
109900                CR-EMAIL-ADDRESS "|" CR-PHONE-NUMBER "|"
110000                CR-COUNTRY-CODE "|" CR-MARKET-SEGMENT "|"
110100                CR-CREDIT-LIMIT "|" CR-ACTIVE-FLAG
110200                DELIMITED BY SIZE INTO EX-EXPORT-LINE
110300         WRITE EX-EXPORT-LINE
110400         ADD 1 TO WS-EXPORT-ROW-COUNT
110500     END-IF.
110600     PERFORM 611-READ-NEXT-CUSTOMER-EXPORT.
110700
110750*-----------------------------------------------------------------
110751*    TEST ONE CUSTOMER ROW AGAINST THE EXPORT FILTER.
110752*-----------------------------------------------------------------
110800 613-APPLY-CUSTOMER-FILTER.
110900     MOVE "N" TO WS-EXPORT-FOUND-SW.
111000     EVALUATE RC-FILTER-FIELD
111100         WHEN "COUNTRY"
111200             IF CR-COUNTRY-CODE = RC-FILTER-VALUE (1:3)
111300                 MOVE "Y" TO WS-EXPORT-FOUND-SW
111400             END-IF
111500         WHEN "SEGMENT"
111600             IF CR-MARKET-SEGMENT = RC-FILTER-VALUE (1:10)
111700                 MOVE "Y" TO WS-EXPORT-FOUND-SW
111800             END-IF
111900         WHEN "IS_ACTIVE"
112000             IF CR-ACTIVE-FLAG = RC-FILTER-VALUE (1:1)
112100                 MOVE "Y" TO WS-EXPORT-FOUND-SW
112200             END-IF
112300         WHEN OTHER
112400             MOVE "Y" TO WS-EXPORT-FOUND-SW
112500     END-EVALUATE.
112600
112650*-----------------------------------------------------------------
112651*    DRIVE THE ORDER-MASTER EXPORT PASS.
112652*-----------------------------------------------------------------
112700 620-EXPORT-ORDERS.
112800     OPEN INPUT ORDRMSTR.
112900     PERFORM 621-READ-NEXT-ORDER-EXPORT.
113000     PERFORM 622-EXPORT-ONE-ORDER
113100         UNTIL WS-ORDRMSTR-EOF.
113200     CLOSE ORDRMSTR.
113300
113350*-----------------------------------------------------------------
113351*    READ THE NEXT ORDER ROW FOR EXPORT.
113352*-----------------------------------------------------------------
113400 621-READ-NEXT-ORDER-EXPORT.
113500     READ ORDRMSTR
113600         AT END MOVE "Y" TO WS-ORDRMSTR-EOF-SW.
113700
113750*-----------------------------------------------------------------
113751*    WRITE ONE ORDER ROW TO THE EXPORT FILE.
113752*-----------------------------------------------------------------
113800 622-EXPORT-ONE-ORDER.
113900     MOVE "Y" TO WS-EXPORT-FOUND-SW.
114000     IF RC-FILTER-FIELD NOT = SPACES
114100         PERFORM 623-APPLY-ORDER-FILTER
114200     END-IF.
114300     IF WS-EXPORT-ROW-QUALIFIES
114400         MOVE SPACES TO EX-EXPORT-LINE
114500         STRING OR-ORDER-NUMBER "|" OR-CUSTOMER-ID "|"
114600                OR-ORDER-DATE "|" OR-TOTAL-AMOUNT "|"
114700                OR-ORDER-STATUS
114800                DELIMITED BY SIZE INTO EX-EXPORT-LINE
114900         WRITE EX-EXPORT-LINE
115000         ADD 1 TO WS-EXPORT-ROW-COUNT
115100     END-IF.
115200     PERFORM 621-READ-NEXT-ORDER-EXPORT.
115300
115350*-----------------------------------------------------------------
115351*    TEST ONE ORDER ROW AGAINST THE EXPORT FILTER.
115352*-----------------------------------------------------------------
115400 623-APPLY-ORDER-FILTER.
115500     MOVE "N" TO WS-EXPORT-FOUND-SW.
115600     EVALUATE RC-FILTER-FIELD
115700         WHEN "STATUS"
115800             IF OR-ORDER-STATUS = RC-FILTER-VALUE (1:10)
115900                 MOVE "Y" TO WS-EXPORT-FOUND-SW
116000             END-IF
116100         WHEN "CUSTOMER_ID"
116200             IF OR-CUSTOMER-ID = RC-FILTER-VALUE (1:10)
116300                 MOVE "Y" TO WS-EXPORT-FOUND-SW
116400             END-IF
116500         WHEN OTHER
116600             MOVE "Y" TO WS-EXPORT-FOUND-SW
116700     END-EVALUATE.
116800
116850*-----------------------------------------------------------------
116851*    DRIVE THE FILESTAT EXPORT PASS.
116852*-----------------------------------------------------------------
116900 630-EXPORT-FILES.
117000     OPEN INPUT FILESTAT.
117100     MOVE LOW-VALUES TO FR-FILE-ID.
117200     START FILESTAT KEY IS NOT LESS THAN FR-FILE-ID
117300         INVALID KEY MOVE "Y" TO WS-FILESTAT-EOF-SW.
117400     PERFORM 631-EXPORT-ONE-FILE
117500         UNTIL WS-FILESTAT-EOF.
117600     CLOSE FILESTAT.
117700
117750*-----------------------------------------------------------------
117751*    PASS ONE FILESTAT ROW TO THE EXPORT WRITER.
117752*-----------------------------------------------------------------
117800 631-EXPORT-ONE-FILE.
117900     READ FILESTAT NEXT RECORD
118000         AT END MOVE "Y" TO WS-FILESTAT-EOF-SW
118100         NOT AT END PERFORM 632-WRITE-ONE-FILE-EXPORT.
118200
118250*-----------------------------------------------------------------
118251*    WRITE ONE FILESTAT ROW TO THE EXPORT FILE.
118252*-----------------------------------------------------------------
118300 632-WRITE-ONE-FILE-EXPORT.
118400     MOVE "Y" TO WS-EXPORT-FOUND-SW.
118500     IF RC-FILTER-FIELD = "STATUS"
118600                         AND RC-FILTER-VALUE NOT = SPACES
118700         MOVE "N" TO WS-EXPORT-FOUND-SW
118800         IF FR-RUN-STATUS = RC-FILTER-VALUE (1:10)
118900             MOVE "Y" TO WS-EXPORT-FOUND-SW
119000         END-IF
119100     END-IF.
119200     IF WS-EXPORT-ROW-QUALIFIES
119300         MOVE SPACES TO EX-EXPORT-LINE
119400         STRING FR-FILE-ID "|" FR-FILENAME "|" FR-FILE-TYPE "|"
119500                FR-DATA-TYPE "|" FR-RUN-STATUS "|"
119600                FR-ROW-COUNT "|"
119700                FR-UPLOADED-DATE "|" FR-PROCESSED-DATE
119800                DELIMITED BY SIZE INTO EX-EXPORT-LINE
119900         WRITE EX-EXPORT-LINE
120000         ADD 1 TO WS-EXPORT-ROW-COUNT
120100     END-IF.
120200
120250*-----------------------------------------------------------------
120251*    DRIVE THE ERROR-DATASET EXPORT PASS.
120252*-----------------------------------------------------------------
120300 640-EXPORT-ERRORS.
120400     OPEN INPUT ERRDS.
120500     PERFORM 641-READ-NEXT-ERROR-EXPORT.
120600     PERFORM 642-EXPORT-ONE-ERROR
120700         UNTIL WS-ERRDS-EOF.
120800     CLOSE ERRDS.
120900
120950*-----------------------------------------------------------------
120951*    READ THE NEXT ERROR ROW FOR EXPORT.
120952*-----------------------------------------------------------------
121000 641-READ-NEXT-ERROR-EXPORT.
121100     READ ERRDS
121200         AT END MOVE "Y" TO WS-ERRDS-EOF-SW.
121300
121350*-----------------------------------------------------------------
121351*    WRITE ONE ERROR ROW TO THE EXPORT FILE.
121352*-----------------------------------------------------------------
121400 642-EXPORT-ONE-ERROR.
121500     MOVE "Y" TO WS-EXPORT-FOUND-SW.
121600     IF RC-FILTER-FIELD = "ERROR_TYPE" AND
121700        RC-FILTER-VALUE NOT = SPACES
121800         MOVE "N" TO WS-EXPORT-FOUND-SW
121900         IF ER-ERROR-TYPE = RC-FILTER-VALUE (1:10)
122000             MOVE "Y" TO WS-EXPORT-FOUND-SW
122100         END-IF
122200     END-IF.
122300     IF WS-EXPORT-ROW-QUALIFIES
122400         MOVE SPACES TO EX-EXPORT-LINE
122500         STRING ER-SOURCE-FILE-ID "|" ER-ROW-NUMBER "|"
122600                ER-FIELD-NAME "|" ER-FIELD-VALUE "|"
122700                ER-ERROR-TYPE "|" ER-ERROR-MESSAGE
122800                DELIMITED BY SIZE INTO EX-EXPORT-LINE
122900         WRITE EX-EXPORT-LINE
123000         ADD 1 TO WS-EXPORT-ROW-COUNT
123100     END-IF.
123200     PERFORM 641-READ-NEXT-ERROR-EXPORT.
123300
123400******************************************************************
123500* SECTION 800 - COMMON TITLE / TRAILER PARAGRAPHS
123600*-----------------------------------------------------------------
123700 800-BUILD-AND-WRITE-TITLE.
123800     MOVE WS-TODAY-YYYY TO RT-YEAR.
123900     MOVE WS-TODAY-MM   TO RT-MONTH.
124000     MOVE WS-TODAY-DD   TO RT-DAY.
124100     ACCEPT WS-DAY-IN   FROM DAY-OF-WEEK.
124200     MOVE WEEKDAY (WS-DAY-IN) TO RT-DAY-NAME.
124300     MOVE WS-REPORT-TITLE-TEXT TO PR-PRINT-LINE.
124400     WRITE PR-PRINT-LINE AFTER ADVANCING 1 LINES.
124500
124550*-----------------------------------------------------------------
124551*    WRITE THE END-OF-REPORT TRAILER LINE.
124552*-----------------------------------------------------------------
124600 810-WRITE-END-OF-REPORT.
124700     MOVE SPACES TO PR-PRINT-LINE.
124800     MOVE "*** END OF REPORT ***" TO PR-PRINT-LINE.
124900     WRITE PR-PRINT-LINE AFTER ADVANCING 2 LINES.
125000
125100******************************************************************
125200* TERMINATION
125300*-----------------------------------------------------------------
125400 900-TERMINATE-REPORT-RUN.
125500     CLOSE PRTOUT.
