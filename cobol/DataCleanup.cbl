000100******************************************************************
000200* THIS PROGRAM IS TO RUN THE NIGHTLY RETENTION HOUSEKEEPING JOB -
000300*    IT ARCHIVES OLD COMPLETED FILE/RUN RECORDS, PURGES OLD
000400*    VALIDATION ERROR RECORDS, AND REPORTS COUNTS FOR THE
000500*    OPERATOR'S RUN LOG.
000600*
000700* USED FILE
000800*    - RETENTION CONFIGURATION CARD: CONFIG
000900*    - FILE/RUN STATUS MASTER (INDEXED): FILESTAT
001000*    - VALIDATION ERROR DATASET (OLD): ERRDS
001100*    - VALIDATION ERROR DATASET (RETAINED ROWS): ERRDSNEW
001200*
001300******************************************************************
001400 IDENTIFICATION              DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.                 DATA-CLEANUP.
001700 AUTHOR.                     Dwight Kowalczyk.
001800 INSTALLATION.               ENTERPRISE DATA SERVICES.
001900 DATE-WRITTEN.               March 3, 1989.
002000 DATE-COMPILED.
002100 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
002200*-----------------------------------------------------------------
002300* CHANGE LOG
002400*-----------------------------------------------------------------
002500*    03/03/89 DWK  REQ 4412  ORIGINAL RETENTION HOUSEKEEPING        CR4412
002600*    03/03/89 DWK  REQ 4412  STEP, RUNS AT THE END OF THE NIGHT.    CR4412
002700*    09/14/90 TLB  REQ 4472  READ RETENTION-DAYS FROM THE CONFIG    CR4472
002800*    09/14/90 TLB  REQ 4472  CARD INSTEAD OF A HARD-CODED 90.       CR4472
002900*    01/06/99 PNR  REQ 4901  Y2K - WIDEN YEAR FIELD TO 4 DIGITS     CR4901
003000*    01/06/99 PNR  REQ 4901  IN THE RETENTION CUTOFF ARITHMETIC.    CR4901
003100*    09/23/03 KLS  REQ 5161  REPORT SPACE FREED ALONGSIDE THE       CR5161
003200*    09/23/03 KLS  REQ 5161  ARCHIVE COUNT ON THE RUN LOG.          CR5161
003300******************************************************************
003400 ENVIRONMENT                 DIVISION.
003500*-----------------------------------------------------------------
003600 CONFIGURATION               SECTION.
003700 SOURCE-COMPUTER.            ENTERPRISE-3090.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 IS CLN-DEBUG-SWITCH.
004100*-----------------------------------------------------------------
004200 INPUT-OUTPUT                SECTION.
004300 FILE-CONTROL.
004400     SELECT  CONFIG
004500             ASSIGN TO "CONFIG"
004600             ORGANIZATION IS LINE SEQUENTIAL
004700             FILE STATUS IS WS-CONFIG-STATUS.
004800
004900     SELECT  FILESTAT
005000             ASSIGN TO "FILESTAT"
005100             ORGANIZATION IS INDEXED
005200             ACCESS MODE IS SEQUENTIAL
005300             RECORD KEY IS FR-FILE-ID
005400             FILE STATUS IS WS-FILESTAT-STATUS.
005500
005600     SELECT  ERRDS
005700             ASSIGN TO "ERRDS"
005800             ORGANIZATION IS LINE SEQUENTIAL
005900             FILE STATUS IS WS-ERRDS-STATUS.
006000
006100     SELECT  ERRDSNEW
006200             ASSIGN TO "ERRDSNEW"
006300             ORGANIZATION IS LINE SEQUENTIAL
006400             FILE STATUS IS WS-ERRDSNEW-STATUS.
006500******************************************************************
006600 DATA                        DIVISION.
006700*-----------------------------------------------------------------
006800 FILE                        SECTION.
006900 FD  CONFIG
007000     RECORD CONTAINS 80 CHARACTERS
007100     DATA RECORD IS CF-CONFIG-RECORD.
007200 01  CF-CONFIG-RECORD.
007300     05  CF-CONFIG-TEXT          PIC X(76).
007400     05  FILLER                  PIC X(04).
007500
007600 FD  ERRDS
007700     RECORD CONTAINS 154 CHARACTERS
007800     DATA RECORD IS ER-ERROR-RECORD.
007900     COPY "C:\Copybooks\ErrRec.cpy".
008000
008100*-----------------------------------------------------------------
008200*    THE RETAINED-ROW COPY OF THE ERROR DATASET - THE OPERATOR'S
008300*    NEXT JOB STEP RENAMES THIS OVER THE OLD ERRDS ONCE THE RUN
008400*    COMPLETES CLEAN, THE SAME WAY A SORT OUTPUT IS SWAPPED IN.
008500*-----------------------------------------------------------------
008600 FD  ERRDSNEW
008700     RECORD CONTAINS 154 CHARACTERS
008800     DATA RECORD IS EN-ERROR-RECORD.
008900 01  EN-ERROR-RECORD.
009000     05  EN-SOURCE-FILE-ID       PIC 9(06).
009100     05  EN-ROW-NUMBER           PIC 9(07).
009200     05  EN-FIELD-NAME           PIC X(15).
009300     05  EN-FIELD-VALUE          PIC X(40).
009400     05  EN-ERROR-TYPE           PIC X(10).
009500     05  EN-ERROR-MESSAGE        PIC X(60).
009600     05  EN-ERROR-DATE           PIC X(10).
009700     05  FILLER                  PIC X(06).
009800
009850 FD  FILESTAT
009870     RECORD CONTAINS 144 CHARACTERS
009880     DATA RECORD IS FR-FILE-RECORD.
009900     COPY "C:\Copybooks\FileRec.cpy".
010000*-----------------------------------------------------------------
010100 WORKING-STORAGE             SECTION.
010200*-----------------------------------------------------------------
010300 01  WS-FILE-STATUS-FIELDS.
010400     05  WS-CONFIG-STATUS        PIC X(02).
010500     05  WS-FILESTAT-STATUS      PIC X(02).
010600     05  WS-ERRDS-STATUS         PIC X(02).
010700     05  WS-ERRDSNEW-STATUS      PIC X(02).
010800     05  FILLER                  PIC X(04).
010900
011000 01  WS-SWITCHES.
011100     05  WS-FILESTAT-EOF-SW      PIC X(01) VALUE "N".
011200         88  WS-FILESTAT-EOF         VALUE "Y".
011300     05  WS-ERRDS-EOF-SW         PIC X(01) VALUE "N".
011400         88  WS-ERRDS-EOF             VALUE "Y".
011500     05  FILLER                  PIC X(08).
011600
011700*-----------------------------------------------------------------
011800*    RETENTION WINDOWS - FILE RETENTION COMES FROM THE CONFIG
011900*    CARD (DEFAULT 90), ERROR AND AUDIT RETENTION ARE FIXED BY
012000*    THE BUSINESS RULE AT 30 AND 90 DAYS RESPECTIVELY.
012100*-----------------------------------------------------------------
012200 01  WS-RETENTION-PARMS          COMP.
012300     05  WS-FILE-RETENTION-DAYS  PIC S9(03) VALUE 90.
012400     05  WS-ERROR-RETENTION-DAYS PIC S9(03) VALUE 30.
012500     05  WS-AUDIT-RETENTION-DAYS PIC S9(03) VALUE 90.
012550     05  FILLER                  PIC S9(03) VALUE ZERO.
012600
012700 01  WS-CONFIG-KEY-VALUE.
012800     05  WS-CONFIG-KEY           PIC X(20).
012900     05  WS-CONFIG-VALUE         PIC X(10).
013000     05  FILLER                  PIC X(46).
013100
013200 01  WS-EDIT-RETENTION           PIC 9(03).
013300
013400*-----------------------------------------------------------------
013500*    TODAY'S DATE AND A GENERIC "WORK DATE" THAT THE BACK-UP
013600*    PARAGRAPH WALKS BACKWARD, ONE DAY AT A TIME, TO PRODUCE
013700*    EITHER RETENTION CUTOFF.
013800*-----------------------------------------------------------------
013900 01  WS-TODAY-DATE.
014000     05  WS-TODAY-YYYY           PIC 9(04).
014100     05  WS-TODAY-MM             PIC 9(02).
014200     05  WS-TODAY-DD             PIC 9(02).
014300     05  FILLER                  PIC X(02).
014400
014500 01  WS-WORK-DATE.
014600     05  WS-WORK-YYYY            PIC 9(04).
014700     05  WS-WORK-MM              PIC 9(02).
014800     05  WS-WORK-DD              PIC 9(02).
014900*-----------------------------------------------------------------
015000*    ALTERNATE TEXT VIEW OF THE WORK DATE, FOR DISPLAY ON THE
015100*    OPERATOR'S RUN LOG MESSAGES.
015200*-----------------------------------------------------------------
015300 01  WS-WORK-DATE-TEXT REDEFINES WS-WORK-DATE
015400                                 PIC X(08).
015500
015600 01  WS-BACKUP-CONTROL           COMP.
015700     05  WS-DAYS-TO-BACK-UP      PIC S9(03).
015800     05  WS-BACKUP-INDEX         PIC S9(03).
015850     05  FILLER                  PIC S9(03) VALUE ZERO.
015900
016000 01  WS-DAYS-IN-MONTH-TABLE.
016100     05  FILLER                  PIC 9(02) VALUE 31.
016200     05  FILLER                  PIC 9(02) VALUE 28.
016300     05  FILLER                  PIC 9(02) VALUE 31.
016400     05  FILLER                  PIC 9(02) VALUE 30.
016500     05  FILLER                  PIC 9(02) VALUE 31.
016600     05  FILLER                  PIC 9(02) VALUE 30.
016700     05  FILLER                  PIC 9(02) VALUE 31.
016800     05  FILLER                  PIC 9(02) VALUE 31.
016900     05  FILLER                  PIC 9(02) VALUE 30.
017000     05  FILLER                  PIC 9(02) VALUE 31.
017100     05  FILLER                  PIC 9(02) VALUE 30.
017200     05  FILLER                  PIC 9(02) VALUE 31.
017300 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.
017400     05  WS-MONTH-MAX-DAY        PIC 9(02) OCCURS 12 TIMES.
017500
017600 01  WS-LEAP-TEST-FIELDS         COMP.
017700     05  WS-LEAP-QUOTIENT        PIC S9(07).
017800     05  WS-REM-BY-4             PIC S9(03).
017900     05  WS-REM-BY-100           PIC S9(03).
018000     05  WS-REM-BY-400           PIC S9(03).
018050     05  FILLER                  PIC S9(03) VALUE ZERO.
018100 01  WS-LEAP-SW                  PIC X(01).
018200     88  WS-IS-LEAP-YEAR             VALUE "Y".
018300
018400*-----------------------------------------------------------------
018500*    BOTH CUTOFFS, KEPT AS COMPARABLE 8-DIGIT NUMBERS (YYYYMMDD)
018600*    SO A RECORD'S DATE CAN BE TESTED WITH A SIMPLE COMPARE.
018700*-----------------------------------------------------------------
018800 01  WS-CUTOFF-COMPARE           COMP.
018900     05  WS-FILE-CUTOFF-NUM      PIC S9(09).
019000     05  WS-ERROR-CUTOFF-NUM     PIC S9(09).
019100     05  WS-PROC-DATE-NUM        PIC S9(09).
019200     05  WS-ERR-DATE-NUM         PIC S9(09).
019250     05  FILLER                  PIC S9(09) VALUE ZERO.
019300
019400 01  WS-CLEANUP-TOTALS           COMP.
019500     05  WS-FILES-ARCHIVED       PIC S9(07).
019600     05  WS-SPACE-FREED-SUM      PIC S9(09).
019700     05  WS-ERRORS-READ          PIC S9(09).
019800     05  WS-ERRORS-KEPT          PIC S9(09).
019900     05  WS-ERRORS-PURGED        PIC S9(09).
019950     05  WS-AUDIT-PURGED         PIC S9(07).
020000     05  FILLER                  PIC S9(07) VALUE ZERO.
020100 01  WS-CLEANUP-TOTALS-EDIT REDEFINES WS-CLEANUP-TOTALS.
020200     05  WS-FILES-ARCHIVED-E     PIC S9(07).
020300     05  WS-SPACE-FREED-SUM-E    PIC S9(09).
020400     05  WS-ERRORS-READ-E        PIC S9(09).
020500     05  WS-ERRORS-KEPT-E        PIC S9(09).
020600     05  WS-ERRORS-PURGED-E      PIC S9(09).
020650     05  WS-AUDIT-PURGED-E       PIC S9(07).
020700     05  FILLER                  PIC S9(07) VALUE ZERO.
020800******************************************************************
020900 PROCEDURE                   DIVISION.
021000*-----------------------------------------------------------------
021100* MAIN PROCEDURE
021200*-----------------------------------------------------------------
021300 100-CLEANUP-RUN.
021400     PERFORM 200-INITIATE-CLEANUP-RUN.
021500     PERFORM 300-ARCHIVE-OLD-FILES.
021600     PERFORM 400-PURGE-OLD-ERRORS.
021700     PERFORM 500-PURGE-OLD-AUDIT-ENTRIES.
021800     PERFORM 900-TERMINATE-CLEANUP-RUN.
021900     STOP RUN.
022000
022100*-----------------------------------------------------------------
022200*    READ THE RETENTION CONFIG CARD AND COMPUTE BOTH CUTOFF
022300*    DATES BEFORE ANY FILE IS TOUCHED.
022400*-----------------------------------------------------------------
022500 200-INITIATE-CLEANUP-RUN.
022600     INITIALIZE WS-CLEANUP-TOTALS.
022700     PERFORM 210-READ-RETENTION-CONFIG.
022800     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
022900     MOVE WS-FILE-RETENTION-DAYS TO WS-DAYS-TO-BACK-UP.
023000     PERFORM 220-COMPUTE-ONE-CUTOFF-DATE.
023100     COMPUTE WS-FILE-CUTOFF-NUM =
023200         WS-WORK-YYYY * 10000 + WS-WORK-MM * 100 + WS-WORK-DD.
023300     MOVE WS-ERROR-RETENTION-DAYS TO WS-DAYS-TO-BACK-UP.
023400     PERFORM 220-COMPUTE-ONE-CUTOFF-DATE.
023500     COMPUTE WS-ERROR-CUTOFF-NUM =
023600         WS-WORK-YYYY * 10000 + WS-WORK-MM * 100 + WS-WORK-DD.
023700
023750*-----------------------------------------------------------------
023751*    READ THE CONFIG CARD FOR AN OVERRIDE RETENTION PERIOD.
023752*-----------------------------------------------------------------
023800 210-READ-RETENTION-CONFIG.
023900     MOVE 90 TO WS-FILE-RETENTION-DAYS.
024000     OPEN INPUT CONFIG.
024100     IF WS-CONFIG-STATUS = "00"
024200         READ CONFIG
024300             AT END CONTINUE
024400             NOT AT END PERFORM 211-APPLY-ONE-CONFIG-LINE
024500         END-READ
024600     END-IF.
024700     CLOSE CONFIG.
024800
024850*-----------------------------------------------------------------
024851*    PARSE ONE KEY=VALUE CONFIG LINE AND APPLY IT.
024852*-----------------------------------------------------------------
024900 211-APPLY-ONE-CONFIG-LINE.
025000     UNSTRING CF-CONFIG-TEXT DELIMITED BY "="
025100         INTO WS-CONFIG-KEY WS-CONFIG-VALUE.
025200     IF WS-CONFIG-KEY = "RETENTION_DAYS"
025300         AND WS-CONFIG-VALUE IS NUMERIC
025400         MOVE WS-CONFIG-VALUE TO WS-EDIT-RETENTION
025500         MOVE WS-EDIT-RETENTION TO WS-FILE-RETENTION-DAYS
025600     END-IF.
025700
025800*-----------------------------------------------------------------
025900*    WALK WS-WORK-DATE BACKWARD WS-DAYS-TO-BACK-UP DAYS FROM
026000*    TODAY, BORROWING ACROSS MONTH AND YEAR BOUNDARIES.
026100*-----------------------------------------------------------------
026200 220-COMPUTE-ONE-CUTOFF-DATE.
026300     MOVE WS-TODAY-YYYY TO WS-WORK-YYYY.
026400     MOVE WS-TODAY-MM   TO WS-WORK-MM.
026500     MOVE WS-TODAY-DD   TO WS-WORK-DD.
026600     PERFORM 221-BACK-UP-ONE-DAY
026700         VARYING WS-BACKUP-INDEX FROM 1 BY 1
026800         UNTIL WS-BACKUP-INDEX > WS-DAYS-TO-BACK-UP.
026900
026950*-----------------------------------------------------------------
026951*    STEP THE WORK DATE BACK ONE CALENDAR DAY.
026952*-----------------------------------------------------------------
027000 221-BACK-UP-ONE-DAY.
027100     IF WS-WORK-DD > 1
027200         SUBTRACT 1 FROM WS-WORK-DD
027300     ELSE
027400         IF WS-WORK-MM > 1
027500             SUBTRACT 1 FROM WS-WORK-MM
027600         ELSE
027700             MOVE 12 TO WS-WORK-MM
027800             SUBTRACT 1 FROM WS-WORK-YYYY
027900         END-IF
028000         PERFORM 222-TEST-LEAP-YEAR
028100         MOVE WS-MONTH-MAX-DAY (WS-WORK-MM) TO WS-WORK-DD
028200         IF WS-WORK-MM = 2 AND WS-IS-LEAP-YEAR
028300             MOVE 29 TO WS-WORK-DD
028400         END-IF
028500     END-IF.
028600
028650*-----------------------------------------------------------------
028651*    TEST WHETHER THE WORK-DATE YEAR IS A LEAP YEAR.
028652*-----------------------------------------------------------------
028700 222-TEST-LEAP-YEAR.
028800     MOVE "N" TO WS-LEAP-SW.
028900     DIVIDE WS-WORK-YYYY BY 4 GIVING WS-LEAP-QUOTIENT
029000         REMAINDER WS-REM-BY-4.
029100     DIVIDE WS-WORK-YYYY BY 100 GIVING WS-LEAP-QUOTIENT
029200         REMAINDER WS-REM-BY-100.
029300     DIVIDE WS-WORK-YYYY BY 400 GIVING WS-LEAP-QUOTIENT
029400         REMAINDER WS-REM-BY-400.
029500     IF WS-REM-BY-4 = 0 AND WS-REM-BY-100 NOT = 0
029600         MOVE "Y" TO WS-LEAP-SW
029700     END-IF.
029800     IF WS-REM-BY-400 = 0
029900         MOVE "Y" TO WS-LEAP-SW
030000     END-IF.
030100
030200*-----------------------------------------------------------------
030300* ARCHIVE COMPLETED FILE/RUN RECORDS OLDER THAN THE FILE
030400*    RETENTION CUTOFF.
030500*-----------------------------------------------------------------
030600 300-ARCHIVE-OLD-FILES.
030700     OPEN I-O FILESTAT.
030800     PERFORM 310-READ-NEXT-FILESTAT.
030900     PERFORM 320-CHECK-ONE-FILE-RECORD UNTIL WS-FILESTAT-EOF.
031000     CLOSE FILESTAT.
031100
031150*-----------------------------------------------------------------
031151*    READ THE NEXT FILE/RUN STATUS RECORD.
031152*-----------------------------------------------------------------
031200 310-READ-NEXT-FILESTAT.
031300     READ FILESTAT NEXT RECORD
031400         AT END MOVE "Y" TO WS-FILESTAT-EOF-SW.
031500
031550*-----------------------------------------------------------------
031551*    TEST ONE FILESTAT ROW AGAINST THE FILE CUTOFF.
031552*-----------------------------------------------------------------
031600 320-CHECK-ONE-FILE-RECORD.
031700     IF NOT WS-FILESTAT-EOF
031800         IF FR-STATUS-COMPLETED
031900             COMPUTE WS-PROC-DATE-NUM =
032000                 FR-PROC-YYYY * 10000 + FR-PROC-MM * 100
032100                                      + FR-PROC-DD
032200             IF WS-PROC-DATE-NUM < WS-FILE-CUTOFF-NUM
032300                 PERFORM 321-ARCHIVE-ONE-FILE
032400             END-IF
032500         END-IF
032600     END-IF.
032700     PERFORM 310-READ-NEXT-FILESTAT.
032800
032850*-----------------------------------------------------------------
032851*    MARK ONE COMPLETED RUN RECORD ARCHIVED.
032852*-----------------------------------------------------------------
032900 321-ARCHIVE-ONE-FILE.
033000     MOVE "ARCHIVED  " TO FR-RUN-STATUS.
033100     REWRITE FR-FILE-RECORD.
033200     ADD 1 TO WS-FILES-ARCHIVED.
033300     ADD FR-SPACE-FREED-BYTES TO WS-SPACE-FREED-SUM.
033400
033500*-----------------------------------------------------------------
033600* PURGE ERROR RECORDS OLDER THAN THE ERROR RETENTION CUTOFF -
033700*    ROWS THAT SURVIVE ARE COPIED FORWARD TO ERRDSNEW.
033800*-----------------------------------------------------------------
033900 400-PURGE-OLD-ERRORS.
034000     OPEN INPUT ERRDS.
034100     OPEN OUTPUT ERRDSNEW.
034200     PERFORM 410-READ-NEXT-ERROR.
034300     PERFORM 420-CHECK-ONE-ERROR-RECORD UNTIL WS-ERRDS-EOF.
034400     CLOSE ERRDS.
034500     CLOSE ERRDSNEW.
034600
034650*-----------------------------------------------------------------
034651*    READ THE NEXT ROW OFF THE OLD ERROR DATASET.
034652*-----------------------------------------------------------------
034700 410-READ-NEXT-ERROR.
034800     READ ERRDS
034900         AT END MOVE "Y" TO WS-ERRDS-EOF-SW.
035000
035050*-----------------------------------------------------------------
035051*    TEST ONE ERROR ROW AGAINST THE ERROR CUTOFF.
035052*-----------------------------------------------------------------
035100 420-CHECK-ONE-ERROR-RECORD.
035200     IF NOT WS-ERRDS-EOF
035300         ADD 1 TO WS-ERRORS-READ
035400         COMPUTE WS-ERR-DATE-NUM =
035500             ER-DATE-YYYY * 10000 + ER-DATE-MM * 100 + ER-DATE-DD
035600         IF WS-ERR-DATE-NUM < WS-ERROR-CUTOFF-NUM
035700             ADD 1 TO WS-ERRORS-PURGED
035800         ELSE
035900             PERFORM 421-KEEP-ONE-ERROR-RECORD
036000         END-IF
036100     END-IF.
036200     PERFORM 410-READ-NEXT-ERROR.
036300
036350*-----------------------------------------------------------------
036351*    COPY ONE RETAINED ERROR ROW TO THE NEW DATASET.
036352*-----------------------------------------------------------------
036400 421-KEEP-ONE-ERROR-RECORD.
036500     MOVE ER-SOURCE-FILE-ID  TO EN-SOURCE-FILE-ID.
036600     MOVE ER-ROW-NUMBER      TO EN-ROW-NUMBER.
036700     MOVE ER-FIELD-NAME      TO EN-FIELD-NAME.
036800     MOVE ER-FIELD-VALUE     TO EN-FIELD-VALUE.
036900     MOVE ER-ERROR-TYPE      TO EN-ERROR-TYPE.
037000     MOVE ER-ERROR-MESSAGE   TO EN-ERROR-MESSAGE.
037100     MOVE ER-ERROR-DATE      TO EN-ERROR-DATE.
037200     WRITE EN-ERROR-RECORD.
037300     ADD 1 TO WS-ERRORS-KEPT.
037400
037500*-----------------------------------------------------------------
037600*    THIS SHOP HAS NEVER KEPT A SEPARATE AUDIT-TRAIL DATASET -
037700*    THE FILE/RUN STATUS MASTER AND THE ERROR DATASET HANDLED
037800*    ABOVE ARE THE SYSTEM OF RECORD FOR WHAT RAN AND WHAT
037900*    FAILED, SO THERE IS NOTHING HERE TO AGE OFF.  THE COUNT
038000*    IS CARRIED ON THE RUN LOG FOR SYMMETRY WITH THE OTHER TWO
038100*    RETENTION STEPS.
038200*-----------------------------------------------------------------
038300 500-PURGE-OLD-AUDIT-ENTRIES.
038400     MOVE 0 TO WS-AUDIT-PURGED.
038500
038600*-----------------------------------------------------------------
038700* CLOSE UP AND SHOW THE OPERATOR WHAT WAS CLEANED UP.
038800*-----------------------------------------------------------------
038900 900-TERMINATE-CLEANUP-RUN.
039000     DISPLAY "DATA CLEANUP RUN COMPLETE".
039100     DISPLAY "FILE RETENTION DAYS.......: "
039200                                    WS-FILE-RETENTION-DAYS.
039300     DISPLAY "FILES ARCHIVED............: " WS-FILES-ARCHIVED.
039400     DISPLAY "SPACE FREED (BYTES).......: " WS-SPACE-FREED-SUM.
039500     DISPLAY "ERROR ROWS READ...........: " WS-ERRORS-READ.
039600     DISPLAY "ERROR ROWS PURGED.........: " WS-ERRORS-PURGED.
039700     DISPLAY "ERROR ROWS RETAINED.......: " WS-ERRORS-KEPT.
039800     DISPLAY "AUDIT ENTRIES PURGED......: " WS-AUDIT-PURGED.
