000100*****************************************************************
000200* THIS PROGRAM IS A CALLED SUBPROGRAM THAT APPLIES THE FIELD
000300*    VALIDATION RULES FOR ONE ONBOARDING ROW (CUSTOMER OR ORDER)
000400*    AND RETURNS THE LIST OF RULE FAILURES TO THE CALLER.
000500*
000600* CALLED BY
000700*    - ETLDRV  (ETL-DRIVER)
000800*
000900******************************************************************
001000 IDENTIFICATION              DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.                 VALIDATE-RECORD.
001300 AUTHOR.                     Rosa Maldonado.
001400 INSTALLATION.               ENTERPRISE DATA SERVICES.
001500 DATE-WRITTEN.               February 9, 1989.
001600 DATE-COMPILED.
001700 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
001800*-----------------------------------------------------------------
001900* CHANGE LOG
002000*-----------------------------------------------------------------
002100*    02/09/89 RMJ  REQ 4410  ORIGINAL FIELD-LEVEL EDIT MODULE,      CR4410
002200*    02/09/89 RMJ  REQ 4410  SPLIT OUT OF THE DRIVER SO THE         CR4410
002300*    02/09/89 RMJ  REQ 4410  EDIT RULES CAN BE UNIT TESTED ALONE.   CR4410
002400*    06/19/89 RMJ  REQ 4488  ADD E-MAIL AND PHONE FORMAT RULES.     CR4488
002500*    02/27/90 TLB  REQ 4450  ADD CREDIT LIMIT AND ORDER AMOUNT      CR4450
002600*    02/27/90 TLB  REQ 4450  RANGE RULES.                           CR4450
002700*    08/03/91 DWK  REQ 4480  ADD CALENDAR DATE VALIDITY RULE,       CR4480
002800*    08/03/91 DWK  REQ 4480  CATCHES FEB 30 TYPE TYPOS.             CR4480
002900*    01/06/99 PNR  REQ 4901  Y2K - WIDEN YEAR FIELD TO 4 DIGITS     CR4901
003000*    01/06/99 PNR  REQ 4901  IN THE DATE VALIDITY CHECK.            CR4901
003100*    04/18/00 TLB  REQ 4977  CAP ERROR TABLE AT 10 ENTRIES PER      CR4977
003200*    04/18/00 TLB  REQ 4977  ROW, CALLER WAS OVERRUNNING IT.        CR4977
003300*    05/09/03 KLS  REQ 5150  ADD ORDER STATUS ENUMERATION RULE.     CR5150
003400*    10/14/03 AMO  REQ 6104  ENUM RULES WERE TAGGING CUSTOM,         CR6104
003500*    10/14/03 AMO  REQ 6104  RECLASSIFIED TO FORMAT PER THE ERROR-   CR6104
003600*    10/14/03 AMO  REQ 6104  TYPE STANDARD. ALSO STOPPED FLAGGING    CR6104
003700*    10/14/03 AMO  REQ 6104  A ZERO ORDER AMOUNT AS OUT OF RANGE -   CR6104
003800*    10/14/03 AMO  REQ 6104  ONLY A NEGATIVE TOTAL IS A RANGE ERROR. CR6104
003820*    10/14/03 AMO  REQ 6117  EMAIL RULE WAS ONLY CHECKING FOR ONE    CR6117
003840*    10/14/03 AMO  REQ 6117  "@" AND ONE ".", TIGHTENED TO A REAL    CR6117
003860*    10/14/03 AMO  REQ 6117  CHARACTER-CLASS/TLD CHECK.  ALSO        CR6117
003880*    10/14/03 AMO  REQ 6117  RESTRICTED PHONE "+" TO POSITION 1.     CR6117
003900******************************************************************
004000 ENVIRONMENT                 DIVISION.
004100*-----------------------------------------------------------------
004200 CONFIGURATION               SECTION.
004300 SOURCE-COMPUTER.            ENTERPRISE-3090.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 IS VLD-DEBUG-SWITCH.
004700******************************************************************
004800 DATA                        DIVISION.
004900*-----------------------------------------------------------------
005000 WORKING-STORAGE             SECTION.
005100*-----------------------------------------------------------------
005200 01  WS-SCAN-FIELDS.
005300     05  WS-SCAN-SUB             PIC S9(3) COMP.
005400     05  WS-AT-COUNT             PIC S9(3) COMP.
005500     05  WS-DOT-COUNT            PIC S9(3) COMP.
005600     05  WS-NON-DIGIT-SW         PIC X(01) VALUE "N".
005700         88  WS-NON-DIGIT-FOUND      VALUE "Y".
005800     05  WS-NON-PHONE-CHAR-SW    PIC X(01) VALUE "N".
005900         88  WS-NON-PHONE-CHAR        VALUE "Y".
006000     05  WS-ONE-CHAR             PIC X(01).
006100*    CR6117 - EMAIL LOCAL-PART/DOMAIN SCAN POSITIONS, SEE THE    CR6117
006200*    RULE PARAGRAPH FOR HOW THESE ARE USED.                     CR6117
006300     05  WS-AT-POS               PIC S9(3) COMP.
006400     05  WS-EMAIL-LEN            PIC S9(3) COMP.
006500     05  WS-LAST-DOT-POS         PIC S9(3) COMP.
006600     05  WS-EMAIL-BAD-CHAR-SW    PIC X(01) VALUE "N".
006700         88  WS-EMAIL-BAD-CHAR       VALUE "Y".
006800     05  FILLER                  PIC X(04).
006900
007000 01  WS-AMOUNT-COMPARE           PIC S9(9)V99.
007100*-----------------------------------------------------------------
007200*    ALTERNATE VIEW OF THE COMPARE AREA, USED WHEN THE RANGE
007300*    RULES NEED TO LOOK AT THE WHOLE-DOLLAR PORTION ALONE.
007400*-----------------------------------------------------------------
007500 01  WS-AMOUNT-COMPARE-VIEW REDEFINES WS-AMOUNT-COMPARE.
007600     05  WS-AMOUNT-WHOLE         PIC S9(9).
007700     05  WS-AMOUNT-CENTS         PIC 99.
007800
007900 01  WS-DATE-CHECK-AREA.
008000     05  WS-CHK-YYYY             PIC 9(04).
008100     05  WS-CHK-MM               PIC 9(02).
008200     05  WS-CHK-DD               PIC 9(02).
008300     05  WS-CHK-LEAP-SW          PIC X(01) VALUE "N".
008400         88  WS-CHK-LEAP-YEAR        VALUE "Y".
008500     05  WS-CHK-MAX-DAY          PIC 9(02) COMP.
008600 01  WS-LEAP-TEST-FIELDS         COMP.
008700     05  WS-LEAP-QUOTIENT        PIC S9(7).
008800     05  WS-REM-BY-4             PIC S9(7).
008900     05  WS-REM-BY-100           PIC S9(7).
009000     05  WS-REM-BY-400           PIC S9(7).
009100
009200 01  WS-DAYS-IN-MONTH-TABLE.
009300     05  FILLER PIC 9(02) VALUE 31.
009400     05  FILLER PIC 9(02) VALUE 28.
009500     05  FILLER PIC 9(02) VALUE 31.
009600     05  FILLER PIC 9(02) VALUE 30.
009700     05  FILLER PIC 9(02) VALUE 31.
009800     05  FILLER PIC 9(02) VALUE 30.
009900     05  FILLER PIC 9(02) VALUE 31.
010000     05  FILLER PIC 9(02) VALUE 31.
010100     05  FILLER PIC 9(02) VALUE 30.
010200     05  FILLER PIC 9(02) VALUE 31.
010300     05  FILLER PIC 9(02) VALUE 30.
010400     05  FILLER PIC 9(02) VALUE 31.
010500 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.
010600     05  WS-MONTH-MAX-DAY OCCURS 12 TIMES PIC 9(02).
010700
010800*-----------------------------------------------------------------
010900*    ONE CANDIDATE ERROR IS BUILT HERE BY EACH RULE PARAGRAPH,
011000*    THEN POSTED TO THE CALLER'S TABLE BY THE 9XX PARAGRAPHS.
011100*-----------------------------------------------------------------
011200 01  WS-ERR-CANDIDATE.
011300     05  WS-ERR-CAND-FIELD-NAME  PIC X(15).
011400     05  WS-ERR-CAND-FIELD-VALUE PIC X(40).
011500     05  WS-ERR-CAND-MESSAGE     PIC X(60).
011600*-----------------------------------------------------------------
011700*    WHOLE-RECORD VIEW, USED TO BLANK THE CANDIDATE IN ONE MOVE
011800*    BEFORE EACH RULE PARAGRAPH BUILDS ITS OWN CANDIDATE.
011900*-----------------------------------------------------------------
012000 01  WS-ERR-CANDIDATE-LINE REDEFINES WS-ERR-CANDIDATE
012100                                   PIC X(115).
012200*-----------------------------------------------------------------
012300 LINKAGE                     SECTION.
012400*-----------------------------------------------------------------
012500 01  LK-ROW-TYPE                 PIC X(01).
012600*-----------------------------------------------------------------
012700*    RAW CUSTOMER ROW, AS READ FROM THE INPUT FILE (ALL TEXT -
012800*    NO CONVERSION HAS HAPPENED YET, THAT IS THE LOAD JOB'S WORK).
012900*-----------------------------------------------------------------
013000 01  LK-CUST-ROW.
013100     05  LK-CUST-CODE             PIC X(10).
013200     05  LK-CUST-NAME             PIC X(30).
013300     05  LK-CUST-EMAIL            PIC X(40).
013400     05  LK-CUST-PHONE            PIC X(20).
013500     05  LK-CUST-COUNTRY          PIC X(03).
013600     05  LK-CUST-SEGMENT          PIC X(10).
013700     05  LK-CUST-CREDIT           PIC X(11).
013800     05  LK-CUST-ACTIVE           PIC X(01).
013900     05  FILLER                   PIC X(05).
014000*-----------------------------------------------------------------
014100*    RAW ORDER ROW, SAME IDEA.
014200*-----------------------------------------------------------------
014300 01  LK-ORDR-ROW.
014400     05  LK-ORDR-NUMBER           PIC X(12).
014500     05  LK-ORDR-CUSTOMER         PIC X(10).
014600     05  LK-ORDR-DATE             PIC X(10).
014700     05  LK-ORDR-AMOUNT           PIC X(11).
014800     05  LK-ORDR-STATUS           PIC X(10).
014900     05  FILLER                   PIC X(05).
015000
015100 01  LK-ERROR-COUNT               PIC 9(02) COMP.
015200 01  LK-ERROR-TABLE.
015300     05  LK-ERROR-ENTRY OCCURS 10 TIMES.
015400         10  LK-ERR-FIELD-NAME    PIC X(15).
015500         10  LK-ERR-FIELD-VALUE   PIC X(40).
015600         10  LK-ERR-TYPE          PIC X(10).
015700         10  LK-ERR-MESSAGE       PIC X(60).
015800******************************************************************
015900 PROCEDURE                   DIVISION USING LK-ROW-TYPE
016000                                             LK-CUST-ROW
016100                                             LK-ORDR-ROW
016200                                             LK-ERROR-COUNT
016300                                             LK-ERROR-TABLE.
016400*-----------------------------------------------------------------
016500 000-VALIDATE-RECORD.
016600     MOVE 0 TO LK-ERROR-COUNT.
016700     EVALUATE TRUE
016800         WHEN LK-ROW-TYPE = "C"
016900             PERFORM 100-VALIDATE-CUSTOMER-ROW
017000         WHEN LK-ROW-TYPE = "O"
017100             PERFORM 100-VALIDATE-ORDER-ROW
017200         WHEN OTHER
017300             CONTINUE
017400     END-EVALUATE.
017500     EXIT PROGRAM.
017600*-----------------------------------------------------------------
017700* CUSTOMER ROW RULES
017800*-----------------------------------------------------------------
017900 100-VALIDATE-CUSTOMER-ROW.
018000     PERFORM 200-RULE-CUST-CODE-REQUIRED.
018100     PERFORM 200-RULE-CUST-NAME-REQUIRED.
018200     PERFORM 200-RULE-CUST-EMAIL-FORMAT.
018300     PERFORM 200-RULE-CUST-PHONE-FORMAT.
018400     PERFORM 200-RULE-CUST-CREDIT-LIMIT.
018500     PERFORM 200-RULE-CUST-ACTIVE-FLAG.
018600*-----------------------------------------------------------------
018700* ORDER ROW RULES
018800*-----------------------------------------------------------------
018900 100-VALIDATE-ORDER-ROW.
019000     PERFORM 200-RULE-ORDR-NUMBER-REQUIRED.
019100     PERFORM 200-RULE-ORDR-CUSTOMER-REQUIRED.
019200     PERFORM 200-RULE-ORDR-DATE-VALID.
019300     PERFORM 200-RULE-ORDR-AMOUNT-RANGE.
019400     PERFORM 200-RULE-ORDR-STATUS-ENUM.
019500
019600*-----------------------------------------------------------------
019700*    CUSTOMER CODE IS REQUIRED AND MUST NOT BE BLANK.
019800*-----------------------------------------------------------------
019900 200-RULE-CUST-CODE-REQUIRED.
020000     IF LK-CUST-CODE = SPACES OR LOW-VALUES
020100         MOVE "customer_code"     TO WS-ERR-CAND-FIELD-NAME
020200         MOVE LK-CUST-CODE        TO WS-ERR-CAND-FIELD-VALUE
020300         MOVE "CUSTOMER CODE IS A REQUIRED FIELD"
020400                                  TO WS-ERR-CAND-MESSAGE
020500         PERFORM 900-ADD-REQUIRED-ERROR.
020600
020700*-----------------------------------------------------------------
020800*    CUSTOMER NAME IS REQUIRED AND MUST NOT BE BLANK.
020900*-----------------------------------------------------------------
021000 200-RULE-CUST-NAME-REQUIRED.
021100     IF LK-CUST-NAME = SPACES OR LOW-VALUES
021200         MOVE "customer_name"     TO WS-ERR-CAND-FIELD-NAME
021300         MOVE LK-CUST-NAME        TO WS-ERR-CAND-FIELD-VALUE
021400         MOVE "CUSTOMER NAME IS A REQUIRED FIELD"
021500                                  TO WS-ERR-CAND-MESSAGE
021600         PERFORM 900-ADD-REQUIRED-ERROR.
021700
021800*-----------------------------------------------------------------
021900*    CR6117 10/14/03 AMO TIGHTENED TO THE REAL LOCAL@DOMAIN.TLD  CR6117
022000*    CHARACTER-CLASS RULE BELOW - THE OLD "ONE @ AND ONE DOT"    CR6117
022100*    CHECK WAS LETTING THINGS LIKE "A#@B.C" THROUGH.             CR6117
022200*-----------------------------------------------------------------
022300*    E-MAIL FORMAT - LOCAL@DOMAIN.TLD.  LOCAL PART IS LETTERS,
022400*    DIGITS, ".", "_", "%", "+", OR "-".  DOMAIN PART IS LETTERS,
022500*    DIGITS, "." OR "-", MAY NOT START WITH A DOT, AND MUST END
022600*    IN A TOP-LEVEL DOMAIN OF AT LEAST 2 LETTERS.  BLANK IS
022700*    ALLOWED - THIS FIELD IS OPTIONAL.
022800*-----------------------------------------------------------------
022900 200-RULE-CUST-EMAIL-FORMAT.
023000     IF LK-CUST-EMAIL = SPACES
023100         GO TO 200-RULE-CUST-EMAIL-FORMAT-EXIT.
023200     MOVE 0 TO WS-AT-COUNT WS-AT-POS WS-EMAIL-LEN WS-LAST-DOT-POS.
023300     MOVE "N" TO WS-EMAIL-BAD-CHAR-SW.
023400     PERFORM 201-SCAN-EMAIL-FOR-AT-AND-LEN
023500         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 40.
023600     IF WS-AT-COUNT NOT = 1
023700     OR WS-AT-POS = 1
023800     OR WS-AT-POS = WS-EMAIL-LEN
023900         MOVE "Y" TO WS-EMAIL-BAD-CHAR-SW
024000     ELSE
024100         IF LK-CUST-EMAIL (WS-AT-POS + 1:1) = "."
024200             MOVE "Y" TO WS-EMAIL-BAD-CHAR-SW
024300         END-IF
024400         PERFORM 202-SCAN-EMAIL-CLASS-CHAR
024500             VARYING WS-SCAN-SUB FROM 1 BY 1
024600             UNTIL WS-SCAN-SUB > WS-EMAIL-LEN
024700                OR WS-EMAIL-BAD-CHAR
024800         IF NOT WS-EMAIL-BAD-CHAR
024900             IF WS-LAST-DOT-POS = 0
025000             OR (WS-EMAIL-LEN - WS-LAST-DOT-POS) < 2
025100                 MOVE "Y" TO WS-EMAIL-BAD-CHAR-SW
025200             ELSE
025300                 PERFORM 205-TEST-EMAIL-TLD-CHAR
025400                     VARYING WS-SCAN-SUB
025500                     FROM WS-LAST-DOT-POS + 1 BY 1
025600                     UNTIL WS-SCAN-SUB > WS-EMAIL-LEN
025700                        OR WS-EMAIL-BAD-CHAR
025800             END-IF
025900         END-IF
026000     END-IF.
026100     IF WS-EMAIL-BAD-CHAR
026200         MOVE "email"             TO WS-ERR-CAND-FIELD-NAME
026300         MOVE LK-CUST-EMAIL       TO WS-ERR-CAND-FIELD-VALUE
026400         MOVE "EMAIL ADDRESS IS NOT PROPERLY FORMED"
026500                                  TO WS-ERR-CAND-MESSAGE
026600         PERFORM 901-ADD-FORMAT-ERROR.
026700*-----------------------------------------------------------------
026800*    EXIT FOR THE E-MAIL FORMAT RULE.
026900*-----------------------------------------------------------------
027000 200-RULE-CUST-EMAIL-FORMAT-EXIT.
027100     EXIT.
027200
027300*-----------------------------------------------------------------
027400*    FIRST PASS OVER THE E-MAIL FIELD - LOCATES THE "@" AND THE
027500*    LAST NON-BLANK CHARACTER.  THE CALLER CHECKS THE "@" COUNT.
027600*-----------------------------------------------------------------
027700 201-SCAN-EMAIL-FOR-AT-AND-LEN.
027800     MOVE LK-CUST-EMAIL (WS-SCAN-SUB:1) TO WS-ONE-CHAR.
027900     IF WS-ONE-CHAR NOT = SPACE
028000         MOVE WS-SCAN-SUB TO WS-EMAIL-LEN
028100         IF WS-ONE-CHAR = "@"
028200             ADD 1 TO WS-AT-COUNT
028300             MOVE WS-SCAN-SUB TO WS-AT-POS
028400         END-IF
028500     END-IF.
028600
028700*-----------------------------------------------------------------
028800*    SECOND PASS - ROUTE EACH CHARACTER TO THE LOCAL-PART OR
028900*    DOMAIN-PART CHARACTER-CLASS TEST BY ITS POSITION RELATIVE
029000*    TO THE "@" LOCATED ABOVE.  THE "@" ITSELF NEEDS NO TEST.
029100*-----------------------------------------------------------------
029200 202-SCAN-EMAIL-CLASS-CHAR.
029300     MOVE LK-CUST-EMAIL (WS-SCAN-SUB:1) TO WS-ONE-CHAR.
029400     IF WS-SCAN-SUB < WS-AT-POS
029500         PERFORM 203-TEST-EMAIL-LOCAL-CHAR
029600     ELSE
029700         IF WS-SCAN-SUB > WS-AT-POS
029800             PERFORM 204-TEST-EMAIL-DOMAIN-CHAR
029900         END-IF
030000     END-IF.
030100
030200*-----------------------------------------------------------------
030300*    LOCAL-PART CHARACTER CLASS - LETTERS, DIGITS, ".", "_",
030400*    "%", "+", OR "-".
030500*-----------------------------------------------------------------
030600 203-TEST-EMAIL-LOCAL-CHAR.
030700     IF WS-ONE-CHAR NOT NUMERIC
030800     AND NOT (WS-ONE-CHAR >= "A" AND WS-ONE-CHAR <= "Z")
030900     AND NOT (WS-ONE-CHAR >= "a" AND WS-ONE-CHAR <= "z")
031000     AND WS-ONE-CHAR NOT = "."
031100     AND WS-ONE-CHAR NOT = "_"
031200     AND WS-ONE-CHAR NOT = "%"
031300     AND WS-ONE-CHAR NOT = "+"
031400     AND WS-ONE-CHAR NOT = "-"
031500         MOVE "Y" TO WS-EMAIL-BAD-CHAR-SW.
031600
031700*-----------------------------------------------------------------
031800*    DOMAIN-PART CHARACTER CLASS - LETTERS, DIGITS, "." OR "-".
031900*    ALSO REMEMBERS THE LAST DOT POSITION FOR THE TLD CHECK.
032000*-----------------------------------------------------------------
032100 204-TEST-EMAIL-DOMAIN-CHAR.
032200     IF WS-ONE-CHAR = "."
032300         MOVE WS-SCAN-SUB TO WS-LAST-DOT-POS.
032400     IF WS-ONE-CHAR NOT NUMERIC
032500     AND NOT (WS-ONE-CHAR >= "A" AND WS-ONE-CHAR <= "Z")
032600     AND NOT (WS-ONE-CHAR >= "a" AND WS-ONE-CHAR <= "z")
032700     AND WS-ONE-CHAR NOT = "."
032800     AND WS-ONE-CHAR NOT = "-"
032900         MOVE "Y" TO WS-EMAIL-BAD-CHAR-SW.
033000
033100*-----------------------------------------------------------------
033200*    TOP-LEVEL-DOMAIN CHARACTER CLASS - LETTERS ONLY, THE
033300*    LENGTH FLOOR OF 2 IS TESTED BY THE CALLER BEFORE THIS RUNS.
033400*-----------------------------------------------------------------
033500 205-TEST-EMAIL-TLD-CHAR.
033600     MOVE LK-CUST-EMAIL (WS-SCAN-SUB:1) TO WS-ONE-CHAR.
033700     IF NOT (WS-ONE-CHAR >= "A" AND WS-ONE-CHAR <= "Z")
033800     AND NOT (WS-ONE-CHAR >= "a" AND WS-ONE-CHAR <= "z")
033900         MOVE "Y" TO WS-EMAIL-BAD-CHAR-SW.
034000
034100*-----------------------------------------------------------------
034200*    PHONE FORMAT - DIGITS, SPACES, HYPHENS AND A LEADING "+"
034300*    ONLY, 10 TO 20 CHARACTERS LONG.  BLANK IS ALLOWED.
034400*-----------------------------------------------------------------
034500 200-RULE-CUST-PHONE-FORMAT.
034600     IF LK-CUST-PHONE = SPACES
034700         GO TO 200-RULE-CUST-PHONE-FORMAT-EXIT.
034800     MOVE "N" TO WS-NON-PHONE-CHAR-SW.
034900     PERFORM 210-SCAN-ONE-PHONE-CHAR
035000             VARYING WS-SCAN-SUB FROM 1 BY 1
035100             UNTIL WS-SCAN-SUB > 20
035200                OR WS-NON-PHONE-CHAR.
035300     IF WS-NON-PHONE-CHAR
035400     OR LK-CUST-PHONE (10:1) = SPACE
035500         MOVE "phone"             TO WS-ERR-CAND-FIELD-NAME
035600         MOVE LK-CUST-PHONE       TO WS-ERR-CAND-FIELD-VALUE
035700         MOVE "PHONE NUMBER IS NOT PROPERLY FORMED"
035800                                  TO WS-ERR-CAND-MESSAGE
035900         PERFORM 901-ADD-FORMAT-ERROR.
036000*-----------------------------------------------------------------
036100*    EXIT FOR THE PHONE FORMAT RULE.
036200*-----------------------------------------------------------------
036300 200-RULE-CUST-PHONE-FORMAT-EXIT.
036400     EXIT.
036500
036600*-----------------------------------------------------------------
036700*    TEST ONE PHONE CHARACTER AGAINST THE ALLOWED SET.
036800*-----------------------------------------------------------------
036900 210-SCAN-ONE-PHONE-CHAR.
037000     MOVE LK-CUST-PHONE (WS-SCAN-SUB:1) TO WS-ONE-CHAR.
037100*    CR6117 - "+" IS LEGAL ONLY AS THE LEADING CHARACTER, NOT    CR6117
037200*    ANYWHERE ELSE IN THE NUMBER.                                CR6117
037300     IF WS-ONE-CHAR NOT NUMERIC
037400     AND WS-ONE-CHAR NOT = SPACE
037500     AND WS-ONE-CHAR NOT = "-"
037600     AND NOT (WS-ONE-CHAR = "+" AND WS-SCAN-SUB = 1)
037700         MOVE "Y" TO WS-NON-PHONE-CHAR-SW.
037800
037900*-----------------------------------------------------------------
038000*    CREDIT LIMIT - OPTIONAL.  WHEN PRESENT MUST BE NUMERIC AND
038100*    IN RANGE 0 THROUGH 10,000,000.00.
038200*-----------------------------------------------------------------
038300 200-RULE-CUST-CREDIT-LIMIT.
038400     IF LK-CUST-CREDIT = SPACES
038500         GO TO 200-RULE-CUST-CREDIT-LIMIT-EXIT.
038600     IF LK-CUST-CREDIT IS NOT NUMERIC
038700         MOVE "credit_limit"      TO WS-ERR-CAND-FIELD-NAME
038800         MOVE LK-CUST-CREDIT      TO WS-ERR-CAND-FIELD-VALUE
038900         MOVE "CREDIT LIMIT DOES NOT PARSE AS A NUMBER"
039000                                  TO WS-ERR-CAND-MESSAGE
039100         PERFORM 902-ADD-TYPE-ERROR
039200         GO TO 200-RULE-CUST-CREDIT-LIMIT-EXIT.
039300     MOVE LK-CUST-CREDIT TO WS-AMOUNT-COMPARE.
039400     IF WS-AMOUNT-COMPARE < 0
039500     OR WS-AMOUNT-COMPARE > 10000000
039600         MOVE "credit_limit"      TO WS-ERR-CAND-FIELD-NAME
039700         MOVE LK-CUST-CREDIT      TO WS-ERR-CAND-FIELD-VALUE
039800         MOVE "CREDIT LIMIT IS OUTSIDE 0 TO 10,000,000"
039900                                  TO WS-ERR-CAND-MESSAGE
040000         PERFORM 903-ADD-RANGE-ERROR.
040100*-----------------------------------------------------------------
040200*    EXIT FOR THE CREDIT-LIMIT RANGE RULE.
040300*-----------------------------------------------------------------
040400 200-RULE-CUST-CREDIT-LIMIT-EXIT.
040500     EXIT.
040600
040700*-----------------------------------------------------------------
040800*    ACTIVE FLAG MUST BE Y OR N WHEN PRESENT.
040900*-----------------------------------------------------------------
041000 200-RULE-CUST-ACTIVE-FLAG.
041100     IF LK-CUST-ACTIVE NOT = SPACES
041200     AND LK-CUST-ACTIVE NOT = "Y"
041300     AND LK-CUST-ACTIVE NOT = "N"
041400         MOVE "is_active"         TO WS-ERR-CAND-FIELD-NAME
041500         MOVE LK-CUST-ACTIVE      TO WS-ERR-CAND-FIELD-VALUE
041600         MOVE "IS_ACTIVE MUST BE Y OR N"
041700                                  TO WS-ERR-CAND-MESSAGE
041800         PERFORM 904-ADD-ENUM-ERROR.
041900
042000*-----------------------------------------------------------------
042100*    ORDER NUMBER IS REQUIRED AND MUST NOT BE BLANK.
042200*-----------------------------------------------------------------
042300 200-RULE-ORDR-NUMBER-REQUIRED.
042400     IF LK-ORDR-NUMBER = SPACES OR LOW-VALUES
042500         MOVE "order_number"      TO WS-ERR-CAND-FIELD-NAME
042600         MOVE LK-ORDR-NUMBER      TO WS-ERR-CAND-FIELD-VALUE
042700         MOVE "ORDER NUMBER IS A REQUIRED FIELD"
042800                                  TO WS-ERR-CAND-MESSAGE
042900         PERFORM 900-ADD-REQUIRED-ERROR.
043000
043100*-----------------------------------------------------------------
043200*    CUSTOMER ID IS REQUIRED ON EVERY ORDER ROW.
043300*-----------------------------------------------------------------
043400 200-RULE-ORDR-CUSTOMER-REQUIRED.
043500     IF LK-ORDR-CUSTOMER = SPACES OR LOW-VALUES
043600         MOVE "customer_id"       TO WS-ERR-CAND-FIELD-NAME
043700         MOVE LK-ORDR-CUSTOMER    TO WS-ERR-CAND-FIELD-VALUE
043800         MOVE "CUSTOMER ID IS A REQUIRED FIELD"
043900                                  TO WS-ERR-CAND-MESSAGE
044000         PERFORM 900-ADD-REQUIRED-ERROR.
044100
044200*-----------------------------------------------------------------
044300*    ORDER DATE - REQUIRED, FORMAT YYYY-MM-DD, AND MUST BE A
044400*    CALENDAR DATE THAT REALLY EXISTS (CATCHES FEB 30, ETC).
044500*-----------------------------------------------------------------
044600 200-RULE-ORDR-DATE-VALID.
044700     IF LK-ORDR-DATE = SPACES
044800         MOVE "order_date"        TO WS-ERR-CAND-FIELD-NAME
044900         MOVE LK-ORDR-DATE        TO WS-ERR-CAND-FIELD-VALUE
045000         MOVE "ORDER DATE IS A REQUIRED FIELD"
045100                                  TO WS-ERR-CAND-MESSAGE
045200         PERFORM 900-ADD-REQUIRED-ERROR
045300         GO TO 200-RULE-ORDR-DATE-VALID-EXIT.
045400     IF LK-ORDR-DATE (5:1) NOT = "-"
045500     OR LK-ORDR-DATE (8:1) NOT = "-"
045600         MOVE "order_date"        TO WS-ERR-CAND-FIELD-NAME
045700         MOVE LK-ORDR-DATE        TO WS-ERR-CAND-FIELD-VALUE
045800         MOVE "ORDER DATE MUST BE FORMATTED YYYY-MM-DD"
045900                                  TO WS-ERR-CAND-MESSAGE
046000         PERFORM 901-ADD-FORMAT-ERROR
046100         GO TO 200-RULE-ORDR-DATE-VALID-EXIT.
046200     MOVE LK-ORDR-DATE (1:4)  TO WS-CHK-YYYY.
046300     MOVE LK-ORDR-DATE (6:2)  TO WS-CHK-MM.
046400     MOVE LK-ORDR-DATE (9:2)  TO WS-CHK-DD.
046500     IF WS-CHK-MM < 1 OR WS-CHK-MM > 12
046600         MOVE "order_date"        TO WS-ERR-CAND-FIELD-NAME
046700         MOVE LK-ORDR-DATE        TO WS-ERR-CAND-FIELD-VALUE
046800         MOVE "ORDER DATE MONTH IS NOT A VALID MONTH"
046900                                  TO WS-ERR-CAND-MESSAGE
047000         PERFORM 901-ADD-FORMAT-ERROR
047100         GO TO 200-RULE-ORDR-DATE-VALID-EXIT.
047200     PERFORM 820-CENTURY-WINDOW-LEAP-TEST.
047300     MOVE WS-MONTH-MAX-DAY (WS-CHK-MM) TO WS-CHK-MAX-DAY.
047400     IF WS-CHK-MM = 2 AND WS-CHK-LEAP-YEAR
047500         ADD 1 TO WS-CHK-MAX-DAY.
047600     IF WS-CHK-DD < 1 OR WS-CHK-DD > WS-CHK-MAX-DAY
047700         MOVE "order_date"        TO WS-ERR-CAND-FIELD-NAME
047800         MOVE LK-ORDR-DATE        TO WS-ERR-CAND-FIELD-VALUE
047900         MOVE "ORDER DATE DAY DOES NOT EXIST IN MONTH"
048000                                  TO WS-ERR-CAND-MESSAGE
048100         PERFORM 901-ADD-FORMAT-ERROR.
048200*-----------------------------------------------------------------
048300*    EXIT FOR THE ORDER-DATE VALIDITY RULE.
048400*-----------------------------------------------------------------
048500 200-RULE-ORDR-DATE-VALID-EXIT.
048600     EXIT.
048700
048800*-----------------------------------------------------------------
048900*    LEAP-YEAR TEST.  DIVISIBLE BY 4, EXCEPT CENTURY YEARS MUST
049000*    ALSO BE DIVISIBLE BY 400.  WIDENED TO A FULL 4-DIGIT YEAR
049100*    FOR Y2K, SEE CHANGE LOG.
049200*-----------------------------------------------------------------
049300 820-CENTURY-WINDOW-LEAP-TEST.
049400     MOVE "N" TO WS-CHK-LEAP-SW.
049500     DIVIDE WS-CHK-YYYY BY 400 GIVING WS-LEAP-QUOTIENT
049600             REMAINDER WS-REM-BY-400.
049700     IF WS-REM-BY-400 = 0
049800         MOVE "Y" TO WS-CHK-LEAP-SW
049900         GO TO 820-CENTURY-WINDOW-LEAP-TEST-EXIT.
050000     DIVIDE WS-CHK-YYYY BY 100 GIVING WS-LEAP-QUOTIENT
050100             REMAINDER WS-REM-BY-100.
050200     IF WS-REM-BY-100 = 0
050300         GO TO 820-CENTURY-WINDOW-LEAP-TEST-EXIT.
050400     DIVIDE WS-CHK-YYYY BY 4 GIVING WS-LEAP-QUOTIENT
050500             REMAINDER WS-REM-BY-4.
050600     IF WS-REM-BY-4 = 0
050700         MOVE "Y" TO WS-CHK-LEAP-SW.
050800*-----------------------------------------------------------------
050900*    EXIT FOR THE LEAP-YEAR TEST PARAGRAPH.
051000*-----------------------------------------------------------------
051100 820-CENTURY-WINDOW-LEAP-TEST-EXIT.
051200     EXIT.
051300
051400*-----------------------------------------------------------------
051500*    ORDER AMOUNT - REQUIRED, NUMERIC, MUST NOT BE NEGATIVE.
051600*-----------------------------------------------------------------
051700 200-RULE-ORDR-AMOUNT-RANGE.
051800     IF LK-ORDR-AMOUNT = SPACES
051900         MOVE "total_amount"      TO WS-ERR-CAND-FIELD-NAME
052000         MOVE LK-ORDR-AMOUNT      TO WS-ERR-CAND-FIELD-VALUE
052100         MOVE "TOTAL AMOUNT IS A REQUIRED FIELD"
052200                                  TO WS-ERR-CAND-MESSAGE
052300         PERFORM 900-ADD-REQUIRED-ERROR
052400         GO TO 200-RULE-ORDR-AMOUNT-RANGE-EXIT.
052500     IF LK-ORDR-AMOUNT IS NOT NUMERIC
052600         MOVE "total_amount"      TO WS-ERR-CAND-FIELD-NAME
052700         MOVE LK-ORDR-AMOUNT      TO WS-ERR-CAND-FIELD-VALUE
052800         MOVE "TOTAL AMOUNT DOES NOT PARSE AS A NUMBER"
052900                                  TO WS-ERR-CAND-MESSAGE
053000         PERFORM 902-ADD-TYPE-ERROR
053100         GO TO 200-RULE-ORDR-AMOUNT-RANGE-EXIT.
053200     MOVE LK-ORDR-AMOUNT TO WS-AMOUNT-COMPARE.
053300*    CR6104 10/14/03 AMO ZERO IS AN ALLOWED AMOUNT, ONLY REJECT  CR6104
053400*    A NEGATIVE TOTAL.                                          CR6104
053500     IF WS-AMOUNT-COMPARE < 0
053600         MOVE "total_amount"      TO WS-ERR-CAND-FIELD-NAME
053700         MOVE LK-ORDR-AMOUNT      TO WS-ERR-CAND-FIELD-VALUE
053800         MOVE "TOTAL AMOUNT MUST NOT BE NEGATIVE"
053900                                  TO WS-ERR-CAND-MESSAGE
054000         PERFORM 903-ADD-RANGE-ERROR.
054100*-----------------------------------------------------------------
054200*    EXIT FOR THE ORDER-AMOUNT RANGE RULE.
054300*-----------------------------------------------------------------
054400 200-RULE-ORDR-AMOUNT-RANGE-EXIT.
054500     EXIT.
054600
054700*-----------------------------------------------------------------
054800*    ORDER STATUS MUST BE ONE OF THE ALLOWED VALUES.
054900*-----------------------------------------------------------------
055000 200-RULE-ORDR-STATUS-ENUM.
055100     IF LK-ORDR-STATUS = SPACES
055200         MOVE "order_status"      TO WS-ERR-CAND-FIELD-NAME
055300         MOVE LK-ORDR-STATUS      TO WS-ERR-CAND-FIELD-VALUE
055400         MOVE "ORDER STATUS IS A REQUIRED FIELD"
055500                                  TO WS-ERR-CAND-MESSAGE
055600         PERFORM 900-ADD-REQUIRED-ERROR
055700         GO TO 200-RULE-ORDR-STATUS-ENUM-EXIT.
055800     IF LK-ORDR-STATUS NOT = "PENDING   "
055900     AND LK-ORDR-STATUS NOT = "CONFIRMED "
056000     AND LK-ORDR-STATUS NOT = "SHIPPED   "
056100     AND LK-ORDR-STATUS NOT = "DELIVERED "
056200     AND LK-ORDR-STATUS NOT = "CANCELLED "
056300         MOVE "order_status"      TO WS-ERR-CAND-FIELD-NAME
056400         MOVE LK-ORDR-STATUS      TO WS-ERR-CAND-FIELD-VALUE
056500         MOVE "ORDER STATUS IS NOT AN ALLOWED VALUE"
056600                                  TO WS-ERR-CAND-MESSAGE
056700         PERFORM 904-ADD-ENUM-ERROR.
056800*-----------------------------------------------------------------
056900*    EXIT FOR THE ORDER-STATUS ENUMERATION RULE.
057000*-----------------------------------------------------------------
057100 200-RULE-ORDR-STATUS-ENUM-EXIT.
057200     EXIT.
057300
057400*-----------------------------------------------------------------
057500* ERROR-TABLE HELPERS - ALL FOUR POST THE SAME CANDIDATE BUT TAG
057600* A DIFFERENT LK-ERR-TYPE, SEE CR4977 FOR THE 10-ENTRY CAP.
057700*-----------------------------------------------------------------
057800 900-ADD-REQUIRED-ERROR.
057900     PERFORM 910-ADD-ERROR-COMMON.
058000     IF LK-ERROR-COUNT > 0
058100         MOVE "REQUIRED" TO LK-ERR-TYPE (LK-ERROR-COUNT).
058200
058300*-----------------------------------------------------------------
058400*    FILE A FORMAT-TYPE ERROR FOR THE CANDIDATE FIELD.
058500*-----------------------------------------------------------------
058600 901-ADD-FORMAT-ERROR.
058700     PERFORM 910-ADD-ERROR-COMMON.
058800     IF LK-ERROR-COUNT > 0
058900         MOVE "FORMAT" TO LK-ERR-TYPE (LK-ERROR-COUNT).
059000
059100*-----------------------------------------------------------------
059200*    FILE A TYPE-MISMATCH ERROR FOR THE CANDIDATE FIELD.
059300*-----------------------------------------------------------------
059400 902-ADD-TYPE-ERROR.
059500     PERFORM 910-ADD-ERROR-COMMON.
059600     IF LK-ERROR-COUNT > 0
059700         MOVE "TYPE" TO LK-ERR-TYPE (LK-ERROR-COUNT).
059800
059900*-----------------------------------------------------------------
060000*    FILE A RANGE ERROR FOR THE CANDIDATE FIELD.
060100*-----------------------------------------------------------------
060200 903-ADD-RANGE-ERROR.
060300     PERFORM 910-ADD-ERROR-COMMON.
060400     IF LK-ERROR-COUNT > 0
060500         MOVE "RANGE" TO LK-ERR-TYPE (LK-ERROR-COUNT).
060600
060700*-----------------------------------------------------------------
060800*    FILE AN ENUMERATION ERROR FOR THE CANDIDATE FIELD.         CR6104
060900*    CR6104 10/14/03 AMO RECLASSIFIED FROM CUSTOM TO FORMAT -   CR6104
061000*    AN ENUM MISS IS A FORMAT VIOLATION, CUSTOM IS FOR OTHER.   CR6104
061100*-----------------------------------------------------------------
061200 904-ADD-ENUM-ERROR.
061300     PERFORM 910-ADD-ERROR-COMMON.
061400     IF LK-ERROR-COUNT > 0
061500         MOVE "FORMAT" TO LK-ERR-TYPE (LK-ERROR-COUNT).
061600
061700*-----------------------------------------------------------------
061800*    BUMP THE COUNT AND COPY THE CANDIDATE INTO THE NEW SLOT,
061900*    UNLESS THE TABLE IS ALREADY FULL.
062000*-----------------------------------------------------------------
062100 910-ADD-ERROR-COMMON.
062200     IF LK-ERROR-COUNT NOT < 10
062300         GO TO 910-ADD-ERROR-COMMON-EXIT.
062400     ADD 1 TO LK-ERROR-COUNT.
062500     MOVE WS-ERR-CAND-FIELD-NAME
062600                       TO LK-ERR-FIELD-NAME (LK-ERROR-COUNT).
062700     MOVE WS-ERR-CAND-FIELD-VALUE
062800                       TO LK-ERR-FIELD-VALUE (LK-ERROR-COUNT).
062900     MOVE WS-ERR-CAND-MESSAGE
063000                       TO LK-ERR-MESSAGE (LK-ERROR-COUNT).
063100*-----------------------------------------------------------------
063200*    EXIT FOR THE COMMON ADD-ERROR PARAGRAPH.
063300*-----------------------------------------------------------------
063400 910-ADD-ERROR-COMMON-EXIT.
063500     EXIT.
