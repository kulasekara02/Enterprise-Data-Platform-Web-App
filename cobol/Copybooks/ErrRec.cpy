000100*****************************************************************
000200* COPYBOOK......: ERRREC
000300* TITLE.........: VALIDATION ERROR DETAIL RECORD LAYOUT
000400* USED BY.......: ETLDRV, VALDATE, DATARPT, DATACLN
000500*-----------------------------------------------------------------
000600* CHANGE LOG
000700*    1989-02-05 TLB  REQ 4412  ORIGINAL LAYOUT FOR ONBOARDING       CR4412
000800*    1989-02-05 TLB  REQ 4412  PROJECT ERROR DATASET.               CR4412
000900*****************************************************************
001000 01  ER-ERROR-RECORD.
001100     05  ER-SOURCE-FILE-ID          PIC 9(06).
001200     05  ER-ROW-NUMBER              PIC 9(07).
001300     05  ER-FIELD-NAME              PIC X(15).
001400     05  ER-FIELD-VALUE             PIC X(40).
001500     05  ER-ERROR-TYPE              PIC X(10).
001600         88  ER-TYPE-REQUIRED           VALUE "REQUIRED  ".
001700         88  ER-TYPE-FORMAT             VALUE "FORMAT    ".
001800         88  ER-TYPE-RANGE              VALUE "RANGE     ".
001900         88  ER-TYPE-DUPLICATE          VALUE "DUPLICATE ".
002000         88  ER-TYPE-TYPE               VALUE "TYPE      ".
002100         88  ER-TYPE-CUSTOM             VALUE "CUSTOM    ".
002200     05  ER-ERROR-MESSAGE           PIC X(60).
002300     05  ER-ERROR-DATE              PIC X(10).
002400     05  FILLER                     PIC X(06).
002450*-----------------------------------------------------------------
002460*    ALTERNATE VIEW OF THE ERROR DATE, BROKEN OUT FOR THE
002470*    RETENTION-WINDOW ARITHMETIC IN THE NIGHTLY CLEANUP JOB.
002480*-----------------------------------------------------------------
002490 01  ER-ERROR-DATE-VIEW REDEFINES ER-ERROR-RECORD.
002500     05  FILLER                     PIC X(06).
002510     05  FILLER                     PIC X(07).
002520     05  FILLER                     PIC X(15).
002530     05  FILLER                     PIC X(40).
002540     05  FILLER                     PIC X(10).
002550     05  FILLER                     PIC X(60).
002560     05  ER-DATE-YYYY               PIC 9(04).
002570     05  FILLER                     PIC X(01).
002580     05  ER-DATE-MM                 PIC 9(02).
002590     05  FILLER                     PIC X(01).
002600     05  ER-DATE-DD                 PIC 9(02).
002610     05  FILLER                     PIC X(06).
