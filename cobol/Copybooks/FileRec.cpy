000100*****************************************************************
000200* COPYBOOK......: FILEREC
000300* TITLE.........: INPUT FILE / RUN STATUS RECORD LAYOUT
000400* USED BY.......: ETLDRV, DATARPT, DATACLN
000500*-----------------------------------------------------------------
000600* CHANGE LOG
000700*    1989-02-05 TLB  REQ 4413  ORIGINAL LAYOUT FOR ONBOARDING       CR4413
000800*    1989-02-05 TLB  REQ 4413  PROJECT RUN-STATUS DATASET.          CR4413
000900*    1994-09-02 RMJ  REQ 4531  ADD ARCHIVE STATUS AND SPACE         CR4531
001000*    1994-09-02 RMJ  REQ 4531  FREED COUNT FOR RETENTION JOB.       CR4531
001050*    2003-09-23 AMO  REQ 5920  ADD RUN-TOTAL, ERROR-COUNT, ERROR    CR5920
001060*    2003-09-23 AMO  REQ 5920  RATE, AND LOAD-STEP INSERTED/        CR5920
001070*    2003-09-23 AMO  REQ 5920  SKIPPED COUNTS FOR THE NEW RUN       CR5920
001080*    2003-09-23 AMO  REQ 5920  SUMMARY REPORT ON THE DATA-REPORT    CR5920
001090*    2003-09-23 AMO  REQ 5920  CONTROL CARD.                        CR5920
001100*****************************************************************
001200 01  FR-FILE-RECORD.
001300     05  FR-FILE-ID                 PIC 9(06).
001400     05  FR-FILENAME                PIC X(40).
001500     05  FR-FILE-TYPE               PIC X(04).
001600     05  FR-DATA-TYPE               PIC X(10).
001700         88  FR-TYPE-CUSTOMERS          VALUE "CUSTOMERS ".
001800         88  FR-TYPE-ORDERS             VALUE "ORDERS    ".
001900         88  FR-TYPE-GENERIC            VALUE "GENERIC   ".
002000     05  FR-RUN-STATUS              PIC X(10).
002100         88  FR-STATUS-PENDING          VALUE "PENDING   ".
002200         88  FR-STATUS-PROCESSING       VALUE "PROCESSING".
002300         88  FR-STATUS-COMPLETED        VALUE "COMPLETED ".
002400         88  FR-STATUS-FAILED           VALUE "FAILED    ".
002500         88  FR-STATUS-ARCHIVED         VALUE "ARCHIVED  ".
002600     05  FR-ROW-COUNT               PIC 9(07).
002700     05  FR-UPLOADED-DATE           PIC X(10).
002800     05  FR-PROCESSED-DATE          PIC X(10).
002900     05  FR-SPACE-FREED-BYTES       PIC 9(09).
002910*-----------------------------------------------------------------
002920*    RUN-SUMMARY STATISTICS, STAMPED BY THE ETL DRIVER AT END OF
002930*    RUN AND BY THE LOAD STEP, PRINTED BY THE RUN SUMMARY REPORT.
002940*-----------------------------------------------------------------
002950     05  FR-TOTAL-ROWS              PIC 9(07).
002960     05  FR-ERROR-ROWS              PIC 9(07).
002970     05  FR-ERROR-RATE              PIC 9(03)V99.
002980     05  FR-INSERTED-COUNT          PIC 9(07).
002990     05  FR-SKIPPED-COUNT           PIC 9(07).
003000     05  FILLER                     PIC X(05).
003100*-----------------------------------------------------------------
003200*    ALTERNATE VIEW OF THE PROCESSED DATE, BROKEN OUT FOR THE
003300*    RETENTION-WINDOW ARITHMETIC IN THE NIGHTLY CLEANUP JOB.
003400*-----------------------------------------------------------------
003500 01  FR-PROCESSED-DATE-VIEW REDEFINES FR-FILE-RECORD.
003600     05  FILLER                     PIC X(06).
003700     05  FILLER                     PIC X(40).
003800     05  FILLER                     PIC X(04).
003900     05  FILLER                     PIC X(10).
004000     05  FILLER                     PIC X(10).
004100     05  FILLER                     PIC 9(07).
004200     05  FILLER                     PIC X(10).
004300     05  FR-PROC-YYYY               PIC 9(04).
004400     05  FILLER                     PIC X(01).
004500     05  FR-PROC-MM                 PIC 9(02).
004600     05  FILLER                     PIC X(01).
004700     05  FR-PROC-DD                 PIC 9(02).
004800     05  FILLER                     PIC X(47).
