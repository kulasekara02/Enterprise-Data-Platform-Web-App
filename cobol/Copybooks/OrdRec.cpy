000100*****************************************************************
000200* COPYBOOK......: ORDREC
000300* TITLE.........: ORDER MASTER / INPUT RECORD LAYOUT
000400* USED BY.......: ETLDRV, VALDATE, DATARPT
000500*-----------------------------------------------------------------
000600* CHANGE LOG
000700*    1989-02-05 TLB  REQ 4411  ORIGINAL LAYOUT FOR ONBOARDING       CR4411
000800*    1989-02-05 TLB  REQ 4411  PROJECT.                             CR4411
000900*    1989-06-19 RMJ  REQ 4488  ADD OR-SOURCE-FILE-ID STAMP          CR4488
001000*    1989-06-19 RMJ  REQ 4488  USED WHEN LOADING TO MASTER.         CR4488
001100*****************************************************************
001200 01  OR-ORDER-RECORD.
001300     05  OR-ORDER-NUMBER            PIC X(12).
001400     05  OR-CUSTOMER-ID             PIC X(10).
001500     05  OR-ORDER-DATE              PIC X(10).
001600     05  OR-TOTAL-AMOUNT            PIC S9(9)V99.
001700     05  OR-ORDER-STATUS            PIC X(10).
001800         88  OR-STATUS-PENDING          VALUE "PENDING   ".
001900         88  OR-STATUS-CONFIRMED        VALUE "CONFIRMED ".
002000         88  OR-STATUS-SHIPPED          VALUE "SHIPPED   ".
002100         88  OR-STATUS-DELIVERED        VALUE "DELIVERED ".
002200         88  OR-STATUS-CANCELLED        VALUE "CANCELLED ".
002300     05  OR-SOURCE-FILE-ID          PIC 9(06).
002400     05  FILLER                     PIC X(04).
002500*-----------------------------------------------------------------
002600*    ALTERNATE VIEW OF THE ORDER DATE, BROKEN OUT INTO ITS
002700*    CALENDAR PARTS FOR THE DATE-VALIDITY RULE AND THE WEEKLY
002800*    UPLOAD CONTROL BREAK.
002900*-----------------------------------------------------------------
003000 01  OR-ORDER-DATE-VIEW REDEFINES OR-ORDER-RECORD.
003100     05  FILLER                     PIC X(12).
003200     05  FILLER                     PIC X(10).
003300     05  OR-DATE-YYYY               PIC 9(04).
003400     05  FILLER                     PIC X(01).
003500     05  OR-DATE-MM                 PIC 9(02).
003600     05  FILLER                     PIC X(01).
003700     05  OR-DATE-DD                 PIC 9(02).
003800     05  FILLER                     PIC X(31).
