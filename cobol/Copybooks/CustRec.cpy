000100*****************************************************************
000200* COPYBOOK......: CUSTREC
000300* TITLE.........: CUSTOMER MASTER / INPUT RECORD LAYOUT
000400* USED BY.......: ETLDRV, VALDATE, DATARPT
000500*-----------------------------------------------------------------
000600* CHANGE LOG
000700*    1989-02-05 TLB  REQ 4410  ORIGINAL LAYOUT FOR ONBOARDING       CR4410
000800*    1989-02-05 TLB  REQ 4410  PROJECT.                             CR4410
000900*    1989-06-19 RMJ  REQ 4488  ADD CR-SOURCE-FILE-ID STAMP          CR4488
001000*    1989-06-19 RMJ  REQ 4488  USED WHEN LOADING TO MASTER.         CR4488
001100*****************************************************************
001200 01  CR-CUSTOMER-RECORD.
001300     05  CR-CUSTOMER-CODE           PIC X(10).
001400     05  CR-CUSTOMER-NAME           PIC X(30).
001500     05  CR-EMAIL-ADDRESS           PIC X(40).
001600     05  CR-PHONE-NUMBER            PIC X(20).
001700     05  CR-COUNTRY-CODE            PIC X(03).
001800     05  CR-MARKET-SEGMENT          PIC X(10).
001900     05  CR-CREDIT-LIMIT            PIC S9(9)V99.
002000     05  CR-ACTIVE-FLAG             PIC X(01).
002100         88  CR-CUSTOMER-ACTIVE         VALUE "Y".
002200         88  CR-CUSTOMER-INACTIVE       VALUE "N".
002300     05  CR-SOURCE-FILE-ID          PIC 9(06).
002400     05  FILLER                     PIC X(05).
002500*-----------------------------------------------------------------
002600*    ALTERNATE NUMERIC VIEW OF THE CREDIT LIMIT, USED WHEN
002700*    EDITING THE WHOLE-DOLLAR AND CENTS PORTIONS SEPARATELY ON
002800*    THE CUSTOMER STATISTICS REPORT.
002900*-----------------------------------------------------------------
003000 01  CR-CREDIT-LIMIT-VIEW REDEFINES CR-CUSTOMER-RECORD.
003100     05  FILLER                     PIC X(10).
003200     05  FILLER                     PIC X(30).
003300     05  FILLER                     PIC X(40).
003400     05  FILLER                     PIC X(20).
003500     05  FILLER                     PIC X(03).
003600     05  FILLER                     PIC X(10).
003700     05  CR-CREDIT-WHOLE-DOLLARS    PIC S9(9).
003800     05  CR-CREDIT-CENTS            PIC 99.
003900     05  FILLER                     PIC X(12).
