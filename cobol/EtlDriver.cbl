000100*****************************************************************
000200* THIS PROGRAM IS TO RUN THE NIGHTLY DATA-ONBOARDING ETL FOR ONE
000300*    INPUT FILE, USING A SEQUENTIAL READ/VALIDATE/LOAD LOOP.
000400*
000500* USED FILE
000600*    - CONTROL CARD: CTLCARD
000700*    - CUSTOMER INPUT FILE: CUSTIN
000800*    - ORDER INPUT FILE: ORDRIN
000900*    - VALID ROW EXTRACT (FOR LOADMSTR): VALIDEXT
001000*    - ERROR DATASET: ERRDS
001100*    - FILE / RUN STATUS DATASET: FILESTAT
001200*
001300******************************************************************
001400 IDENTIFICATION              DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.                 ETL-DRIVER.
001700 AUTHOR.                     Rosa Maldonado.
001800 INSTALLATION.               ENTERPRISE DATA SERVICES.
001900 DATE-WRITTEN.               February 5, 1989.
002000 DATE-COMPILED.
002100 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
002200*-----------------------------------------------------------------
002300* CHANGE LOG
002400*-----------------------------------------------------------------
002500*    02/05/89 RMJ  REQ 4410  ORIGINAL ONBOARDING DRIVER, REPLACES   CR4410
002600*    02/05/89 RMJ  REQ 4410  THE OVERNIGHT MANUAL KEY-IN PROCESS.   CR4410
002700*    05/11/89 RMJ  REQ 4421  ADD DATA-TYPE AUTO-DETECT FROM         CR4421
002800*    05/11/89 RMJ  REQ 4421  HEADER WORDS WHEN CTLCARD LEAVES       CR4421
002900*    05/11/89 RMJ  REQ 4421  DATA-TYPE BLANK.                       CR4421
003000*    09/22/90 TLB  REQ 4465  CAP ERROR DATASET AT 500 DETAILS       CR4465
003100*    09/22/90 TLB  REQ 4465  PER RUN SO A BAD FILE CANNOT FILL      CR4465
003200*    09/22/90 TLB  REQ 4465  THE PACK.                              CR4465
003300*    03/14/92 DWK  REQ 4490  ADD VALIDATE-ONLY (DRY RUN) SWITCH     CR4490
003400*    03/14/92 DWK  REQ 4490  FOR ANALYST PREVIEW RUNS.              CR4490
003500*    01/06/99 PNR  REQ 4901  Y2K - CENTURY WINDOW ON ALL DATE       CR4901
003600*    01/06/99 PNR  REQ 4901  COMPARISONS, SEE 820-CENTURY-WINDOW.   CR4901
003700*    07/30/01 KLS  REQ 5033  RAISE KEY TABLE TO 5000 ENTRIES,       CR5033
003800*    07/30/01 KLS  REQ 5033  CUSTOMER FILE VOLUME HAS GROWN.        CR5033
003900*    09/23/03 AMO  REQ 5920  COMPUTE THE ERROR RATE ON A REAL RUN,  CR5920
004000*    09/23/03 AMO  REQ 5920  NOT JUST A DRY RUN, AND STAMP TOTAL,   CR5920
004100*    09/23/03 AMO  REQ 5920  ERROR, AND RATE ON THE FILESTAT ROW    CR5920
004200*    09/23/03 AMO  REQ 5920  FOR THE NEW RUN SUMMARY REPORT.        CR5920
004300*    10/14/03 AMO  REQ 6117  130 THRU 140-EXIT IS ONE CONTIGUOUS    CR6117
004400*    10/14/03 AMO  REQ 6117  RANGE WITH ONE CALLER, COMBINED INTO   CR6117
004500*    10/14/03 AMO  REQ 6117  ONE PERFORM ... THRU.                  CR6117
004600*    11/02/04 RMJ  REQ 5190  STOP ABENDING WHEN FILESTAT REWRITE    CR5190
004700*    11/02/04 RMJ  REQ 5190  FAILS, MARK RUN FAILED INSTEAD.        CR5190
004750*    03/11/05 DMK  REQ 6140  A DRY RUN THAT HIT A DATA ROW WAS       CR6140
004760*    03/11/05 DMK  REQ 6140  WRITING TO VALIDEXT/ERRDS EVEN THOUGH   CR6140
004770*    03/11/05 DMK  REQ 6140  THOSE FILES ARE NOT OPENED ON A DRY     CR6140
004780*    03/11/05 DMK  REQ 6140  RUN.  SKIP BOTH WRITES ON A DRY RUN     CR6140
004790*    03/11/05 DMK  REQ 6140  AND DISPLAY A SAMPLE OF THE ERRORS      CR6140
004795*    03/11/05 DMK  REQ 6140  INSTEAD, PER THE ORIGINAL SPEC.         CR6140
004800******************************************************************
004900 ENVIRONMENT                 DIVISION.
005000*-----------------------------------------------------------------
005100 CONFIGURATION               SECTION.
005200 SOURCE-COMPUTER.            ENTERPRISE-3090.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 IS ETL-DEBUG-SWITCH.
005600*-----------------------------------------------------------------
005700 INPUT-OUTPUT                SECTION.
005800 FILE-CONTROL.
005900     SELECT  CTLCARD
006000             ASSIGN TO "CTLCARD"
006100             ORGANIZATION IS LINE SEQUENTIAL.
006200
006300     SELECT  CUSTIN
006400             ASSIGN TO "CUSTIN"
006500             ORGANIZATION IS LINE SEQUENTIAL
006600             FILE STATUS IS WS-CUSTIN-STATUS.
006700
006800     SELECT  ORDRIN
006900             ASSIGN TO "ORDRIN"
007000             ORGANIZATION IS LINE SEQUENTIAL
007100             FILE STATUS IS WS-ORDRIN-STATUS.
007200
007300     SELECT  VALIDEXT
007400             ASSIGN TO "VALIDEXT"
007500             ORGANIZATION IS LINE SEQUENTIAL
007600             FILE STATUS IS WS-VALIDEXT-STATUS.
007700
007800     SELECT  ERRDS
007900             ASSIGN TO "ERRDS"
008000             ORGANIZATION IS LINE SEQUENTIAL
008100             FILE STATUS IS WS-ERRDS-STATUS.
008200
008300     SELECT  FILESTAT
008400             ASSIGN TO "FILESTAT"
008500             ORGANIZATION IS INDEXED
008600             ACCESS MODE IS DYNAMIC
008700             RECORD KEY IS FR-FILE-ID
008800             FILE STATUS IS WS-FILESTAT-STATUS.
008900******************************************************************
009000 DATA                        DIVISION.
009100*-----------------------------------------------------------------
009200 FILE                        SECTION.
009300 FD  CTLCARD
009400     RECORD CONTAINS 80 CHARACTERS
009500     DATA RECORD IS CTLCARD-RECORD.
009600 01  CTLCARD-RECORD.
009700     05  CC-FILE-ID              PIC 9(06).
009800     05  CC-FILENAME             PIC X(40).
009900     05  CC-FILE-TYPE            PIC X(04).
010000     05  CC-DATA-TYPE            PIC X(10).
010100     05  CC-DRY-RUN-FLAG         PIC X(01).
010200     05  FILLER                  PIC X(19).
010300
010400 FD  CUSTIN
010500     RECORD CONTAINS 130 CHARACTERS
010600     DATA RECORD IS CUST-INPUT-RECORD.
010700 01  CUST-INPUT-RECORD.
010800     05  CI-CUSTOMER-CODE        PIC X(10).
010900     05  CI-CUSTOMER-NAME        PIC X(30).
011000     05  CI-EMAIL-ADDRESS        PIC X(40).
011100     05  CI-PHONE-NUMBER         PIC X(20).
011200     05  CI-COUNTRY-CODE         PIC X(03).
011300     05  CI-MARKET-SEGMENT       PIC X(10).
011400     05  CI-CREDIT-LIMIT         PIC X(11).
011500     05  CI-ACTIVE-FLAG          PIC X(01).
011600     05  FILLER                  PIC X(05).
011700
011800 FD  ORDRIN
011900     RECORD CONTAINS 58 CHARACTERS
012000     DATA RECORD IS ORDR-INPUT-RECORD.
012100 01  ORDR-INPUT-RECORD.
012200     05  OI-ORDER-NUMBER         PIC X(12).
012300     05  OI-CUSTOMER-ID          PIC X(10).
012400     05  OI-ORDER-DATE           PIC X(10).
012500     05  OI-TOTAL-AMOUNT         PIC X(11).
012600     05  OI-ORDER-STATUS         PIC X(10).
012700     05  FILLER                  PIC X(05).
012800
012900 FD  VALIDEXT
013000     RECORD CONTAINS 133 CHARACTERS
013100     DATA RECORD IS VE-EXTRACT-RECORD.
013200 01  VE-EXTRACT-RECORD.
013300     05  VE-ROW-TYPE             PIC X(01).
013400     05  VE-SOURCE-FILE-ID       PIC 9(06).
013500     05  VE-ROW-DATA             PIC X(125).
013600     05  FILLER                  PIC X(01).
013700 01  VE-CUST-VIEW REDEFINES VE-EXTRACT-RECORD.
013800     05  FILLER                  PIC X(07).
013900     05  VEC-CUSTOMER-CODE       PIC X(10).
014000     05  VEC-CUSTOMER-NAME       PIC X(30).
014100     05  VEC-EMAIL-ADDRESS       PIC X(40).
014200     05  VEC-PHONE-NUMBER        PIC X(20).
014300     05  VEC-COUNTRY-CODE        PIC X(03).
014400     05  VEC-MARKET-SEGMENT      PIC X(10).
014500     05  VEC-CREDIT-LIMIT        PIC X(11).
014600     05  VEC-ACTIVE-FLAG         PIC X(01).
014700     05  FILLER                  PIC X(01).
014800 01  VE-ORDR-VIEW REDEFINES VE-EXTRACT-RECORD.
014900     05  FILLER                  PIC X(07).
015000     05  VEO-ORDER-NUMBER        PIC X(12).
015100     05  VEO-CUSTOMER-ID         PIC X(10).
015200     05  VEO-ORDER-DATE          PIC X(10).
015300     05  VEO-TOTAL-AMOUNT        PIC X(11).
015400     05  VEO-ORDER-STATUS        PIC X(10).
015500     05  FILLER                  PIC X(83).
015600
015700 FD  ERRDS
015800     RECORD CONTAINS 154 CHARACTERS
015900     DATA RECORD IS ER-ERROR-RECORD.
016000     COPY "C:\Copybooks\ErrRec.cpy".
016100
016200 FD  FILESTAT
016300     RECORD CONTAINS 144 CHARACTERS
016400     DATA RECORD IS FR-FILE-RECORD.
016500     COPY "C:\Copybooks\FileRec.cpy".
016600*-----------------------------------------------------------------
016700 WORKING-STORAGE             SECTION.
016800*-----------------------------------------------------------------
016900 01  WS-FILE-STATUS-FIELDS.
017000     05  WS-CUSTIN-STATUS        PIC X(02).
017100     05  WS-ORDRIN-STATUS        PIC X(02).
017200     05  WS-VALIDEXT-STATUS      PIC X(02).
017300     05  WS-ERRDS-STATUS         PIC X(02).
017400     05  WS-FILESTAT-STATUS      PIC X(02).
017500         88  WS-FILESTAT-OK          VALUE "00".
017600
017700 01  WS-SWITCHES.
017800     05  WS-INPUT-EOF-SW         PIC X(01) VALUE "N".
017900         88  WS-INPUT-EOF             VALUE "Y".
018000     05  WS-DRY-RUN-SW           PIC X(01) VALUE "N".
018100         88  WS-DRY-RUN               VALUE "Y".
018200     05  WS-RUN-FAILED-SW        PIC X(01) VALUE "N".
018300         88  WS-RUN-FAILED            VALUE "Y".
018400
018500*-----------------------------------------------------------------
018600*    RUN-LEVEL COUNTERS.  ALL COUNTERS, SUBSCRIPTS AND
018700*    ACCUMULATORS ARE CARRIED IN BINARY (COMP) PER STANDARDS
018800*    MEMO DP-77.
018900*-----------------------------------------------------------------
019000 01  WS-RUN-TOTALS              COMP.
019100     05  WS-TOTAL-ROWS           PIC S9(7).
019200     05  WS-VALID-ROWS           PIC S9(7).
019300     05  WS-ERROR-ROWS           PIC S9(7).
019400     05  WS-ROW-NUMBER           PIC S9(7).
019500     05  WS-ERRORS-WRITTEN       PIC S9(7).
019600     05  WS-CUST-SCORE           PIC S9(4).
019700     05  WS-ORDR-SCORE           PIC S9(4).
019800 01  WS-RUN-TOTALS-EDIT REDEFINES WS-RUN-TOTALS.
019900     05  WS-TOTAL-ROWS-E         PIC S9(7).
020000     05  WS-VALID-ROWS-E         PIC S9(7).
020100     05  WS-ERROR-ROWS-E         PIC S9(7).
020200     05  WS-ROW-NUMBER-E         PIC S9(7).
020300     05  WS-ERRORS-WRITTEN-E     PIC S9(7).
020400     05  WS-CUST-SCORE-E         PIC S9(4).
020500     05  WS-ORDR-SCORE-E         PIC S9(4).
020600
020700 01  WS-ERROR-RATE               PIC 9(3)V99.
020800 01  WS-PROGRESS-PCT             PIC 9(3) COMP.
020900
021000 01  WS-MISC-CONSTANTS.
021100     05  WS-BATCH-SIZE           PIC 9(4) COMP VALUE 1000.
021200     05  WS-MAX-ERRORS-RUN       PIC 9(4) COMP VALUE 500.
021300     05  WS-MAX-SAMPLE-ERRORS    PIC 9(3) COMP VALUE 10.
021400
021500 01  WS-HEADER-LINE              PIC X(130).
021600*    CR6140 - COUNTS SAMPLE ERRORS DISPLAYED ON A DRY RUN, CAPPED  CR6140
021700*    AT WS-MAX-SAMPLE-ERRORS ABOVE.                               CR6140
021800 77  WS-SAMPLE-ERRORS-SHOWN      PIC S9(3) COMP VALUE 0.
021900
022000 01  WS-KEY-TABLE-CONTROL.
022100     05  WS-KEY-COUNT            PIC S9(4) COMP VALUE 0.
022200     05  WS-KEY-IDX              PIC S9(4) COMP VALUE 0.
022300     05  WS-DUP-FOUND-SW         PIC X(01) VALUE "N".
022400         88  WS-DUP-FOUND            VALUE "Y".
022500 01  WS-KEY-TABLE.
022600     05  WS-KEY-ENTRY OCCURS 5000 TIMES
022700                     INDEXED BY WS-KEY-X
022800                     ASCENDING KEY IS WS-KEY-VALUE.
022900         10  WS-KEY-VALUE        PIC X(12).
023000
023100 01  WS-VALIDATE-PARMS.
023200     05  WS-ROW-TYPE             PIC X(01).
023300     05  WS-ERROR-COUNT          PIC 9(02) COMP.
023400     05  WS-ERROR-TABLE OCCURS 10 TIMES.
023500         10  WS-ERR-FIELD-NAME   PIC X(15).
023600         10  WS-ERR-FIELD-VALUE  PIC X(40).
023700         10  WS-ERR-TYPE         PIC X(10).
023800         10  WS-ERR-MESSAGE      PIC X(60).
023900
024000 01  WS-TODAY-DATE.
024100     05  WS-TODAY-YYYY           PIC 9(04).
024200     05  WS-TODAY-MM             PIC 9(02).
024300     05  WS-TODAY-DD             PIC 9(02).
024400 01  WS-TODAY-TEXT               PIC X(10).
024500******************************************************************
024600 PROCEDURE                   DIVISION.
024700*-----------------------------------------------------------------
024800* MAIN PROCEDURE
024900*-----------------------------------------------------------------
025000 000-RUN-ETL.
025100     PERFORM 100-INITIATE-ETL-RUN.
025200     IF NOT WS-RUN-FAILED
025300         IF WS-DRY-RUN
025400             PERFORM 250-VALIDATE-ONLY-SAMPLE
025500         ELSE
025600             PERFORM 200-PROCESS-ONE-RECORD
025700                     UNTIL WS-INPUT-EOF
025800                        OR WS-RUN-FAILED.
025900     PERFORM 900-TERMINATE-ETL-RUN.
026000     STOP RUN.
026100*-----------------------------------------------------------------
026200* READ THE CONTROL CARD, OPEN THE RIGHT INPUT FILE, COUNT ITS
026300* DATA RECORDS, DETECT THE DATA TYPE IF THE CONTROL CARD DID NOT
026400* SUPPLY ONE, AND POSITION FOR THE MAIN PROCESSING LOOP.
026500*-----------------------------------------------------------------
026600 100-INITIATE-ETL-RUN.
026700     INITIALIZE WS-RUN-TOTALS WS-KEY-TABLE-CONTROL.
026800     PERFORM 110-READ-CONTROL-CARD.
026900     PERFORM 120-OPEN-INPUT-AND-SUPPORT-FILES.
027000*    CR6117 - 130 THRU 140-EXIT IS ONE CONTIGUOUS RANGE, RUN AS   CR6117
027100*    A SINGLE PERFORM ... THRU.                                  CR6117
027200     IF NOT WS-RUN-FAILED
027300         PERFORM 130-COUNT-INPUT-RECORDS
027400             THRU 140-DETECT-DATA-TYPE-EXIT
027500         PERFORM 150-REOPEN-INPUT-FOR-PROCESSING
027600         PERFORM 300-READ-NEXT-INPUT-ROW.
027700
027800*-----------------------------------------------------------------
027900*    READ THE OPERATOR'S CONTROL CARD FOR THIS RUN.
028000*-----------------------------------------------------------------
028100 110-READ-CONTROL-CARD.
028200     OPEN INPUT CTLCARD.
028300     READ CTLCARD
028400         AT END MOVE "Y" TO WS-RUN-FAILED-SW.
028500     CLOSE CTLCARD.
028600     IF NOT WS-RUN-FAILED
028700         MOVE CC-DRY-RUN-FLAG TO WS-DRY-RUN-SW.
028800
028900*-----------------------------------------------------------------
029000*    OPEN THE INPUT FILE AND THE SUPPORTING DATASETS.
029100*-----------------------------------------------------------------
029200 120-OPEN-INPUT-AND-SUPPORT-FILES.
029300     IF CC-DATA-TYPE = "ORDERS"
029400         OPEN INPUT ORDRIN
029500     ELSE
029600         OPEN INPUT CUSTIN.
029700     OPEN I-O FILESTAT.
029800     IF NOT WS-FILESTAT-OK
029900         CLOSE FILESTAT
030000         OPEN OUTPUT FILESTAT
030100         CLOSE FILESTAT
030200         OPEN I-O FILESTAT.
030300     IF NOT WS-DRY-RUN
030400         OPEN OUTPUT VALIDEXT
030500         OPEN EXTEND ERRDS.
030600     IF WS-ERRDS-STATUS = "35"
030700         OPEN OUTPUT ERRDS.
030800
030900*-----------------------------------------------------------------
031000* FIRST PASS - COUNT THE DATA RECORDS (EXCLUDING THE HEADER) SO
031100* WE CAN COMPUTE PROGRESS PERCENT AS WE GO.
031200*-----------------------------------------------------------------
031300 130-COUNT-INPUT-RECORDS.
031400     MOVE "N" TO WS-INPUT-EOF-SW.
031500     IF CC-DATA-TYPE = "ORDERS"
031600         READ ORDRIN INTO WS-HEADER-LINE
031700             AT END MOVE "Y" TO WS-INPUT-EOF-SW
031800     ELSE
031900         READ CUSTIN INTO WS-HEADER-LINE
032000             AT END MOVE "Y" TO WS-INPUT-EOF-SW.
032100     PERFORM 131-COUNT-ONE-MORE-RECORD
032200             UNTIL WS-INPUT-EOF.
032300
032400*-----------------------------------------------------------------
032500*    BUMP THE INPUT RECORD COUNT BY ONE.
032600*-----------------------------------------------------------------
032700 131-COUNT-ONE-MORE-RECORD.
032800     ADD 1 TO WS-TOTAL-ROWS.
032900     IF CC-DATA-TYPE = "ORDERS"
033000         READ ORDRIN
033100             AT END MOVE "Y" TO WS-INPUT-EOF-SW
033200     ELSE
033300         READ CUSTIN
033400             AT END MOVE "Y" TO WS-INPUT-EOF-SW.
033500
033600*-----------------------------------------------------------------
033700* SCORE THE HEADER LINE WHEN THE CONTROL CARD LEFT DATA-TYPE
033800* BLANK.  COUNT-FOR-ALL OF EACH INDICATOR WORD; HIGHER SCORE
033900* WINS; A TIE IS GENERIC (NO RULES APPLY).
034000*-----------------------------------------------------------------
034100 140-DETECT-DATA-TYPE.
034200     IF CC-DATA-TYPE NOT = SPACES
034300         GO TO 140-DETECT-DATA-TYPE-EXIT.
034400     MOVE 0 TO WS-CUST-SCORE WS-ORDR-SCORE.
034500     INSPECT WS-HEADER-LINE TALLYING WS-CUST-SCORE
034600             FOR ALL "CUSTOMER" "EMAIL" "PHONE" "CREDIT_LIMIT"
034700                     "SEGMENT".
034800     INSPECT WS-HEADER-LINE TALLYING WS-ORDR-SCORE
034900             FOR ALL "ORDER" "AMOUNT" "TOTAL" "QUANTITY"
035000                     "PRODUCT".
035100     EVALUATE TRUE
035200         WHEN WS-CUST-SCORE > WS-ORDR-SCORE
035300             MOVE "CUSTOMERS" TO CC-DATA-TYPE
035400         WHEN WS-ORDR-SCORE > WS-CUST-SCORE
035500             MOVE "ORDERS"    TO CC-DATA-TYPE
035600         WHEN OTHER
035700             MOVE "GENERIC"   TO CC-DATA-TYPE
035800     END-EVALUATE.
035900*-----------------------------------------------------------------
036000*    EXIT FOR THE DATA-TYPE DETECTION PARAGRAPH.
036100*-----------------------------------------------------------------
036200 140-DETECT-DATA-TYPE-EXIT.
036300     EXIT.
036400
036500*-----------------------------------------------------------------
036600*    CLOSE AND REOPEN THE INPUT FILE FOR THE REAL PASS.
036700*-----------------------------------------------------------------
036800 150-REOPEN-INPUT-FOR-PROCESSING.
036900     MOVE "N" TO WS-INPUT-EOF-SW.
037000     IF CC-DATA-TYPE = "ORDERS"
037100         CLOSE ORDRIN
037200         OPEN INPUT ORDRIN
037300         READ ORDRIN INTO WS-HEADER-LINE
037400             AT END MOVE "Y" TO WS-INPUT-EOF-SW
037500     ELSE
037600         CLOSE CUSTIN
037700         OPEN INPUT CUSTIN
037800         READ CUSTIN INTO WS-HEADER-LINE
037900             AT END MOVE "Y" TO WS-INPUT-EOF-SW.
038000
038100*-----------------------------------------------------------------
038200* PROCESS ONE DATA ROW - VALIDATE IT, CHECK FOR A DUPLICATE KEY
038300* WITHIN THE RUN, THEN ROUTE IT TO THE EXTRACT OR ERROR DATASET.
038400*-----------------------------------------------------------------
038500 200-PROCESS-ONE-RECORD.
038600     ADD 1 TO WS-ROW-NUMBER.
038700     PERFORM 210-VALIDATE-CURRENT-ROW.
038800     PERFORM 220-CHECK-DUPLICATE-KEY.
038900*    CR6140 - VALIDEXT/ERRDS ARE NOT OPENED ON A DRY RUN, SO THE   CR6140
039000*    WRITES MUST BE SKIPPED ON A DRY RUN TOO - A DRY RUN DISPLAYS  CR6140
039100*    A SAMPLE OF THE ERRORS INSTEAD.  SEE 260 BELOW.               CR6140
039200     IF WS-ERROR-COUNT > 0
039300         IF NOT WS-DRY-RUN
039400             PERFORM 230-WRITE-ERROR-DETAILS
039500         ELSE
039600             PERFORM 260-DISPLAY-SAMPLE-ERRORS
039700         END-IF
039800         ADD 1 TO WS-ERROR-ROWS
039900     ELSE
040000         IF NOT WS-DRY-RUN
040100             PERFORM 240-WRITE-VALID-EXTRACT
040200         END-IF
040300         ADD 1 TO WS-VALID-ROWS.
040400     COMPUTE WS-PROGRESS-PCT =
040500             (WS-ROW-NUMBER * 100) / WS-TOTAL-ROWS.
040600     IF WS-PROGRESS-PCT > 100
040700         MOVE 100 TO WS-PROGRESS-PCT.
040800     PERFORM 300-READ-NEXT-INPUT-ROW.
040900
041000*-----------------------------------------------------------------
041100*    CALL THE RULE-ENGINE SUBPROGRAM FOR THIS ROW.
041200*-----------------------------------------------------------------
041300 210-VALIDATE-CURRENT-ROW.
041400     MOVE 0 TO WS-ERROR-COUNT.
041500     IF CC-DATA-TYPE = "GENERIC"
041600         GO TO 210-VALIDATE-CURRENT-ROW-EXIT.
041700     IF CC-DATA-TYPE = "ORDERS"
041800         MOVE "O" TO WS-ROW-TYPE
041900     ELSE
042000         MOVE "C" TO WS-ROW-TYPE.
042100     CALL "ValidateRecord" USING WS-ROW-TYPE
042200                                 CUST-INPUT-RECORD
042300                                 ORDR-INPUT-RECORD
042400                                 WS-ERROR-COUNT
042500                                 WS-ERROR-TABLE.
042600*-----------------------------------------------------------------
042700*    EXIT FOR THE VALIDATE-CURRENT-ROW PARAGRAPH.
042800*-----------------------------------------------------------------
042900 210-VALIDATE-CURRENT-ROW-EXIT.
043000     EXIT.
043100
043200*-----------------------------------------------------------------
043300* UNIQUENESS WITHIN THE RUN - THE KEY TABLE HOLDS EVERY KEY SEEN
043400* SO FAR THIS RUN; A REPEAT IS A DUPLICATE ERROR, NOT A REJECT
043500* OF ANY OTHER KIND.
043600*-----------------------------------------------------------------
043700 220-CHECK-DUPLICATE-KEY.
043800     MOVE "N" TO WS-DUP-FOUND-SW.
043900     IF CC-DATA-TYPE = "GENERIC"
044000         GO TO 220-CHECK-DUPLICATE-KEY-EXIT.
044100     IF CC-DATA-TYPE = "ORDERS"
044200         MOVE OI-ORDER-NUMBER TO WS-KEY-VALUE (WS-KEY-COUNT + 1)
044300     ELSE
044400         MOVE CI-CUSTOMER-CODE TO WS-KEY-VALUE (WS-KEY-COUNT + 1).
044500     PERFORM 222-SEARCH-ONE-KEY
044600             VARYING WS-KEY-IDX FROM 1 BY 1
044700             UNTIL WS-KEY-IDX > WS-KEY-COUNT
044800                OR WS-DUP-FOUND.
044900     IF WS-DUP-FOUND
045000         PERFORM 221-ADD-DUPLICATE-ERROR
045100     ELSE
045200         ADD 1 TO WS-KEY-COUNT.
045300*-----------------------------------------------------------------
045400*    EXIT FOR THE DUPLICATE-KEY-CHECK PARAGRAPH.
045500*-----------------------------------------------------------------
045600 220-CHECK-DUPLICATE-KEY-EXIT.
045700     EXIT.
045800
045900*-----------------------------------------------------------------
046000*    SEARCH THE RUN'S KEY TABLE FOR A MATCHING ENTRY.
046100*-----------------------------------------------------------------
046200 222-SEARCH-ONE-KEY.
046300     IF WS-KEY-VALUE (WS-KEY-IDX) =
046400                         WS-KEY-VALUE (WS-KEY-COUNT + 1)
046500         MOVE "Y" TO WS-DUP-FOUND-SW.
046600
046700*-----------------------------------------------------------------
046800*    BUILD A DUPLICATE-KEY ERROR DETAIL FOR THIS ROW.
046900*-----------------------------------------------------------------
047000 221-ADD-DUPLICATE-ERROR.
047100     ADD 1 TO WS-ERROR-COUNT.
047200     IF CC-DATA-TYPE = "ORDERS"
047300         MOVE "order_number" TO WS-ERR-FIELD-NAME (WS-ERROR-COUNT)
047400         MOVE OI-ORDER-NUMBER
047500                          TO WS-ERR-FIELD-VALUE (WS-ERROR-COUNT)
047600     ELSE
047700         MOVE "customer_code"
047800                          TO WS-ERR-FIELD-NAME (WS-ERROR-COUNT)
047900         MOVE CI-CUSTOMER-CODE
048000                          TO WS-ERR-FIELD-VALUE (WS-ERROR-COUNT)
048100     END-IF.
048200     MOVE "DUPLICATE"  TO WS-ERR-TYPE (WS-ERROR-COUNT).
048300     MOVE "KEY ALREADY SEEN EARLIER IN THIS RUN"
048400                       TO WS-ERR-MESSAGE (WS-ERROR-COUNT).
048500
048600*-----------------------------------------------------------------
048700* WRITE ONE ERROR-DETAIL RECORD PER FAILED RULE, UP TO THE
048800* RUN-LEVEL CAP.
048900*-----------------------------------------------------------------
049000 230-WRITE-ERROR-DETAILS.
049100     PERFORM 231-WRITE-ONE-ERROR-DETAIL
049200             VARYING WS-KEY-X FROM 1 BY 1
049300             UNTIL WS-KEY-X > WS-ERROR-COUNT
049400                OR WS-ERRORS-WRITTEN NOT LESS THAN
049500                                      WS-MAX-ERRORS-RUN.
049600
049700*-----------------------------------------------------------------
049800*    WRITE ONE ERROR DETAIL LINE TO THE ERROR DATASET.
049900*-----------------------------------------------------------------
050000 231-WRITE-ONE-ERROR-DETAIL.
050100     MOVE WS-ROW-NUMBER          TO ER-ROW-NUMBER.
050200     MOVE CC-FILE-ID             TO ER-SOURCE-FILE-ID.
050300     MOVE WS-ERR-FIELD-NAME (WS-KEY-X)  TO ER-FIELD-NAME.
050400     MOVE WS-ERR-FIELD-VALUE (WS-KEY-X) TO ER-FIELD-VALUE.
050500     MOVE WS-ERR-TYPE (WS-KEY-X)        TO ER-ERROR-TYPE.
050600     MOVE WS-ERR-MESSAGE (WS-KEY-X)     TO ER-ERROR-MESSAGE.
050700     MOVE WS-TODAY-TEXT                 TO ER-ERROR-DATE.
050800     WRITE ER-ERROR-RECORD.
050900     ADD 1 TO WS-ERRORS-WRITTEN.
051000
051100*-----------------------------------------------------------------
051200*    WRITE A CLEAN ROW FORWARD TO THE LOAD EXTRACT.
051300*-----------------------------------------------------------------
051400 240-WRITE-VALID-EXTRACT.
051500     MOVE SPACES TO VE-EXTRACT-RECORD.
051600     MOVE CC-FILE-ID TO VE-SOURCE-FILE-ID.
051700     IF CC-DATA-TYPE = "ORDERS"
051800         MOVE "O"                TO VE-ROW-TYPE
051900         MOVE OI-ORDER-NUMBER    TO VEO-ORDER-NUMBER
052000         MOVE OI-CUSTOMER-ID     TO VEO-CUSTOMER-ID
052100         MOVE OI-ORDER-DATE      TO VEO-ORDER-DATE
052200         MOVE OI-TOTAL-AMOUNT    TO VEO-TOTAL-AMOUNT
052300         MOVE OI-ORDER-STATUS    TO VEO-ORDER-STATUS
052400     ELSE
052500         MOVE "C"                TO VE-ROW-TYPE
052600         MOVE CI-CUSTOMER-CODE   TO VEC-CUSTOMER-CODE
052700         MOVE CI-CUSTOMER-NAME   TO VEC-CUSTOMER-NAME
052800         MOVE CI-EMAIL-ADDRESS   TO VEC-EMAIL-ADDRESS
052900         MOVE CI-PHONE-NUMBER    TO VEC-PHONE-NUMBER
053000         MOVE CI-COUNTRY-CODE    TO VEC-COUNTRY-CODE
053100         MOVE CI-MARKET-SEGMENT  TO VEC-MARKET-SEGMENT
053200         MOVE CI-CREDIT-LIMIT    TO VEC-CREDIT-LIMIT
053300         MOVE CI-ACTIVE-FLAG     TO VEC-ACTIVE-FLAG.
053400     WRITE VE-EXTRACT-RECORD.
053500
053600*-----------------------------------------------------------------
053700*    READ THE NEXT DATA ROW OFF THE INPUT FILE.
053800*-----------------------------------------------------------------
053900 300-READ-NEXT-INPUT-ROW.
054000     IF CC-DATA-TYPE = "ORDERS"
054100         READ ORDRIN
054200             AT END MOVE "Y" TO WS-INPUT-EOF-SW
054300     ELSE
054400         READ CUSTIN
054500             AT END MOVE "Y" TO WS-INPUT-EOF-SW.
054600
054700*-----------------------------------------------------------------
054800* VALIDATE-ONLY (DRY RUN) - PROCESS AT MOST ONE BATCH, PRODUCE
054900* NO EXTRACT OR MASTER UPDATE, AND DISPLAY A SAMPLE OF ERRORS.
055000*-----------------------------------------------------------------
055100 250-VALIDATE-ONLY-SAMPLE.
055200     MOVE 0 TO WS-SAMPLE-ERRORS-SHOWN.
055300     PERFORM 200-PROCESS-ONE-RECORD
055400             UNTIL WS-INPUT-EOF
055500                OR WS-ROW-NUMBER NOT LESS THAN WS-BATCH-SIZE.
055600     IF WS-ROW-NUMBER > 0
055700         COMPUTE WS-ERROR-RATE ROUNDED =
055800                 (WS-ERROR-ROWS * 100) / WS-ROW-NUMBER
055900     ELSE
056000         MOVE 0 TO WS-ERROR-RATE.
056100     DISPLAY "DRY RUN SAMPLE SIZE....: " WS-ROW-NUMBER.
056200     DISPLAY "DRY RUN VALID ROWS.....: " WS-VALID-ROWS.
056300     DISPLAY "DRY RUN ERROR ROWS.....: " WS-ERROR-ROWS.
056400     DISPLAY "DRY RUN ERROR RATE PCT.: " WS-ERROR-RATE.
056500
056600*-----------------------------------------------------------------
056700*    CR6140 - DISPLAY UP TO WS-MAX-SAMPLE-ERRORS OF THE CURRENT
056800*    ROW'S FAILED RULES, FOR THE DRY RUN SAMPLE-ERRORS REQUIREMENT.
056900*-----------------------------------------------------------------
057000 260-DISPLAY-SAMPLE-ERRORS.
057100     PERFORM 261-DISPLAY-ONE-SAMPLE-ERROR
057200             VARYING WS-KEY-X FROM 1 BY 1
057300             UNTIL WS-KEY-X > WS-ERROR-COUNT
057400                OR WS-SAMPLE-ERRORS-SHOWN NOT LESS THAN
057500                                      WS-MAX-SAMPLE-ERRORS.
057600
057700*-----------------------------------------------------------------
057800*    DISPLAY ONE FAILED-RULE ENTRY AS A DRY RUN SAMPLE ERROR.
057900*-----------------------------------------------------------------
058000 261-DISPLAY-ONE-SAMPLE-ERROR.
058100     DISPLAY "SAMPLE ERROR ROW.......: " WS-ROW-NUMBER.
058200     DISPLAY "SAMPLE ERROR FIELD.....: "
058300             WS-ERR-FIELD-NAME (WS-KEY-X).
058400     DISPLAY "SAMPLE ERROR VALUE.....: "
058500             WS-ERR-FIELD-VALUE (WS-KEY-X).
058600     DISPLAY "SAMPLE ERROR MESSAGE...: "
058700             WS-ERR-MESSAGE (WS-KEY-X).
058800     ADD 1 TO WS-SAMPLE-ERRORS-SHOWN.
058900
059000*-----------------------------------------------------------------
059100* CLOSE UP, UPDATE THE RUN STATUS RECORD, AND REPORT THE RESULT.
059200*-----------------------------------------------------------------
059300 900-TERMINATE-ETL-RUN.
059400     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
059500     MOVE WS-TODAY-YYYY TO WS-TODAY-TEXT (1:4).
059600     MOVE "-"           TO WS-TODAY-TEXT (5:1).
059700     MOVE WS-TODAY-MM   TO WS-TODAY-TEXT (6:2).
059800     MOVE "-"           TO WS-TODAY-TEXT (8:1).
059900     MOVE WS-TODAY-DD   TO WS-TODAY-TEXT (9:2).
060000     IF WS-TOTAL-ROWS > 0
060100         COMPUTE WS-ERROR-RATE ROUNDED =
060200                 (WS-ERROR-ROWS * 100) / WS-TOTAL-ROWS
060300     ELSE
060400         MOVE 0 TO WS-ERROR-RATE.
060500     IF NOT WS-DRY-RUN AND NOT WS-RUN-FAILED
060600         PERFORM 910-UPDATE-FILESTAT-COMPLETED.
060700     IF NOT WS-RUN-FAILED
060800         DISPLAY "ETL RUN RESULT - FILE ID: " CC-FILE-ID
060900         DISPLAY "STATUS: COMPLETED  TOTAL: " WS-TOTAL-ROWS
061000                 " VALID: " WS-VALID-ROWS
061100                 " ERROR: " WS-ERROR-ROWS
061200     ELSE
061300         DISPLAY "ETL RUN RESULT - FILE ID: " CC-FILE-ID
061400         DISPLAY "STATUS: FAILED".
061500     IF NOT WS-DRY-RUN
061600         CLOSE VALIDEXT ERRDS.
061700     CLOSE FILESTAT.
061800     IF CC-DATA-TYPE = "ORDERS"
061900         CLOSE ORDRIN
062000     ELSE
062100         CLOSE CUSTIN.
062200
062300*-----------------------------------------------------------------
062400*    MARK THIS RUN'S FILESTAT ENTRY COMPLETED.
062500*-----------------------------------------------------------------
062600 910-UPDATE-FILESTAT-COMPLETED.
062700     MOVE CC-FILE-ID     TO FR-FILE-ID.
062800     READ FILESTAT
062900         INVALID KEY PERFORM 911-BUILD-NEW-FILESTAT
063000         NOT INVALID KEY PERFORM 912-MARK-FILESTAT-COMPLETED.
063100
063200*-----------------------------------------------------------------
063300*    BUILD A NEW FILESTAT ROW WHEN NONE EXISTS YET.
063400*-----------------------------------------------------------------
063500 911-BUILD-NEW-FILESTAT.
063600     INITIALIZE FR-FILE-RECORD.
063700     MOVE CC-FILE-ID     TO FR-FILE-ID.
063800     MOVE CC-FILENAME    TO FR-FILENAME.
063900     MOVE CC-FILE-TYPE   TO FR-FILE-TYPE.
064000     MOVE CC-DATA-TYPE   TO FR-DATA-TYPE.
064100     MOVE WS-TODAY-TEXT  TO FR-UPLOADED-DATE.
064200     MOVE WS-TODAY-TEXT  TO FR-PROCESSED-DATE.
064300     MOVE WS-VALID-ROWS  TO FR-ROW-COUNT.
064400     MOVE WS-TOTAL-ROWS  TO FR-TOTAL-ROWS.
064500     MOVE WS-ERROR-ROWS  TO FR-ERROR-ROWS.
064600     MOVE WS-ERROR-RATE  TO FR-ERROR-RATE.
064700     SET FR-STATUS-COMPLETED TO TRUE.
064800     WRITE FR-FILE-RECORD
064900         INVALID KEY MOVE "Y" TO WS-RUN-FAILED-SW.
065000
065100*-----------------------------------------------------------------
065200*    STAMP THE ROW COUNT AND COMPLETION DATE.
065300*-----------------------------------------------------------------
065400 912-MARK-FILESTAT-COMPLETED.
065500     MOVE WS-TODAY-TEXT  TO FR-PROCESSED-DATE.
065600     MOVE WS-VALID-ROWS  TO FR-ROW-COUNT.
065700     MOVE WS-TOTAL-ROWS  TO FR-TOTAL-ROWS.
065800     MOVE WS-ERROR-ROWS  TO FR-ERROR-ROWS.
065900     MOVE WS-ERROR-RATE  TO FR-ERROR-RATE.
066000     SET FR-STATUS-COMPLETED TO TRUE.
066100     REWRITE FR-FILE-RECORD
066200         INVALID KEY MOVE "Y" TO WS-RUN-FAILED-SW.
