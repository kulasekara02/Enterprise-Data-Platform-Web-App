000100*****************************************************************
000200* THIS PROGRAM IS TO LOAD THE VALIDATED-ROW EXTRACT PRODUCED BY
000300*    THE ETL DRIVER INTO THE INDEXED CUSTOMER AND ORDER MASTER
000400*    FILES.  A ROW WHOSE KEY ALREADY EXISTS ON THE MASTER IS
000500*    SKIPPED, NOT TREATED AS AN ERROR.
000600*
000700* USED FILE
000800*    - VALID ROW EXTRACT: VALIDEXT
000900*    - CUSTOMER MASTER (INDEXED): CUSTMSTR
001000*    - ORDER MASTER (INDEXED): ORDRMSTR
001050*    - FILE / RUN STATUS DATASET: FILESTAT
001100*
001200******************************************************************
001300 IDENTIFICATION              DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.                 LOAD-MASTER.
001600 AUTHOR.                     Theodore Bukowski.
001700 INSTALLATION.               ENTERPRISE DATA SERVICES.
001800 DATE-WRITTEN.               February 12, 1989.
001900 DATE-COMPILED.
002000 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400*    02/12/89 TLB  REQ 4410  ORIGINAL LOAD STEP, RUNS AFTER THE     CR4410
002500*    02/12/89 TLB  REQ 4410  ETL DRIVER IN THE OVERNIGHT STREAM.    CR4410
002600*    06/19/89 RMJ  REQ 4488  STAMP MASTER ROWS WITH THE SOURCE      CR4488
002700*    06/19/89 RMJ  REQ 4488  FILE ID FOR AUDIT TRACEABILITY.        CR4488
002800*    11/30/90 TLB  REQ 4470  DUPLICATE KEY ON WRITE IS A SKIP,      CR4470
002900*    11/30/90 TLB  REQ 4470  NOT AN ABEND - SEE 400-LOAD-ONE-ROW.   CR4470
003000*    01/06/99 PNR  REQ 4901  Y2K - NO DATE LOGIC IN THIS STEP,      CR4901
003100*    01/06/99 PNR  REQ 4901  REVIEWED AND CLOSED NO CHANGE.         CR4901
003200*    08/14/02 KLS  REQ 5110  DISPLAY LOAD TOTALS AT END OF RUN      CR5110
003300*    08/14/02 KLS  REQ 5110  FOR THE OPERATOR'S RUN LOG.            CR5110
003350*    09/23/03 AMO  REQ 5920  STAMP INSERTED/SKIPPED TOTALS ON THE   CR5920
003360*    09/23/03 AMO  REQ 5920  FILESTAT ROW FOR THE NEW RUN SUMMARY   CR5920
003370*    09/23/03 AMO  REQ 5920  REPORT ON THE DATA-REPORT CARD.        CR5920
003400******************************************************************
003500 ENVIRONMENT                 DIVISION.
003600*-----------------------------------------------------------------
003700 CONFIGURATION               SECTION.
003800 SOURCE-COMPUTER.            ENTERPRISE-3090.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 IS LOD-DEBUG-SWITCH.
004200*-----------------------------------------------------------------
004300 INPUT-OUTPUT                SECTION.
004400 FILE-CONTROL.
004500     SELECT  VALIDEXT
004600             ASSIGN TO "VALIDEXT"
004700             ORGANIZATION IS LINE SEQUENTIAL
004800             FILE STATUS IS WS-VALIDEXT-STATUS.
004900
005000     SELECT  CUSTMSTR
005100             ASSIGN TO "CUSTMSTR"
005200             ORGANIZATION IS INDEXED
005300             ACCESS MODE IS SEQUENTIAL
005400             RECORD KEY IS CR-CUSTOMER-CODE
005500             FILE STATUS IS WS-CUSTMSTR-STATUS.
005600
005700     SELECT  ORDRMSTR
005800             ASSIGN TO "ORDRMSTR"
005900             ORGANIZATION IS INDEXED
006000             ACCESS MODE IS SEQUENTIAL
006100             RECORD KEY IS OR-ORDER-NUMBER
006200             FILE STATUS IS WS-ORDRMSTR-STATUS.
006250
006260     SELECT  FILESTAT
006270             ASSIGN TO "FILESTAT"
006280             ORGANIZATION IS INDEXED
006290             ACCESS MODE IS DYNAMIC
006295             RECORD KEY IS FR-FILE-ID
006298             FILE STATUS IS WS-FILESTAT-STATUS.
006300******************************************************************
006400 DATA                        DIVISION.
006500*-----------------------------------------------------------------
006600 FILE                        SECTION.
006700 FD  VALIDEXT
006800     RECORD CONTAINS 133 CHARACTERS
006900     DATA RECORD IS VE-EXTRACT-RECORD.
007000 01  VE-EXTRACT-RECORD.
007100     05  VE-ROW-TYPE             PIC X(01).
007200     05  VE-SOURCE-FILE-ID       PIC 9(06).
007300     05  VE-ROW-DATA             PIC X(125).
007400     05  FILLER                  PIC X(01).
007500 01  VE-CUST-VIEW REDEFINES VE-EXTRACT-RECORD.
007600     05  FILLER                  PIC X(07).
007700     05  VEC-CUSTOMER-CODE       PIC X(10).
007800     05  VEC-CUSTOMER-NAME       PIC X(30).
007900     05  VEC-EMAIL-ADDRESS       PIC X(40).
008000     05  VEC-PHONE-NUMBER        PIC X(20).
008100     05  VEC-COUNTRY-CODE        PIC X(03).
008200     05  VEC-MARKET-SEGMENT      PIC X(10).
008300     05  VEC-CREDIT-LIMIT        PIC X(11).
008400     05  VEC-ACTIVE-FLAG         PIC X(01).
008500     05  FILLER                  PIC X(01).
008600 01  VE-ORDR-VIEW REDEFINES VE-EXTRACT-RECORD.
008700     05  FILLER                  PIC X(07).
008800     05  VEO-ORDER-NUMBER        PIC X(12).
008900     05  VEO-CUSTOMER-ID         PIC X(10).
009000     05  VEO-ORDER-DATE          PIC X(10).
009100     05  VEO-TOTAL-AMOUNT        PIC X(11).
009200     05  VEO-ORDER-STATUS        PIC X(10).
009300     05  FILLER                  PIC X(83).
009400
009420 FD  CUSTMSTR
009440     RECORD CONTAINS 136 CHARACTERS
009460     DATA RECORD IS CR-CUSTOMER-RECORD.
009500     COPY "C:\Copybooks\CustRec.cpy".
009510
009520 FD  ORDRMSTR
009540     RECORD CONTAINS 63 CHARACTERS
009560     DATA RECORD IS OR-ORDER-RECORD.
009600     COPY "C:\Copybooks\OrdRec.cpy".
009610
009620 FD  FILESTAT
009630     RECORD CONTAINS 144 CHARACTERS
009640     DATA RECORD IS FR-FILE-RECORD.
009650     COPY "C:\Copybooks\FileRec.cpy".
009700*-----------------------------------------------------------------
009800 WORKING-STORAGE             SECTION.
009900*-----------------------------------------------------------------
010000 01  WS-FILE-STATUS-FIELDS.
010100     05  WS-VALIDEXT-STATUS      PIC X(02).
010200     05  WS-CUSTMSTR-STATUS      PIC X(02).
010300     05  WS-ORDRMSTR-STATUS      PIC X(02).
010350     05  WS-FILESTAT-STATUS      PIC X(02).
010400     05  FILLER                  PIC X(02).
010500
010600 01  WS-SWITCHES.
010700     05  WS-EXTRACT-EOF-SW       PIC X(01) VALUE "N".
010800         88  WS-EXTRACT-EOF          VALUE "Y".
010850     05  WS-FILE-ID-CAPTURED-SW  PIC X(01) VALUE "N".
010860         88  WS-FILE-ID-CAPTURED     VALUE "Y".
010900     05  FILLER                  PIC X(08).
010925
010950 01  WS-CURRENT-FILE-ID          PIC 9(06) VALUE ZERO.
011000
011100 01  WS-LOAD-TOTALS              COMP.
011200     05  WS-CUST-INSERTED        PIC S9(7).
011300     05  WS-CUST-SKIPPED         PIC S9(7).
011400     05  WS-ORDR-INSERTED        PIC S9(7).
011500     05  WS-ORDR-SKIPPED         PIC S9(7).
011600     05  FILLER                  PIC S9(7) VALUE ZERO.
011700 01  WS-LOAD-TOTALS-EDIT REDEFINES WS-LOAD-TOTALS.
011800     05  WS-CUST-INSERTED-E      PIC S9(7).
011900     05  WS-CUST-SKIPPED-E       PIC S9(7).
012000     05  WS-ORDR-INSERTED-E      PIC S9(7).
012100     05  WS-ORDR-SKIPPED-E       PIC S9(7).
012200     05  FILLER                  PIC S9(7).
012300
012400 01  WS-NUMERIC-EDIT.
012500     05  WS-EDIT-CREDIT          PIC S9(9)V99.
012600     05  WS-EDIT-AMOUNT          PIC S9(9)V99.
012700     05  FILLER                  PIC X(10).
012800******************************************************************
012900 PROCEDURE                   DIVISION.
013000*-----------------------------------------------------------------
013100* MAIN PROCEDURE
013200*-----------------------------------------------------------------
013300 100-LOAD-MASTER.
013400     PERFORM 200-INITIATE-LOAD-RUN.
013500     PERFORM 300-LOAD-ONE-ROW UNTIL WS-EXTRACT-EOF.
013600     PERFORM 900-TERMINATE-LOAD-RUN.
013700     STOP RUN.
013800
013850*-----------------------------------------------------------------
013851*    OPEN THE EXTRACT AND BOTH MASTER FILES FOR THE RUN.
013852*-----------------------------------------------------------------
013900 200-INITIATE-LOAD-RUN.
014000     INITIALIZE WS-LOAD-TOTALS.
014100     OPEN INPUT VALIDEXT.
014200     OPEN I-O CUSTMSTR.
014300     IF WS-CUSTMSTR-STATUS = "35"
014400         CLOSE CUSTMSTR
014500         OPEN OUTPUT CUSTMSTR
014600         CLOSE CUSTMSTR
014700         OPEN I-O CUSTMSTR.
014800     OPEN I-O ORDRMSTR.
014900     IF WS-ORDRMSTR-STATUS = "35"
015000         CLOSE ORDRMSTR
015100         OPEN OUTPUT ORDRMSTR
015200         CLOSE ORDRMSTR
015300         OPEN I-O ORDRMSTR.
015350     OPEN I-O FILESTAT.
015400     PERFORM 210-READ-NEXT-EXTRACT-ROW.
015500
015550*-----------------------------------------------------------------
015551*    READ THE NEXT VALIDATED ROW OFF THE EXTRACT.
015552*-----------------------------------------------------------------
015600 210-READ-NEXT-EXTRACT-ROW.
015700     READ VALIDEXT
015800         AT END MOVE "Y" TO WS-EXTRACT-EOF-SW.
015820     IF NOT WS-EXTRACT-EOF AND NOT WS-FILE-ID-CAPTURED
015840         MOVE VE-SOURCE-FILE-ID TO WS-CURRENT-FILE-ID
015860         SET WS-FILE-ID-CAPTURED TO TRUE.
015900
016000*-----------------------------------------------------------------
016100* ROUTE ONE EXTRACT ROW TO ITS MASTER FILE, THEN READ AHEAD.
016200*-----------------------------------------------------------------
016300 300-LOAD-ONE-ROW.
016400     IF VE-ROW-TYPE = "O"
016500         PERFORM 320-LOAD-ORDER-ROW
016600     ELSE
016700         PERFORM 310-LOAD-CUSTOMER-ROW.
016800     PERFORM 210-READ-NEXT-EXTRACT-ROW.
016900
017000*-----------------------------------------------------------------
017100*    MAP THE EXTRACT'S TEXT FIELDS INTO THE CUSTOMER MASTER
017200*    LAYOUT, CONVERTING THE CREDIT LIMIT TO NUMERIC, AND WRITE.
017300*-----------------------------------------------------------------
017400 310-LOAD-CUSTOMER-ROW.
017500     MOVE VEC-CUSTOMER-CODE  TO CR-CUSTOMER-CODE.
017600     MOVE VEC-CUSTOMER-NAME  TO CR-CUSTOMER-NAME.
017700     MOVE VEC-EMAIL-ADDRESS  TO CR-EMAIL-ADDRESS.
017800     MOVE VEC-PHONE-NUMBER   TO CR-PHONE-NUMBER.
017900     MOVE VEC-COUNTRY-CODE   TO CR-COUNTRY-CODE.
018000     MOVE VEC-MARKET-SEGMENT TO CR-MARKET-SEGMENT.
018100     IF VEC-CREDIT-LIMIT IS NUMERIC
018200         MOVE VEC-CREDIT-LIMIT TO WS-EDIT-CREDIT
018300         MOVE WS-EDIT-CREDIT   TO CR-CREDIT-LIMIT
018400     ELSE
018500         MOVE 0 TO CR-CREDIT-LIMIT.
018600     IF VEC-ACTIVE-FLAG = "Y" OR "N"
018700         MOVE VEC-ACTIVE-FLAG TO CR-ACTIVE-FLAG
018800     ELSE
018900         MOVE "Y" TO CR-ACTIVE-FLAG.
019000     MOVE VE-SOURCE-FILE-ID  TO CR-SOURCE-FILE-ID.
019100     WRITE CR-CUSTOMER-RECORD
019200         INVALID KEY PERFORM 311-COUNT-CUSTOMER-SKIPPED
019300         NOT INVALID KEY PERFORM 312-COUNT-CUSTOMER-INSERTED.
019400
019450*-----------------------------------------------------------------
019451*    BUMP THE SKIPPED COUNT - DUPLICATE CUSTOMER CODE.
019452*-----------------------------------------------------------------
019500 311-COUNT-CUSTOMER-SKIPPED.
019600     ADD 1 TO WS-CUST-SKIPPED.
019700
019750*-----------------------------------------------------------------
019751*    BUMP THE INSERTED COUNT - NEW CUSTOMER ROW.
019752*-----------------------------------------------------------------
019800 312-COUNT-CUSTOMER-INSERTED.
019900     ADD 1 TO WS-CUST-INSERTED.
020000
020100*-----------------------------------------------------------------
020200*    SAME IDEA FOR AN ORDER ROW.
020300*-----------------------------------------------------------------
020400 320-LOAD-ORDER-ROW.
020500     MOVE VEO-ORDER-NUMBER   TO OR-ORDER-NUMBER.
020600     MOVE VEO-CUSTOMER-ID    TO OR-CUSTOMER-ID.
020700     MOVE VEO-ORDER-DATE     TO OR-ORDER-DATE.
020800     IF VEO-TOTAL-AMOUNT IS NUMERIC
020900         MOVE VEO-TOTAL-AMOUNT TO WS-EDIT-AMOUNT
021000         MOVE WS-EDIT-AMOUNT   TO OR-TOTAL-AMOUNT
021100     ELSE
021200         MOVE 0 TO OR-TOTAL-AMOUNT.
021300     MOVE VEO-ORDER-STATUS   TO OR-ORDER-STATUS.
021400     MOVE VE-SOURCE-FILE-ID  TO OR-SOURCE-FILE-ID.
021500     WRITE OR-ORDER-RECORD
021600         INVALID KEY PERFORM 321-COUNT-ORDER-SKIPPED
021700         NOT INVALID KEY PERFORM 322-COUNT-ORDER-INSERTED.
021800
021850*-----------------------------------------------------------------
021851*    BUMP THE SKIPPED COUNT - DUPLICATE ORDER NUMBER.
021852*-----------------------------------------------------------------
021900 321-COUNT-ORDER-SKIPPED.
022000     ADD 1 TO WS-ORDR-SKIPPED.
022100
022150*-----------------------------------------------------------------
022151*    BUMP THE INSERTED COUNT - NEW ORDER ROW.
022152*-----------------------------------------------------------------
022200 322-COUNT-ORDER-INSERTED.
022300     ADD 1 TO WS-ORDR-INSERTED.
022400
022500*-----------------------------------------------------------------
022600* CLOSE UP AND SHOW THE OPERATOR WHAT WAS LOADED.
022700*-----------------------------------------------------------------
022800 900-TERMINATE-LOAD-RUN.
022850     IF WS-FILE-ID-CAPTURED
022860         PERFORM 910-STAMP-FILESTAT-LOAD-COUNTS.
022900     CLOSE VALIDEXT CUSTMSTR ORDRMSTR FILESTAT.
023000     DISPLAY "LOAD MASTER RUN COMPLETE".
023100     DISPLAY "CUSTOMERS INSERTED....: " WS-CUST-INSERTED.
023200     DISPLAY "CUSTOMERS SKIPPED......: " WS-CUST-SKIPPED.
023300     DISPLAY "ORDERS INSERTED........: " WS-ORDR-INSERTED.
023400     DISPLAY "ORDERS SKIPPED.........: " WS-ORDR-SKIPPED.
023450
023460*-----------------------------------------------------------------
023470*    STAMP THE RUN'S FILESTAT ROW WITH THE LOAD STEP'S INSERTED
023480*    AND SKIPPED TOTALS FOR THE RUN SUMMARY REPORT.
023490*-----------------------------------------------------------------
023500 910-STAMP-FILESTAT-LOAD-COUNTS.
023510     MOVE WS-CURRENT-FILE-ID TO FR-FILE-ID.
023520     READ FILESTAT
023530         INVALID KEY CONTINUE.
023540     IF WS-FILESTAT-STATUS = "00"
023550         COMPUTE FR-INSERTED-COUNT =
023560                 WS-CUST-INSERTED + WS-ORDR-INSERTED
023570         COMPUTE FR-SKIPPED-COUNT =
023580                 WS-CUST-SKIPPED + WS-ORDR-SKIPPED
023590         REWRITE FR-FILE-RECORD
023600             INVALID KEY CONTINUE
023610     END-IF.
